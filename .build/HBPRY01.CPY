*****************************************************************
*              C O P Y    H B P R Y 0 1                         *
*                                                                *
* APLICACION  : VIVIENDA BTO                                    *
* PROGRAMA    : HSGBTO1                                         *
* MIEMBRO     : HBPRY01                                         *
* DESCRIPCION : TABLA EN MEMORIA DE PROYECTOS DE VIVIENDA.      *
*             : INCLUYE LA VENTANA DE SOLICITUD, EL CUPO DE     *
*             : OFICIALES ASIGNABLES Y LOS DOS CUPOS DE UNIDAD  *
*             : (2 Y 3 HABITACIONES) CON SU PRECIO Y SALDO.     *
*             : CUPO 100 PROYECTOS (COTA SEGURA DE LA           *
*             : ESPECIFICACION FUNCIONAL). BUSQUEDA POR         *
*             : PRY-ID MEDIANTE SEARCH SOBRE ESTA TABLA.        *
* AUTOR       : E. RAMIREZ (PEDR)                                *
*****************************************************************
 05  WKS-CNT-PROYECTOS           PIC S9(04) COMP VALUE ZERO.
 05  WKS-FILA-PROYECTO OCCURS 100 TIMES
                        INDEXED BY WKS-IX-PROYECTO.
*        CODIGO DE PROYECTO, EJ. P1001 - LLAVE PRIMARIA
     10  PRY-ID                   PIC X(05).
*        NOMBRE COMERCIAL DEL PROYECTO
     10  PRY-NOMBRE               PIC X(20).
*        VISIBLE AL SOLICITANTE - Y / N
     10  PRY-VISIBLE              PIC X(01).
         88  PRY-ES-VISIBLE                VALUE 'Y'.
         88  PRY-NO-ES-VISIBLE             VALUE 'N'.
*        BARRIO / SECTOR DONDE SE UBICA EL PROYECTO
     10  PRY-BARRIO               PIC X(15).
*        VENTANA DE SOLICITUD - APERTURA Y CIERRE, AAAAMMDD
     10  PRY-FEC-APERTURA         PIC 9(08).
     10  PRY-FEC-CIERRE           PIC 9(08).
*        LLAVE DEL GERENTE PROPIETARIO DEL PROYECTO
     10  PRY-GERENTE-ID           PIC X(09).
*        CUPO MAXIMO Y CANTIDAD ACTUAL DE OFICIALES ASIGNADOS
     10  PRY-CUPO-OFICIALES       PIC 9(02).
     10  PRY-CNT-OFICIALES        PIC 9(02).
*        LLAVES DE LOS OFICIALES REGISTRADOS/ASIGNADOS AL PROYECTO
     10  PRY-OFICIALES.
         15  PRY-OFICIAL-ID       PIC X(09)
                                   OCCURS 5 TIMES
                                   INDEXED BY PRY-IX-OFICIAL.
*        VISTA EN BLOQUE DE LAS LLAVES DE OFICIALES, UTIL PARA UN
*        MOVE O UNA COMPARACION UNICA EN LUGAR DE RECORRER LA TABLA
     10  PRY-OFICIALES-R REDEFINES PRY-OFICIALES.
         15  PRY-OFICIALES-BLOQUE PIC X(45).
*        CUPOS DE UNIDAD - EL PRIMERO DE 2 HABITACIONES, EL
*        SEGUNDO DE 3, EN ESE ORDEN FIJO (VER RUTINA 1065)
     10  PRY-UNIDADES.
         15  PRY-CUPO-UNIDAD      OCCURS 2 TIMES
                                   INDEXED BY PRY-IX-UNIDAD.
*            TIPO DE UNIDAD - '2' O '3', ESPACIO = NO SE OFRECE
             20  PRY-TIPO-UNIDAD      PIC X(01).
*            UNIDADES CONSTRUIDAS Y UNIDADES DISPONIBLES
             20  PRY-UNID-TOTAL       PIC 9(04).
             20  PRY-UNID-DISPONIBLE  PIC 9(04).
*            PRECIO POR UNIDAD, QUETZALES Y CENTAVOS
             20  PRY-PRECIO-UNIDAD    PIC 9(07)V99.
*        VISTA DIRECTA DE LOS CUPOS DE UNIDAD, SIN SUBINDICE, PARA
*        LOS PARRAFOS QUE YA SABEN SI TRABAJAN 2 O 3 HABITACIONES
     10  PRY-UNIDADES-R REDEFINES PRY-UNIDADES.
         15  PRY-CUPO-2HAB.
             20  PRY-TIPO-2HAB        PIC X(01).
             20  PRY-TOTAL-2HAB       PIC 9(04).
             20  PRY-DISP-2HAB        PIC 9(04).
             20  PRY-PRECIO-2HAB      PIC 9(07)V99.
         15  PRY-CUPO-3HAB.
             20  PRY-TIPO-3HAB        PIC X(01).
             20  PRY-TOTAL-3HAB       PIC 9(04).
             20  PRY-DISP-3HAB        PIC 9(04).
             20  PRY-PRECIO-3HAB      PIC 9(07)V99.
*
*    FILA = 5+20+1+15+8+8+9+2+2+45+2*(1+4+4+9) = 151 POSICIONES,
*    IGUAL AL REGISTRO FISICO DEL ARCHIVO PROYECTO.
