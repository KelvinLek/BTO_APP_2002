      ******************************************************************
      * FECHA       : 10/04/1989                                       *
      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
      * APLICACION  : VIVIENDA BTO                                     *
      * PROGRAMA    : HSGBTO1                                          *
      * TIPO        : BATCH                                            *
      * DESCRIPCION : MOTOR DE REGLAS DE POSTULACION DE VIVIENDA BTO.  *
      *             : CARGA LOS MAESTROS DE SOLICITANTES, OFICIALES,   *
      *             : GERENTES, PROYECTOS, SOLICITUDES Y CONSULTAS EN  *
      *             : MEMORIA; PROCESA EL ARCHIVO DE MOVIMIENTOS DEL   *
      *             : LOTE APLICANDO LAS REGLAS DE ELEGIBILIDAD, CICLO *
      *             : DE VIDA DE LA SOLICITUD, CUPO DE OFICIALES Y     *
      *             : CONSULTAS; REGRABA LOS MAESTROS ACTUALIZADOS Y   *
      *             : EMITE LA BITACORA DE RESULTADOS Y EL REPORTE DE  *
      *             : RESERVAS.                                        *
      * ARCHIVOS    : APLICAN=A,OFICIAL=A,GERENTE=A,PROYECTO=A,        *
      *             : SOLICITUD=A,CONSULTA=A,MOVTOS=C,BITACORA=A,      *
      *             : REPORTE=A                                        *
      * ACCION (ES) : A=ACTUALIZA, R=REPORTE, C=CONSULTAR              *
      * INSTALADO   : 10/04/1989                                       *
      * BPM/RATIONAL: 239110                                           *
      * NOMBRE      : MOTOR DE REGLAS POSTULACION BTO                  *
      * DESCRIPCION : PROCESO BATCH PRINCIPAL                          *
      ******************************************************************
      *---------------------------------------------------------------*
      * BITACORA DE CAMBIOS                                           *
      *---------------------------------------------------------------*
      * 10/04/1989 PEDR REQ-00001 VERSION ORIGINAL DEL MOTOR DE        *
      *                 REGLAS. CARGA DE MAESTROS, DESPACHO POR        *
      *                 CODIGO DE MOVIMIENTO Y BITACORA DE RESULTADO.  *
      * 22/09/1989 PEDR REQ-00014 SE AGREGA EL REPORTE DE RESERVAS CON *
      *                 RUPTURA DE CONTROL POR PROYECTO.               *
      * 14/02/1990 ELRC REQ-00033 SE AGREGA EL CICLO DE RETIRO DE      *
      *                 SOLICITUD (WR/PW) Y SU AUTORIZACION.           *
      * 03/07/1990 ELRC REQ-00041 CORRECCION: LA BUSQUEDA DE PROYECTO  *
      *                 NO REINICIABA EL INDICE ANTES DEL SEARCH.      *
      * 19/11/1991 JMHG REQ-00058 SE AGREGA REGISTRO Y ASIGNACION DE   *
      *                 OFICIALES CON CONTROL DE CUPO.                *
      * 25/05/1992 JMHG REQ-00062 SE AGREGA EL MODULO DE CONSULTAS     *
      *                 (ALTA, EDICION, BAJA Y RESPUESTA).             *
      * 08/01/1993 SMVQ REQ-00070 SE AGREGA LOGIN Y CAMBIO DE CLAVE.   *
      * 30/08/1994 SMVQ REQ-00081 SE AGREGA EL CAMBIO DE VISIBILIDAD   *
      *                 DE PROYECTO (VF) A SOLICITUD DEL GERENTE.      *
      * 12/03/1995 PEDR REQ-00090 AJUSTE DE LA TARJETA DE FECHA DE     *
      *                 PROCESO (DT) COMO PRIMER REGISTRO OPCIONAL.    *
      * 17/10/1996 ELRC REQ-00103 CORRECCION: LA ELEGIBILIDAD NO       *
      *                 CONSIDERABA EL CUPO DE 3 HABITACIONES CUANDO   *
      *                 EL DE 2 NO ERA OFRECIDO POR EL PROYECTO.       *
      * 04/06/1997 JMHG REQ-00118 SE AGREGAN LOS TOTALES DE CONTROL    *
      *                 POR CODIGO DE MOVIMIENTO EN LA BITACORA.       *
      * 21/09/1998 SMVQ REQ-00129 AJUSTE DEL MANEJO DE FECHAS PARA EL  *
      *                 CAMBIO DE SIGLO (Y2K) - LAS FECHAS AAAAMMDD DE *
      *                 4 DIGITOS DE ANO YA NO REQUIEREN VENTANA DE    *
      *                 SIGLO; SE REVISAN TODAS LAS COMPARACIONES.     *
      * 15/01/1999 SMVQ REQ-00130 PRUEBAS ADICIONALES DE REGRESION Y2K *
      *                 SOBRE EL CALCULO DE EDAD Y LA VENTANA DE       *
      *                 SOLICITUD. SIN HALLAZGOS.                      *
      * 09/11/2001 ELRC REQ-00145 SE AGREGA EL DESPLAZAMIENTO DE LA    *
      *                 TABLA DE CONSULTAS AL ELIMINAR (DE).           *
      * 28/04/2003 JMHG REQ-00158 CORRECCION: LA RESPUESTA A UNA       *
      *                 CONSULTA PERMITIA UN OFICIAL NO ASIGNADO AL    *
      *                 PROYECTO.                                      *
      * 11/02/2005 PEDR REQ-00171 SE AGREGA EL PRECIO POR PRECIO DE    *
      *                 UNIDAD AL TOTAL DEL REPORTE DE RESERVAS.       *
      *---------------------------------------------------------------*
       IDENTIFICATION DIVISION.
       PROGRAM-ID. HSGBTO1.
       AUTHOR. ERICK RAMIREZ.
       INSTALLATION. VIVIENDA BTO.
       DATE-WRITTEN. 10/04/1989.
       DATE-COMPILED.
       SECURITY. USO INTERNO - SOLO PERSONAL DE BATCH AUTORIZADO.
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS LETRAS IS 'A' THRU 'Z'
           UPSI-0 ON STATUS IS WKS-UPSI-DEPURA.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT APLICAN   ASSIGN TO APLICAN
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-APLICAN.

           SELECT OFICIAL   ASSIGN TO OFICIAL
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-OFICIAL.

           SELECT GERENTE   ASSIGN TO GERENTE
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-GERENTE.

           SELECT PROYECTO  ASSIGN TO PROYECTO
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-PROYECTO.

           SELECT SOLICITUD ASSIGN TO SOLICITUD
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-SOLICITUD.

           SELECT CONSULTA  ASSIGN TO CONSULTA
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-CONSULTA.

           SELECT MOVTOS    ASSIGN TO MOVTOS
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-MOVTOS.

           SELECT BITACORA  ASSIGN TO BITACORA
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-BITACORA.

           SELECT REPORTE   ASSIGN TO REPORTE
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS FS-REPORTE.

       DATA DIVISION.
       FILE SECTION.
      ******************************************************************
      *               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
      ******************************************************************
      *   MAESTRO DE SOLICITANTES - FORMATO COMUN DE USUARIO
       FD APLICAN.
       01 REG-APLICAN                   PIC X(52).
      *   MAESTRO DE OFICIALES - FORMATO COMUN DE USUARIO
       FD OFICIAL.
       01 REG-OFICIAL                   PIC X(52).
      *   MAESTRO DE GERENTES - FORMATO COMUN DE USUARIO
       FD GERENTE.
       01 REG-GERENTE                   PIC X(52).
      *   MAESTRO DE PROYECTOS DE VIVIENDA
       FD PROYECTO.
       01 REG-PROYECTO                  PIC X(151).
      *   MAESTRO DE SOLICITUDES DE VIVIENDA
       FD SOLICITUD.
       01 REG-SOLICITUD                 PIC X(25).
      *   MAESTRO DE CONSULTAS DE SOLICITANTES
       FD CONSULTA.
       01 REG-CONSULTA                  PIC X(142).
      *   MOVIMIENTOS DE ENTRADA AL LOTE
       FD MOVTOS.
           COPY HBTXN01.
      *   BITACORA DE RESULTADO POR MOVIMIENTO PROCESADO
       FD BITACORA.
       01 LIN-BITACORA.
           05 LIN-COD                   PIC X(02).
           05 FILLER                    PIC X(01).
           05 LIN-USUARIO                PIC X(09).
           05 FILLER                    PIC X(01).
           05 LIN-LLAVE                 PIC X(08).
           05 FILLER                    PIC X(01).
           05 LIN-RESULTADO             PIC X(08).
           05 FILLER                    PIC X(01).
           05 LIN-RAZON                 PIC X(04).
           05 FILLER                    PIC X(45).
      *   REPORTE DE RESERVAS - 132 COLUMNAS
       FD REPORTE.
       01 LIN-REPORTE.
           05 LIN-APL-ID                PIC X(08).
           05 FILLER                    PIC X(02).
           05 LIN-APLICANTE-ID          PIC X(09).
           05 FILLER                    PIC X(02).
           05 LIN-TIPO-UNIDAD           PIC X(06).
           05 FILLER                    PIC X(02).
           05 LIN-ESTADO                PIC X(16).
           05 FILLER                    PIC X(02).
           05 LIN-PROYECTO-NOMBRE       PIC X(20).
           05 FILLER                    PIC X(02).
           05 LIN-BARRIO                PIC X(15).
           05 FILLER                    PIC X(02).
           05 LIN-PRECIO                PIC Z,ZZZ,ZZ9.99.
           05 FILLER                    PIC X(33).

       WORKING-STORAGE SECTION.
      ******************************************************************
      *           RECURSOS DE FILE-STATUS DE LOS NUEVE ARCHIVOS        *
      ******************************************************************
       01 WKS-FS-STATUS.
           05 FS-APLICAN                PIC X(02) VALUE '00'.
           05 FS-OFICIAL                PIC X(02) VALUE '00'.
           05 FS-GERENTE                PIC X(02) VALUE '00'.
           05 FS-PROYECTO                PIC X(02) VALUE '00'.
           05 FS-SOLICITUD              PIC X(02) VALUE '00'.
           05 FS-CONSULTA                PIC X(02) VALUE '00'.
           05 FS-MOVTOS                 PIC X(02) VALUE '00'.
           05 FS-BITACORA                PIC X(02) VALUE '00'.
           05 FS-REPORTE                PIC X(02) VALUE '00'.

      ******************************************************************
      *           INTERRUPTOR DE DEPURACION (UPSI-0)                   *
      ******************************************************************
       01 WKS-UPSI-DEPURA               PIC X(01) VALUE 'N'.
           88 WKS-HAY-DEPURACION                VALUE 'Y'.

      ******************************************************************
      *           TABLAS DE USUARIOS - SOLICITANTES / OFICIALES /      *
      *           GERENTES. TRES INSTANCIAS DE LA MISMA COPY, CADA     *
      *           UNA CON SU PROPIO CONTADOR, INDICE Y PREFIJO DE      *
      *           CAMPO (VER HBUSR01).                                 *
      ******************************************************************
       01 WKS-TABLA-APLICANTES.
           COPY HBUSR01 REPLACING
               ==WKS-CNT-USR==  BY ==WKS-CNT-APLICANTES==
               ==WKS-FILA-USR== BY ==WKS-FILA-APLICANTE==
               ==WKS-IX-USR==   BY ==WKS-IX-APLICANTE==
               ==USR-==         BY ==APA-==.
       01 WKS-TABLA-OFICIALES.
           COPY HBUSR01 REPLACING
               ==WKS-CNT-USR==  BY ==WKS-CNT-OFICIALES==
               ==WKS-FILA-USR== BY ==WKS-FILA-OFICIAL==
               ==WKS-IX-USR==   BY ==WKS-IX-OFICIAL==
               ==USR-==         BY ==OFI-==.
       01 WKS-TABLA-GERENTES.
           COPY HBUSR01 REPLACING
               ==WKS-CNT-USR==  BY ==WKS-CNT-GERENTES==
               ==WKS-FILA-USR== BY ==WKS-FILA-GERENTE==
               ==WKS-IX-USR==   BY ==WKS-IX-GERENTE==
               ==USR-==         BY ==GER-==.

      ******************************************************************
      *           TABLA DE PROYECTOS                                   *
      ******************************************************************
       01 WKS-TABLA-PROYECTOS.
           COPY HBPRY01.

      ******************************************************************
      *           TABLA DE SOLICITUDES                                 *
      ******************************************************************
       01 WKS-TABLA-SOLICITUDES.
           COPY HBAPL01.
      *    AREA DE INTERCAMBIO PARA LA ORDENACION POR PROYECTO/APL-ID
       01 WKS-FILA-SOLICITUD-TMP.
           05 FILLER                    PIC X(25).

      ******************************************************************
      *           TABLA DE CONSULTAS                                   *
      ******************************************************************
       01 WKS-TABLA-CONSULTAS.
           COPY HBENQ01.

      ******************************************************************
      *           TABLA DE CODIGOS DE MOVIMIENTO - CONTROL DE TOTALES  *
      *           POR CODIGO. LOS 13 VALORES SE CARGAN POR UNA SOLA    *
      *           CONSTANTE Y SE LEEN POR REDEFINICION (MISMO RECURSO  *
      *           QUE LA TABLA DE DIAS DEL MES DE OTROS PROGRAMAS).    *
      ******************************************************************
       01 WKS-TAB-COD-VALORES-LIT.
           05 FILLER                    PIC X(26)
                       VALUE 'APWRPAPWRGASSEEEDERPCPVFLG'.
       01 WKS-TAB-COD-VALORES-R REDEFINES WKS-TAB-COD-VALORES-LIT.
           05 WKS-COD-VALOR             PIC X(02)
                                         OCCURS 13 TIMES
                                         INDEXED BY WKS-IX-COD.
       01 WKS-TAB-COD-CONTADORES.
           05 WKS-COD-ACEPT             PIC S9(05) COMP
                                         OCCURS 13 TIMES
                                         VALUE ZERO.
           05 WKS-COD-RECH              PIC S9(05) COMP
                                         OCCURS 13 TIMES
                                         VALUE ZERO.

      ******************************************************************
      *           CONTADORES Y SUBINDICES DE TRABAJO                  *
      ******************************************************************
       01 WKS-CONTADORES.
           05 WKS-TOT-LEIDOS            PIC S9(07) COMP VALUE ZERO.
           05 WKS-TOT-ACEPTADOS         PIC S9(07) COMP VALUE ZERO.
           05 WKS-TOT-RECHAZADOS        PIC S9(07) COMP VALUE ZERO.
           05 WKS-SEQ-SOLICITUD         PIC S9(07) COMP VALUE ZERO.
           05 WKS-SEQ-CONSULTA          PIC S9(07) COMP VALUE ZERO.
           05 WKS-IX2                   PIC S9(04) COMP VALUE ZERO.
           05 WKS-IX3                   PIC S9(04) COMP VALUE ZERO.
           05 WKS-IX4                   PIC S9(04) COMP VALUE ZERO.
           05 WKS-LONG-CLAVE            PIC S9(04) COMP VALUE ZERO.
           05 WKS-LIN-PAGINA            PIC S9(04) COMP VALUE ZERO.
           05 WKS-NUM-PAGINA            PIC S9(04) COMP VALUE ZERO.
           05 WKS-EDIT-SEQ7             PIC 9(07).

      ******************************************************************
      *           AREA DE FECHA DE PROCESO ("HOY" DEL LOTE)            *
      ******************************************************************
       01 WKS-AREA-FECHA.
           05 WKS-FECHA-DEFECTO         PIC 9(08) VALUE 19950615.
           05 WKS-FECHA-PROCESO         PIC 9(08) VALUE ZERO.
           05 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
               10 WKS-ANO-PROCESO       PIC 9(04).
               10 WKS-MES-PROCESO       PIC 9(02).
               10 WKS-DIA-PROCESO       PIC 9(02).
           05 WKS-MMDD-PROCESO          PIC 9(04) VALUE ZERO.

      ******************************************************************
      *           AREA DE CALCULO DE EDAD Y ELEGIBILIDAD               *
      ******************************************************************
       01 WKS-AREA-ELEGIBILIDAD.
           05 WKS-CALC-FENAC            PIC 9(08).
           05 WKS-CALC-FENAC-R REDEFINES WKS-CALC-FENAC.
               10 WKS-CALC-FENAC-AAAA   PIC 9(04).
               10 WKS-CALC-FENAC-MM     PIC 9(02).
               10 WKS-CALC-FENAC-DD     PIC 9(02).
           05 WKS-MMDD-CALC-FENAC       PIC 9(04).
           05 WKS-CALC-EDAD             PIC S9(03) COMP.
           05 WKS-CALC-TIPO-UNIDAD      PIC X(01).
           05 WKS-CALC-ECIVIL           PIC X(01).
           05 WKS-CALC-ELEGIBLE         PIC X(01) VALUE 'N'.
               88 CALC-ES-ELEGIBLE              VALUE 'Y'.
               88 CALC-NO-ELEGIBLE               VALUE 'N'.
           05 WKS-TIPO-OTORGADO         PIC X(01).

      ******************************************************************
      *           LLAVES DE BUSQUEDA DE USO GENERAL                   *
      ******************************************************************
       01 WKS-AREA-LLAVES.
           05 WKS-LLAVE-BUSQUEDA        PIC X(09).
           05 WKS-LLAVE-OFICIAL         PIC X(09).

      ******************************************************************
      *           INTERRUPTORES DE CONTROL DEL LOTE                    *
      ******************************************************************
       01 WKS-INTERRUPTORES.
           05 WKS-FIN-MOVTOS            PIC 9(01) VALUE ZERO.
               88 SW-FIN-MOVTOS                  VALUE 1.
           05 WKS-MOVTO-PENDIENTE       PIC 9(01) VALUE ZERO.
               88 SW-MOVTO-PENDIENTE             VALUE 1.
           05 WKS-RESULTADO             PIC 9(01) VALUE ZERO.
               88 SW-ACEPTADO                    VALUE 1.
               88 SW-RECHAZADO                    VALUE ZERO.
           05 WKS-ENCONTRADO            PIC 9(01) VALUE ZERO.
               88 SW-ENCONTRADO                  VALUE 1.
               88 SW-NO-ENCONTRADO               VALUE ZERO.
           05 WKS-AUTORIZADO            PIC 9(01) VALUE ZERO.
               88 SW-AUTORIZADO                  VALUE 1.
               88 SW-NO-AUTORIZADO                VALUE ZERO.
           05 WKS-RANURA                PIC 9(01) VALUE ZERO.
               88 SW-RANURA-LIBRE                VALUE 1.
           05 WKS-FIN-PROYECTO          PIC 9(01) VALUE ZERO.
               88 SW-ULTIMO-DEL-PROYECTO          VALUE 1.
           05 WKS-COD-RAZON             PIC X(04) VALUE SPACES.

      ******************************************************************
      *           AREAS DEL REPORTE DE RESERVAS                        *
      ******************************************************************
       01 WKS-AREA-REPORTE.
           05 WKS-PRY-ACTUAL            PIC X(05) VALUE SPACES.
           05 WKS-CONT-PROYECTO         PIC S9(05) COMP VALUE ZERO.
           05 WKS-TOT-PRECIO-PROYECTO   PIC S9(10)V99 VALUE ZERO.
           05 WKS-CONT-GENERAL          PIC S9(05) COMP VALUE ZERO.
           05 WKS-TOT-PRECIO-GENERAL    PIC S9(10)V99 VALUE ZERO.
           05 WKS-CONT-PENDIENTE        PIC S9(05) COMP VALUE ZERO.
           05 WKS-CONT-EXITOSA          PIC S9(05) COMP VALUE ZERO.
           05 WKS-CONT-RECHAZADA        PIC S9(05) COMP VALUE ZERO.
           05 WKS-CONT-RETIRO-PEND      PIC S9(05) COMP VALUE ZERO.
           05 WKS-CONT-RETIRADA         PIC S9(05) COMP VALUE ZERO.
           05 WKS-PRY-NOMBRE-ACTUAL     PIC X(20) VALUE SPACES.
           05 WKS-PRY-BARRIO-ACTUAL     PIC X(15) VALUE SPACES.
           05 WKS-PRECIO-APLICACION     PIC 9(07)V99 VALUE ZERO.

       01 LIN-ENCABEZADO-1.
           05 FILLER                    PIC X(40)
                       VALUE 'VIVIENDA BTO - REPORTE DE RESERVAS'.
           05 FILLER                    PIC X(10) VALUE SPACES.
           05 ENC-FECHA                 PIC 9(08).
           05 FILLER                    PIC X(05) VALUE SPACES.
           05 FILLER                    PIC X(06) VALUE 'PAG. '.
           05 ENC-PAGINA                PIC ZZZ9.
           05 FILLER                    PIC X(59) VALUE SPACES.

       01 LIN-ENCABEZADO-2.
           05 FILLER                    PIC X(08) VALUE 'APL-ID'.
           05 FILLER                    PIC X(03) VALUE SPACES.
           05 FILLER                    PIC X(09) VALUE 'SOLICIT.'.
           05 FILLER                    PIC X(02) VALUE SPACES.
           05 FILLER                    PIC X(06) VALUE 'UNIDAD'.
           05 FILLER                    PIC X(02) VALUE SPACES.
           05 FILLER                    PIC X(16) VALUE 'ESTADO'.
           05 FILLER                    PIC X(02) VALUE SPACES.
           05 FILLER                    PIC X(20) VALUE 'PROYECTO'.
           05 FILLER                    PIC X(02) VALUE SPACES.
           05 FILLER                    PIC X(15) VALUE 'BARRIO'.
           05 FILLER                    PIC X(02) VALUE SPACES.
           05 FILLER                    PIC X(13) VALUE 'PRECIO'.
           05 FILLER                    PIC X(32) VALUE SPACES.

       01 LIN-RUPTURA-PROYECTO.
           05 FILLER                    PIC X(20)
                       VALUE 'TOTAL PROYECTO'.
           05 RUP-PROYECTO              PIC X(05).
           05 FILLER                    PIC X(05) VALUE SPACES.
           05 FILLER                    PIC X(18)
                       VALUE 'CANT. SOLICITUDES'.
           05 RUP-CONTADOR              PIC ZZZ9.
           05 FILLER                    PIC X(05) VALUE SPACES.
           05 FILLER                    PIC X(07) VALUE 'TOTAL $'.
           05 RUP-TOTAL                 PIC Z,ZZZ,ZZZ,ZZ9.99.
           05 FILLER                    PIC X(48) VALUE SPACES.

       01 LIN-TOTAL-REPORTE.
           05 FILLER                    PIC X(20)
                       VALUE 'TOTAL GENERAL'.
           05 FILLER                    PIC X(18)
                       VALUE 'CANT. SOLICITUDES'.
           05 TOT-CONTADOR              PIC ZZZ9.
           05 FILLER                    PIC X(05) VALUE SPACES.
           05 FILLER                    PIC X(07) VALUE 'TOTAL $'.
           05 TOT-TOTAL                 PIC Z,ZZZ,ZZZ,ZZ9.99.
           05 FILLER                    PIC X(53) VALUE SPACES.

       01 LIN-TOTAL-POR-ESTADO.
           05 FILLER                    PIC X(10) VALUE 'PE='.
           05 TOT-PE                    PIC ZZZ9.
           05 FILLER                    PIC X(04) VALUE SPACES.
           05 FILLER                    PIC X(10) VALUE 'SU='.
           05 TOT-SU                    PIC ZZZ9.
           05 FILLER                    PIC X(04) VALUE SPACES.
           05 FILLER                    PIC X(10) VALUE 'RE='.
           05 TOT-RE                    PIC ZZZ9.
           05 FILLER                    PIC X(04) VALUE SPACES.
           05 FILLER                    PIC X(10) VALUE 'WP='.
           05 TOT-WP                    PIC ZZZ9.
           05 FILLER                    PIC X(04) VALUE SPACES.
           05 FILLER                    PIC X(10) VALUE 'WA='.
           05 TOT-WA                    PIC ZZZ9.
           05 FILLER                    PIC X(59) VALUE SPACES.

      ******************************************************************
      *           LINEAS DE TOTALES DE CONTROL DE LA BITACORA          *
      ******************************************************************
       01 LIN-TOTAL-BITACORA.
           05 FILLER                    PIC X(16) VALUE 'TOT. LEIDOS   ='.
           05 BIT-LEIDOS                 PIC ZZZZZZ9.
           05 FILLER                    PIC X(05) VALUE SPACES.
           05 FILLER                    PIC X(16) VALUE 'TOT. ACEPTADOS='.
           05 BIT-ACEPTADOS             PIC ZZZZZZ9.
           05 FILLER                    PIC X(05) VALUE SPACES.
           05 FILLER                    PIC X(16) VALUE 'TOT. RECHAZADOS='.
           05 BIT-RECHAZADOS            PIC ZZZZZZ9.
           05 FILLER                    PIC X(17) VALUE SPACES.

       01 LIN-TOTAL-CODIGO.
           05 FILLER                    PIC X(10) VALUE SPACES.
           05 TC-CODIGO                 PIC X(02).
           05 FILLER                    PIC X(03) VALUE SPACES.
           05 FILLER                    PIC X(09) VALUE 'ACEPT = '.
           05 TC-ACEPT                   PIC ZZZZ9.
           05 FILLER                    PIC X(03) VALUE SPACES.
           05 FILLER                    PIC X(09) VALUE 'RECH = '.
           05 TC-RECH                   PIC ZZZZ9.
           05 FILLER                    PIC X(41) VALUE SPACES.

       PROCEDURE DIVISION.
      ******************************************************************
      *    000-MAIN SECTION - ORQUESTACION DEL PROCESO BATCH           *
      ******************************************************************
       000-MAIN SECTION.
           PERFORM 0010-ABRE-ARCHIVOS
           PERFORM 0020-CARGA-MAESTROS
           PERFORM 0030-DETERMINA-FECHA-PROCESO
           PERFORM 0041-PROCESA-UN-MOVIMIENTO
               UNTIL SW-FIN-MOVTOS
           PERFORM 0050-ORDENA-SOLICITUDES
           PERFORM 0060-REPORTE-RESERVAS
           PERFORM 0070-TOTALES-CONTROL
           PERFORM 0090-GRABA-MAESTROS
           PERFORM 0099-CIERRA-ARCHIVOS
           STOP RUN.
       000-MAIN-E. EXIT.

      ******************************************************************
      *    0010-ABRE-ARCHIVOS - APERTURA INICIAL DE TODOS LOS ARCHIVOS *
      ******************************************************************
       0010-ABRE-ARCHIVOS SECTION.
           OPEN INPUT  APLICAN OFICIAL GERENTE PROYECTO SOLICITUD
                       CONSULTA MOVTOS
                OUTPUT BITACORA REPORTE.
           IF FS-APLICAN NOT = '00' OR FS-OFICIAL NOT = '00' OR
              FS-GERENTE NOT = '00' OR FS-PROYECTO NOT = '00' OR
              FS-SOLICITUD NOT = '00' OR FS-CONSULTA NOT = '00' OR
              FS-MOVTOS NOT = '00' OR FS-BITACORA NOT = '00' OR
              FS-REPORTE NOT = '00'
               DISPLAY 'HSGBTO1 - ERROR EN APERTURA DE ARCHIVOS'
               STOP RUN
           END-IF.
       0010-ABRE-ARCHIVOS-E. EXIT.

      ******************************************************************
      *    0020-CARGA-MAESTROS - LECTURA DE LOS SEIS MAESTROS A TABLAS *
      ******************************************************************
       0020-CARGA-MAESTROS SECTION.
           PERFORM 0021-CARGA-APLICANTES
           PERFORM 0022-CARGA-OFICIALES
           PERFORM 0023-CARGA-GERENTES
           PERFORM 0024-CARGA-PROYECTOS
           PERFORM 0025-CARGA-SOLICITUDES
           PERFORM 0026-CARGA-CONSULTAS
           CLOSE APLICAN OFICIAL GERENTE PROYECTO SOLICITUD CONSULTA.
       0020-CARGA-MAESTROS-E. EXIT.

       0021-CARGA-APLICANTES SECTION.
           SET WKS-IX-APLICANTE TO 1.
           PERFORM UNTIL FS-APLICAN = '10'
               READ APLICAN
                   AT END MOVE '10' TO FS-APLICAN
                   NOT AT END
                       ADD 1 TO WKS-CNT-APLICANTES
                       MOVE REG-APLICAN TO
                           WKS-FILA-APLICANTE(WKS-IX-APLICANTE)
                       SET WKS-IX-APLICANTE UP BY 1
               END-READ
           END-PERFORM.
       0021-CARGA-APLICANTES-E. EXIT.

       0022-CARGA-OFICIALES SECTION.
           SET WKS-IX-OFICIAL TO 1.
           PERFORM UNTIL FS-OFICIAL = '10'
               READ OFICIAL
                   AT END MOVE '10' TO FS-OFICIAL
                   NOT AT END
                       ADD 1 TO WKS-CNT-OFICIALES
                       MOVE REG-OFICIAL TO
                           WKS-FILA-OFICIAL(WKS-IX-OFICIAL)
                       SET WKS-IX-OFICIAL UP BY 1
               END-READ
           END-PERFORM.
       0022-CARGA-OFICIALES-E. EXIT.

       0023-CARGA-GERENTES SECTION.
           SET WKS-IX-GERENTE TO 1.
           PERFORM UNTIL FS-GERENTE = '10'
               READ GERENTE
                   AT END MOVE '10' TO FS-GERENTE
                   NOT AT END
                       ADD 1 TO WKS-CNT-GERENTES
                       MOVE REG-GERENTE TO
                           WKS-FILA-GERENTE(WKS-IX-GERENTE)
                       SET WKS-IX-GERENTE UP BY 1
               END-READ
           END-PERFORM.
       0023-CARGA-GERENTES-E. EXIT.

       0024-CARGA-PROYECTOS SECTION.
           SET WKS-IX-PROYECTO TO 1.
           PERFORM UNTIL FS-PROYECTO = '10'
               READ PROYECTO
                   AT END MOVE '10' TO FS-PROYECTO
                   NOT AT END
                       ADD 1 TO WKS-CNT-PROYECTOS
                       MOVE REG-PROYECTO TO
                           WKS-FILA-PROYECTO(WKS-IX-PROYECTO)
                       SET WKS-IX-PROYECTO UP BY 1
               END-READ
           END-PERFORM.
       0024-CARGA-PROYECTOS-E. EXIT.

       0025-CARGA-SOLICITUDES SECTION.
           SET WKS-IX-SOLICITUD TO 1.
           PERFORM UNTIL FS-SOLICITUD = '10'
               READ SOLICITUD
                   AT END MOVE '10' TO FS-SOLICITUD
                   NOT AT END
                       ADD 1 TO WKS-CNT-SOLICITUDES
                       MOVE REG-SOLICITUD TO
                           WKS-FILA-SOLICITUD(WKS-IX-SOLICITUD)
                       SET WKS-IX-SOLICITUD UP BY 1
               END-READ
           END-PERFORM.
       0025-CARGA-SOLICITUDES-E. EXIT.

       0026-CARGA-CONSULTAS SECTION.
           SET WKS-IX-CONSULTA TO 1.
           PERFORM UNTIL FS-CONSULTA = '10'
               READ CONSULTA
                   AT END MOVE '10' TO FS-CONSULTA
                   NOT AT END
                       ADD 1 TO WKS-CNT-CONSULTAS
                       MOVE REG-CONSULTA TO
                           WKS-FILA-CONSULTA(WKS-IX-CONSULTA)
                       SET WKS-IX-CONSULTA UP BY 1
               END-READ
           END-PERFORM.
       0026-CARGA-CONSULTAS-E. EXIT.

      ******************************************************************
      *    0030-DETERMINA-FECHA-PROCESO - TARJETA DT OPCIONAL COMO     *
      *    PRIMER REGISTRO DEL LOTE DE MOVIMIENTOS (REQ-00090)         *
      ******************************************************************
       0030-DETERMINA-FECHA-PROCESO SECTION.
           MOVE WKS-FECHA-DEFECTO TO WKS-FECHA-PROCESO
           READ MOVTOS
               AT END SET SW-FIN-MOVTOS TO TRUE
               NOT AT END SET SW-MOVTO-PENDIENTE TO TRUE
           END-READ
           IF NOT SW-FIN-MOVTOS AND MOV-ES-TARJETA-FECHA
               MOVE MOV-TEXTO(1:8) TO WKS-FECHA-PROCESO
               SET SW-MOVTO-PENDIENTE TO FALSE
           END-IF
           COMPUTE WKS-MMDD-PROCESO =
               WKS-MES-PROCESO * 100 + WKS-DIA-PROCESO.
       0030-DETERMINA-FECHA-PROCESO-E. EXIT.

      ******************************************************************
      *    0041-PROCESA-UN-MOVIMIENTO - UN MOVIMIENTO POR PASADA       *
      ******************************************************************
       0041-PROCESA-UN-MOVIMIENTO SECTION.
           IF NOT SW-MOVTO-PENDIENTE
               READ MOVTOS
                   AT END SET SW-FIN-MOVTOS TO TRUE
                   NOT AT END SET SW-MOVTO-PENDIENTE TO TRUE
               END-READ
           END-IF
           IF NOT SW-FIN-MOVTOS
               ADD 1 TO WKS-TOT-LEIDOS
               PERFORM 0045-DESPACHA-MOVIMIENTO
               PERFORM 1900-ESCRIBE-RESULTADO
               SET SW-MOVTO-PENDIENTE TO FALSE
           END-IF.
       0041-PROCESA-UN-MOVIMIENTO-E. EXIT.

      ******************************************************************
      *    0045-DESPACHA-MOVIMIENTO - EVALUATE POR CODIGO DE MOVTO     *
      ******************************************************************
       0045-DESPACHA-MOVIMIENTO SECTION.
           MOVE SPACES TO WKS-COD-RAZON
           SET SW-ACEPTADO TO TRUE
           EVALUATE TRUE
               WHEN MOV-ES-SOLICITUD-APL
                   PERFORM 1100-SOLICITUD-APLICACION
               WHEN MOV-ES-SOLIC-RETIRO
                   PERFORM 1210-SOLICITUD-RETIRO
               WHEN MOV-ES-PROCESA-APL
                   PERFORM 1220-PROCESA-APLICACION
               WHEN MOV-ES-PROCESA-RETIRO
                   PERFORM 1230-PROCESA-RETIRO
               WHEN MOV-ES-REGISTRO-OFICIAL
                   PERFORM 1310-REGISTRO-OFICIAL
               WHEN MOV-ES-ASIGNA-OFICIAL
                   PERFORM 1320-ASIGNA-OFICIAL
               WHEN MOV-ES-CREA-CONSULTA
                   PERFORM 1410-CREA-CONSULTA
               WHEN MOV-ES-EDITA-CONSULTA
                   PERFORM 1420-EDITA-CONSULTA
               WHEN MOV-ES-ELIMINA-CONSULTA
                   PERFORM 1430-ELIMINA-CONSULTA
               WHEN MOV-ES-RESPONDE-CONSULTA
                   PERFORM 1440-RESPONDE-CONSULTA
               WHEN MOV-ES-CAMBIA-CLAVE
                   PERFORM 1520-CAMBIA-CLAVE
               WHEN MOV-ES-CAMBIA-VISIBLE
                   PERFORM 1530-CAMBIA-VISIBILIDAD
               WHEN MOV-ES-LOGIN
                   PERFORM 1510-VERIFICA-LOGIN
               WHEN OTHER
                   SET SW-RECHAZADO TO TRUE
                   MOVE 'CODX' TO WKS-COD-RAZON
           END-EVALUATE.
       0045-DESPACHA-MOVIMIENTO-E. EXIT.

      ******************************************************************
      *    1060-CALCULA-EDAD - EDAD EN ANOS CUMPLIDOS A LA FECHA DE    *
      *    PROCESO. ENTRA EN WKS-CALC-FENAC, SALE EN WKS-CALC-EDAD.    *
      ******************************************************************
       1060-CALCULA-EDAD SECTION.
           IF WKS-CALC-FENAC = ZERO
               MOVE -1 TO WKS-CALC-EDAD
           ELSE
               COMPUTE WKS-CALC-EDAD =
                   WKS-ANO-PROCESO - WKS-CALC-FENAC-AAAA
               COMPUTE WKS-MMDD-CALC-FENAC =
                   WKS-CALC-FENAC-MM * 100 + WKS-CALC-FENAC-DD
               IF WKS-MMDD-PROCESO < WKS-MMDD-CALC-FENAC
                   SUBTRACT 1 FROM WKS-CALC-EDAD
               END-IF
           END-IF.
       1060-CALCULA-EDAD-E. EXIT.

      ******************************************************************
      *    1065-VERIFICA-ELEGIBILIDAD - REGLA DE EDAD/ESTADO CIVIL     *
      *    POR TIPO DE UNIDAD (ENTRA: WKS-CALC-EDAD, WKS-CALC-ECIVIL,  *
      *    WKS-CALC-TIPO-UNIDAD - SALE: WKS-CALC-ELEGIBLE)             *
      ******************************************************************
       1065-VERIFICA-ELEGIBILIDAD SECTION.
           SET CALC-NO-ELEGIBLE TO TRUE
           EVALUATE WKS-CALC-ECIVIL
               WHEN 'S'
                   IF WKS-CALC-EDAD NOT < 35 AND
                      WKS-CALC-TIPO-UNIDAD = '2'
                       SET CALC-ES-ELEGIBLE TO TRUE
                   END-IF
               WHEN 'M'
                   IF WKS-CALC-EDAD NOT < 21 AND
                      (WKS-CALC-TIPO-UNIDAD = '2' OR
                       WKS-CALC-TIPO-UNIDAD = '3')
                       SET CALC-ES-ELEGIBLE TO TRUE
                   END-IF
               WHEN OTHER
                   CONTINUE
           END-EVALUATE.
       1065-VERIFICA-ELEGIBILIDAD-E. EXIT.

      ******************************************************************
      *    PARRAFOS DE BUSQUEDA EN TABLA POR LLAVE UNICA               *
      ******************************************************************
       1101-BUSCA-APLICANTE SECTION.
           SET SW-NO-ENCONTRADO TO TRUE
           IF WKS-CNT-APLICANTES > 0
               SET WKS-IX-APLICANTE TO 1
               SEARCH WKS-FILA-APLICANTE
                   AT END CONTINUE
                   WHEN APA-ID(WKS-IX-APLICANTE) = WKS-LLAVE-BUSQUEDA
                       SET SW-ENCONTRADO TO TRUE
               END-SEARCH
           END-IF.
       1101-BUSCA-APLICANTE-E. EXIT.

       1102-BUSCA-PROYECTO SECTION.
           SET SW-NO-ENCONTRADO TO TRUE
           IF WKS-CNT-PROYECTOS > 0
               SET WKS-IX-PROYECTO TO 1
               SEARCH WKS-FILA-PROYECTO
                   AT END CONTINUE
                   WHEN PRY-ID(WKS-IX-PROYECTO) = WKS-LLAVE-BUSQUEDA
                       SET SW-ENCONTRADO TO TRUE
               END-SEARCH
           END-IF.
       1102-BUSCA-PROYECTO-E. EXIT.

       1201-BUSCA-SOLICITUD SECTION.
           SET SW-NO-ENCONTRADO TO TRUE
           IF WKS-CNT-SOLICITUDES > 0
               SET WKS-IX-SOLICITUD TO 1
               SEARCH WKS-FILA-SOLICITUD
                   AT END CONTINUE
                   WHEN APL-ID(WKS-IX-SOLICITUD) = WKS-LLAVE-BUSQUEDA
                       SET SW-ENCONTRADO TO TRUE
               END-SEARCH
           END-IF.
       1201-BUSCA-SOLICITUD-E. EXIT.

       1104-BUSCA-SOLICITUD-ACTIVA SECTION.
           SET SW-NO-ENCONTRADO TO TRUE
           IF WKS-CNT-SOLICITUDES > 0
               SET WKS-IX-SOLICITUD TO 1
               SEARCH WKS-FILA-SOLICITUD
                   AT END CONTINUE
                   WHEN APL-SOLICITANTE-ID(WKS-IX-SOLICITUD) =
                             MOV-USUARIO-ID
                        AND APL-ESTA-ACTIVA(WKS-IX-SOLICITUD)
                       SET SW-ENCONTRADO TO TRUE
               END-SEARCH
           END-IF.
       1104-BUSCA-SOLICITUD-ACTIVA-E. EXIT.

       1302-BUSCA-OFICIAL-POR-ID SECTION.
           SET SW-NO-ENCONTRADO TO TRUE
           IF WKS-CNT-OFICIALES > 0
               SET WKS-IX-OFICIAL TO 1
               SEARCH WKS-FILA-OFICIAL
                   AT END CONTINUE
                   WHEN OFI-ID(WKS-IX-OFICIAL) = WKS-LLAVE-BUSQUEDA
                       SET SW-ENCONTRADO TO TRUE
               END-SEARCH
           END-IF.
       1302-BUSCA-OFICIAL-POR-ID-E. EXIT.

       1303-BUSCA-GERENTE-POR-ID SECTION.
           SET SW-NO-ENCONTRADO TO TRUE
           IF WKS-CNT-GERENTES > 0
               SET WKS-IX-GERENTE TO 1
               SEARCH WKS-FILA-GERENTE
                   AT END CONTINUE
                   WHEN GER-ID(WKS-IX-GERENTE) = WKS-LLAVE-BUSQUEDA
                       SET SW-ENCONTRADO TO TRUE
               END-SEARCH
           END-IF.
       1303-BUSCA-GERENTE-POR-ID-E. EXIT.

       1401-BUSCA-CONSULTA SECTION.
           SET SW-NO-ENCONTRADO TO TRUE
           IF WKS-CNT-CONSULTAS > 0
               SET WKS-IX-CONSULTA TO 1
               SEARCH WKS-FILA-CONSULTA
                   AT END CONTINUE
                   WHEN CNS-ID(WKS-IX-CONSULTA) = WKS-LLAVE-BUSQUEDA
                       SET SW-ENCONTRADO TO TRUE
               END-SEARCH
           END-IF.
       1401-BUSCA-CONSULTA-E. EXIT.

      ******************************************************************
      *    1200-VERIFICA-AUTORIDAD - GERENTE PROPIETARIO U OFICIAL     *
      *    REGISTRADO/ASIGNADO AL PROYECTO EN WKS-IX-PROYECTO          *
      ******************************************************************
       1200-VERIFICA-AUTORIDAD SECTION.
           SET SW-NO-AUTORIZADO TO TRUE
           IF PRY-GERENTE-ID(WKS-IX-PROYECTO) = MOV-USUARIO-ID
               SET SW-AUTORIZADO TO TRUE
           ELSE
               SET PRY-IX-OFICIAL TO 1
               PERFORM VARYING PRY-IX-OFICIAL FROM 1 BY 1
                       UNTIL PRY-IX-OFICIAL > 5 OR SW-AUTORIZADO
                   IF PRY-OFICIAL-ID(WKS-IX-PROYECTO, PRY-IX-OFICIAL)
                           = MOV-USUARIO-ID
                       SET SW-AUTORIZADO TO TRUE
                   END-IF
               END-PERFORM
           END-IF.
       1200-VERIFICA-AUTORIDAD-E. EXIT.

      ******************************************************************
      *    1306/1307 - BUSQUEDA Y ALTA DE OFICIAL EN LA LISTA DE UN    *
      *    PROYECTO (WKS-IX-PROYECTO YA LOCALIZADO, LLAVE EN           *
      *    WKS-LLAVE-OFICIAL)                                          *
      ******************************************************************
       1306-BUSCA-OFICIAL-EN-PROYECTO SECTION.
           SET SW-NO-ENCONTRADO TO TRUE
           SET PRY-IX-OFICIAL TO 1
           PERFORM VARYING PRY-IX-OFICIAL FROM 1 BY 1
                   UNTIL PRY-IX-OFICIAL > 5 OR SW-ENCONTRADO
               IF PRY-OFICIAL-ID(WKS-IX-PROYECTO, PRY-IX-OFICIAL)
                       = WKS-LLAVE-OFICIAL
                   SET SW-ENCONTRADO TO TRUE
               END-IF
           END-PERFORM.
       1306-BUSCA-OFICIAL-EN-PROYECTO-E. EXIT.

       1307-AGREGA-OFICIAL-A-PROYECTO SECTION.
           SET WKS-RANURA TO ZERO
           SET PRY-IX-OFICIAL TO 1
           PERFORM VARYING PRY-IX-OFICIAL FROM 1 BY 1
                   UNTIL PRY-IX-OFICIAL > 5 OR SW-RANURA-LIBRE
               IF PRY-OFICIAL-ID(WKS-IX-PROYECTO, PRY-IX-OFICIAL)
                       = SPACES
                   MOVE WKS-LLAVE-OFICIAL TO
                       PRY-OFICIAL-ID(WKS-IX-PROYECTO, PRY-IX-OFICIAL)
                   SET SW-RANURA-LIBRE TO TRUE
               END-IF
           END-PERFORM
           ADD 1 TO PRY-CNT-OFICIALES(WKS-IX-PROYECTO).
       1307-AGREGA-OFICIAL-A-PROYECTO-E. EXIT.

      ******************************************************************
      *    1100-SOLICITUD-APLICACION - CODIGO AP                       *
      ******************************************************************
       1100-SOLICITUD-APLICACION SECTION.
           SET SW-RECHAZADO TO TRUE
           MOVE MOV-USUARIO-ID TO WKS-LLAVE-BUSQUEDA
           PERFORM 1101-BUSCA-APLICANTE
           IF NOT SW-ENCONTRADO
               MOVE 'AUTH' TO WKS-COD-RAZON
           ELSE
               MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
               PERFORM 1102-BUSCA-PROYECTO
               IF NOT SW-ENCONTRADO
                   MOVE 'NFND' TO WKS-COD-RAZON
               ELSE
                   PERFORM 1103-EXPLORA-ELEGIBILIDAD-PROYECTO
                   IF NOT CALC-ES-ELEGIBLE
                       MOVE 'INEL' TO WKS-COD-RAZON
                   ELSE
                       IF PRY-NO-ES-VISIBLE(WKS-IX-PROYECTO) OR
                          WKS-FECHA-PROCESO <
                              PRY-FEC-APERTURA(WKS-IX-PROYECTO) OR
                          WKS-FECHA-PROCESO >
                              PRY-FEC-CIERRE(WKS-IX-PROYECTO)
                           MOVE 'CLSD' TO WKS-COD-RAZON
                       ELSE
                           PERFORM 1104-BUSCA-SOLICITUD-ACTIVA
                           IF SW-ENCONTRADO
                               MOVE 'DUPA' TO WKS-COD-RAZON
                           ELSE
                               PERFORM 1105-CREA-SOLICITUD
                               SET SW-ACEPTADO TO TRUE
                           END-IF
                       END-IF
                   END-IF
               END-IF
           END-IF.
       1100-SOLICITUD-APLICACION-E. EXIT.

      ******************************************************************
      *    1103-EXPLORA-ELEGIBILIDAD-PROYECTO - 2 HAB. ANTES DE 3 HAB. *
      *    (WKS-IX-PROYECTO Y WKS-IX-APLICANTE YA LOCALIZADOS)         *
      ******************************************************************
       1103-EXPLORA-ELEGIBILIDAD-PROYECTO SECTION.
           MOVE APA-FENAC(WKS-IX-APLICANTE) TO WKS-CALC-FENAC
           PERFORM 1060-CALCULA-EDAD
           MOVE APA-ECIVIL(WKS-IX-APLICANTE) TO WKS-CALC-ECIVIL
           MOVE SPACE TO WKS-TIPO-OTORGADO
           IF PRY-TIPO-2HAB(WKS-IX-PROYECTO) NOT = SPACE
               MOVE PRY-TIPO-2HAB(WKS-IX-PROYECTO) TO
                   WKS-CALC-TIPO-UNIDAD
               PERFORM 1065-VERIFICA-ELEGIBILIDAD
               IF CALC-ES-ELEGIBLE
                   MOVE PRY-TIPO-2HAB(WKS-IX-PROYECTO) TO
                       WKS-TIPO-OTORGADO
               END-IF
           END-IF
           IF WKS-TIPO-OTORGADO = SPACE AND
              PRY-TIPO-3HAB(WKS-IX-PROYECTO) NOT = SPACE
               MOVE PRY-TIPO-3HAB(WKS-IX-PROYECTO) TO
                   WKS-CALC-TIPO-UNIDAD
               PERFORM 1065-VERIFICA-ELEGIBILIDAD
               IF CALC-ES-ELEGIBLE
                   MOVE PRY-TIPO-3HAB(WKS-IX-PROYECTO) TO
                       WKS-TIPO-OTORGADO
               END-IF
           END-IF
           IF WKS-TIPO-OTORGADO NOT = SPACE
               SET CALC-ES-ELEGIBLE TO TRUE
           ELSE
               SET CALC-NO-ELEGIBLE TO TRUE
           END-IF.
       1103-EXPLORA-ELEGIBILIDAD-PROYECTO-E. EXIT.

      ******************************************************************
      *    1105-CREA-SOLICITUD - ALTA DE LA SOLICITUD EN LA TABLA      *
      ******************************************************************
       1105-CREA-SOLICITUD SECTION.
           ADD 1 TO WKS-CNT-SOLICITUDES
           SET WKS-IX-SOLICITUD TO WKS-CNT-SOLICITUDES
           ADD 1 TO WKS-SEQ-SOLICITUD
           MOVE WKS-SEQ-SOLICITUD TO WKS-EDIT-SEQ7
           MOVE SPACES TO APL-ID(WKS-IX-SOLICITUD)
           MOVE 'A' TO APL-ID(WKS-IX-SOLICITUD)(1:1)
           MOVE WKS-EDIT-SEQ7 TO APL-ID(WKS-IX-SOLICITUD)(2:7)
           SET APL-PENDIENTE(WKS-IX-SOLICITUD) TO TRUE
           MOVE APA-ID(WKS-IX-APLICANTE) TO
               APL-SOLICITANTE-ID(WKS-IX-SOLICITUD)
           MOVE PRY-ID(WKS-IX-PROYECTO) TO
               APL-PROYECTO-ID(WKS-IX-SOLICITUD)
           MOVE WKS-TIPO-OTORGADO TO
               APL-TIPO-UNIDAD(WKS-IX-SOLICITUD).
       1105-CREA-SOLICITUD-E. EXIT.

      ******************************************************************
      *    1210-SOLICITUD-RETIRO - CODIGO WR                           *
      ******************************************************************
       1210-SOLICITUD-RETIRO SECTION.
           SET SW-RECHAZADO TO TRUE
           MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
           PERFORM 1201-BUSCA-SOLICITUD
           IF NOT SW-ENCONTRADO
               MOVE 'NFND' TO WKS-COD-RAZON
           ELSE
               IF APL-SOLICITANTE-ID(WKS-IX-SOLICITUD)
                       NOT = MOV-USUARIO-ID
                   MOVE 'AUTH' TO WKS-COD-RAZON
               ELSE
                   IF APL-RETIRO-APROBADO(WKS-IX-SOLICITUD) OR
                      APL-RECHAZADA(WKS-IX-SOLICITUD)
                       MOVE 'STAT' TO WKS-COD-RAZON
                   ELSE
                       IF NOT APL-RETIRO-PENDIENTE(WKS-IX-SOLICITUD)
                           SET APL-RETIRO-PENDIENTE(WKS-IX-SOLICITUD)
                               TO TRUE
                       END-IF
                       SET SW-ACEPTADO TO TRUE
                   END-IF
               END-IF
           END-IF.
       1210-SOLICITUD-RETIRO-E. EXIT.

      ******************************************************************
      *    1220-PROCESA-APLICACION - CODIGO PA                         *
      ******************************************************************
       1220-PROCESA-APLICACION SECTION.
           SET SW-RECHAZADO TO TRUE
           MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
           PERFORM 1201-BUSCA-SOLICITUD
           IF NOT SW-ENCONTRADO
               MOVE 'NFND' TO WKS-COD-RAZON
           ELSE
               MOVE APL-PROYECTO-ID(WKS-IX-SOLICITUD) TO
                   WKS-LLAVE-BUSQUEDA
               PERFORM 1102-BUSCA-PROYECTO
               IF NOT SW-ENCONTRADO
                   MOVE 'NFND' TO WKS-COD-RAZON
               ELSE
                   PERFORM 1200-VERIFICA-AUTORIDAD
                   IF NOT SW-AUTORIZADO
                       MOVE 'AUTH' TO WKS-COD-RAZON
                   ELSE
                       IF NOT APL-PENDIENTE(WKS-IX-SOLICITUD)
                           MOVE 'STAT' TO WKS-COD-RAZON
                       ELSE
                           IF MOV-BANDERA-SI
                               SET APL-EXITOSA(WKS-IX-SOLICITUD)
                                   TO TRUE
                           ELSE
                               SET APL-RECHAZADA(WKS-IX-SOLICITUD)
                                   TO TRUE
                           END-IF
                           SET SW-ACEPTADO TO TRUE
                       END-IF
                   END-IF
               END-IF
           END-IF.
       1220-PROCESA-APLICACION-E. EXIT.

      ******************************************************************
      *    1230-PROCESA-RETIRO - CODIGO PW                             *
      ******************************************************************
       1230-PROCESA-RETIRO SECTION.
           SET SW-RECHAZADO TO TRUE
           MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
           PERFORM 1201-BUSCA-SOLICITUD
           IF NOT SW-ENCONTRADO
               MOVE 'NFND' TO WKS-COD-RAZON
           ELSE
               MOVE APL-PROYECTO-ID(WKS-IX-SOLICITUD) TO
                   WKS-LLAVE-BUSQUEDA
               PERFORM 1102-BUSCA-PROYECTO
               IF NOT SW-ENCONTRADO
                   MOVE 'NFND' TO WKS-COD-RAZON
               ELSE
                   PERFORM 1200-VERIFICA-AUTORIDAD
                   IF NOT SW-AUTORIZADO
                       MOVE 'AUTH' TO WKS-COD-RAZON
                   ELSE
                       IF NOT APL-RETIRO-PENDIENTE(WKS-IX-SOLICITUD)
                           MOVE 'STAT' TO WKS-COD-RAZON
                       ELSE
                           IF MOV-BANDERA-SI
                               SET APL-RETIRO-APROBADO(WKS-IX-SOLICITUD)
                                   TO TRUE
                           ELSE
                               SET APL-PENDIENTE(WKS-IX-SOLICITUD)
                                   TO TRUE
                           END-IF
                           SET SW-ACEPTADO TO TRUE
                       END-IF
                   END-IF
               END-IF
           END-IF.
       1230-PROCESA-RETIRO-E. EXIT.

      ******************************************************************
      *    1310-REGISTRO-OFICIAL - CODIGO RG (AUTORREGISTRO)           *
      ******************************************************************
       1310-REGISTRO-OFICIAL SECTION.
           SET SW-RECHAZADO TO TRUE
           MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
           PERFORM 1102-BUSCA-PROYECTO
           IF NOT SW-ENCONTRADO
               MOVE 'NFND' TO WKS-COD-RAZON
           ELSE
               MOVE MOV-USUARIO-ID TO WKS-LLAVE-OFICIAL
               PERFORM 1306-BUSCA-OFICIAL-EN-PROYECTO
               IF SW-ENCONTRADO
                   SET SW-ACEPTADO TO TRUE
               ELSE
                   IF PRY-CNT-OFICIALES(WKS-IX-PROYECTO) NOT <
                      PRY-CUPO-OFICIALES(WKS-IX-PROYECTO)
                       MOVE 'SLOT' TO WKS-COD-RAZON
                   ELSE
                       PERFORM 1307-AGREGA-OFICIAL-A-PROYECTO
                       MOVE MOV-USUARIO-ID TO WKS-LLAVE-BUSQUEDA
                       PERFORM 1302-BUSCA-OFICIAL-POR-ID
                       IF SW-ENCONTRADO
                           SET OFI-OFICIAL-PENDIENTE(WKS-IX-OFICIAL)
                               TO TRUE
                       END-IF
                       SET SW-ACEPTADO TO TRUE
                   END-IF
               END-IF
           END-IF.
       1310-REGISTRO-OFICIAL-E. EXIT.

      ******************************************************************
      *    1320-ASIGNA-OFICIAL - CODIGO AS (ASIGNACION POR GERENTE)    *
      ******************************************************************
       1320-ASIGNA-OFICIAL SECTION.
           SET SW-RECHAZADO TO TRUE
           MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
           PERFORM 1102-BUSCA-PROYECTO
           IF NOT SW-ENCONTRADO
               MOVE 'NFND' TO WKS-COD-RAZON
           ELSE
               IF PRY-GERENTE-ID(WKS-IX-PROYECTO) NOT = MOV-USUARIO-ID
                   MOVE 'AUTH' TO WKS-COD-RAZON
               ELSE
                   MOVE MOV-LLAVE-2 TO WKS-LLAVE-BUSQUEDA
                   PERFORM 1302-BUSCA-OFICIAL-POR-ID
                   IF NOT SW-ENCONTRADO
                       MOVE 'NFND' TO WKS-COD-RAZON
                   ELSE
                       MOVE MOV-LLAVE-2 TO WKS-LLAVE-OFICIAL
                       PERFORM 1306-BUSCA-OFICIAL-EN-PROYECTO
                       IF SW-ENCONTRADO
                           SET SW-ACEPTADO TO TRUE
                       ELSE
                           IF PRY-CNT-OFICIALES(WKS-IX-PROYECTO)
                              NOT < PRY-CUPO-OFICIALES(WKS-IX-PROYECTO)
                               MOVE 'SLOT' TO WKS-COD-RAZON
                           ELSE
                               PERFORM 1307-AGREGA-OFICIAL-A-PROYECTO
                               SET OFI-OFICIAL-ASIGNADO(WKS-IX-OFICIAL)
                                   TO TRUE
                               SET SW-ACEPTADO TO TRUE
                           END-IF
                       END-IF
                   END-IF
               END-IF
           END-IF.
       1320-ASIGNA-OFICIAL-E. EXIT.

      ******************************************************************
      *    1410-CREA-CONSULTA - CODIGO SE                              *
      ******************************************************************
       1410-CREA-CONSULTA SECTION.
           SET SW-RECHAZADO TO TRUE
           IF MOV-TEXTO = SPACES
               MOVE 'BLNK' TO WKS-COD-RAZON
           ELSE
               MOVE MOV-USUARIO-ID TO WKS-LLAVE-BUSQUEDA
               PERFORM 1101-BUSCA-APLICANTE
               IF NOT SW-ENCONTRADO
                   MOVE 'AUTH' TO WKS-COD-RAZON
               ELSE
                   MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
                   PERFORM 1102-BUSCA-PROYECTO
                   IF NOT SW-ENCONTRADO
                       MOVE 'NFND' TO WKS-COD-RAZON
                   ELSE
                       PERFORM 1411-AGREGA-CONSULTA
                       SET SW-ACEPTADO TO TRUE
                   END-IF
               END-IF
           END-IF.
       1410-CREA-CONSULTA-E. EXIT.

       1411-AGREGA-CONSULTA SECTION.
           ADD 1 TO WKS-CNT-CONSULTAS
           SET WKS-IX-CONSULTA TO WKS-CNT-CONSULTAS
           ADD 1 TO WKS-SEQ-CONSULTA
           MOVE WKS-SEQ-CONSULTA TO WKS-EDIT-SEQ7
           MOVE SPACES TO CNS-ID(WKS-IX-CONSULTA)
           MOVE 'E' TO CNS-ID(WKS-IX-CONSULTA)(1:1)
           MOVE WKS-EDIT-SEQ7 TO CNS-ID(WKS-IX-CONSULTA)(2:7)
           MOVE MOV-USUARIO-ID TO
               CNS-SOLICITANTE-ID(WKS-IX-CONSULTA)
           MOVE MOV-LLAVE-1 TO CNS-PROYECTO-ID(WKS-IX-CONSULTA)
           MOVE MOV-TEXTO TO CNS-MENSAJE(WKS-IX-CONSULTA)
           MOVE SPACES TO CNS-RESPUESTA(WKS-IX-CONSULTA).
       1411-AGREGA-CONSULTA-E. EXIT.

      ******************************************************************
      *    1420-EDITA-CONSULTA - CODIGO EE                             *
      ******************************************************************
       1420-EDITA-CONSULTA SECTION.
           SET SW-RECHAZADO TO TRUE
           MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
           PERFORM 1401-BUSCA-CONSULTA
           IF NOT SW-ENCONTRADO
               MOVE 'NFND' TO WKS-COD-RAZON
           ELSE
               IF MOV-TEXTO = SPACES
                   MOVE 'BLNK' TO WKS-COD-RAZON
               ELSE
                   IF CNS-SOLICITANTE-ID(WKS-IX-CONSULTA)
                           NOT = MOV-USUARIO-ID
                       MOVE 'AUTH' TO WKS-COD-RAZON
                   ELSE
                       MOVE MOV-TEXTO TO CNS-MENSAJE(WKS-IX-CONSULTA)
                       SET SW-ACEPTADO TO TRUE
                   END-IF
               END-IF
           END-IF.
       1420-EDITA-CONSULTA-E. EXIT.

      ******************************************************************
      *    1430-ELIMINA-CONSULTA - CODIGO DE                           *
      ******************************************************************
       1430-ELIMINA-CONSULTA SECTION.
           SET SW-RECHAZADO TO TRUE
           MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
           PERFORM 1401-BUSCA-CONSULTA
           IF NOT SW-ENCONTRADO
               MOVE 'NFND' TO WKS-COD-RAZON
           ELSE
               IF CNS-SOLICITANTE-ID(WKS-IX-CONSULTA)
                       NOT = MOV-USUARIO-ID
                   MOVE 'AUTH' TO WKS-COD-RAZON
               ELSE
                   PERFORM 1431-DESPLAZA-CONSULTAS
                   SET SW-ACEPTADO TO TRUE
               END-IF
           END-IF.
       1430-ELIMINA-CONSULTA-E. EXIT.

      ******************************************************************
      *    1431-DESPLAZA-CONSULTAS - BAJA FISICA POR DESPLAZAMIENTO    *
      *    (REQ-00145) - WKS-IX-CONSULTA YA LOCALIZADA                 *
      ******************************************************************
       1431-DESPLAZA-CONSULTAS SECTION.
           SET WKS-IX2 TO WKS-IX-CONSULTA
           PERFORM VARYING WKS-IX2 FROM WKS-IX2 BY 1
                   UNTIL WKS-IX2 >= WKS-CNT-CONSULTAS
               COMPUTE WKS-IX3 = WKS-IX2 + 1
               MOVE WKS-FILA-CONSULTA(WKS-IX3) TO
                   WKS-FILA-CONSULTA(WKS-IX2)
           END-PERFORM
           SUBTRACT 1 FROM WKS-CNT-CONSULTAS.
       1431-DESPLAZA-CONSULTAS-E. EXIT.

      ******************************************************************
      *    1440-RESPONDE-CONSULTA - CODIGO RP (REQ-00158)              *
      ******************************************************************
       1440-RESPONDE-CONSULTA SECTION.
           SET SW-RECHAZADO TO TRUE
           IF MOV-TEXTO = SPACES
               MOVE 'BLNK' TO WKS-COD-RAZON
           ELSE
               MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
               PERFORM 1401-BUSCA-CONSULTA
               IF NOT SW-ENCONTRADO
                   MOVE 'NFND' TO WKS-COD-RAZON
               ELSE
                   MOVE CNS-PROYECTO-ID(WKS-IX-CONSULTA) TO
                       WKS-LLAVE-BUSQUEDA
                   PERFORM 1102-BUSCA-PROYECTO
                   IF NOT SW-ENCONTRADO
                       MOVE 'NFND' TO WKS-COD-RAZON
                   ELSE
                       MOVE MOV-USUARIO-ID TO WKS-LLAVE-OFICIAL
                       PERFORM 1306-BUSCA-OFICIAL-EN-PROYECTO
                       IF NOT SW-ENCONTRADO
                           MOVE 'AUTH' TO WKS-COD-RAZON
                       ELSE
                           MOVE MOV-TEXTO TO
                               CNS-RESPUESTA(WKS-IX-CONSULTA)
                           SET SW-ACEPTADO TO TRUE
                       END-IF
                   END-IF
               END-IF
           END-IF.
       1440-RESPONDE-CONSULTA-E. EXIT.

      ******************************************************************
      *    1510-VERIFICA-LOGIN - CODIGO LG (REQ-00070)                 *
      *    BUSCA EN SOLICITANTES, LUEGO GERENTES, LUEGO OFICIALES      *
      ******************************************************************
       1510-VERIFICA-LOGIN SECTION.
           SET SW-RECHAZADO TO TRUE
           MOVE MOV-USUARIO-ID TO WKS-LLAVE-BUSQUEDA
           PERFORM 1101-BUSCA-APLICANTE
           IF SW-ENCONTRADO
               IF APA-CLAVE(WKS-IX-APLICANTE) = MOV-TEXTO(1:12)
                   SET SW-ACEPTADO TO TRUE
               ELSE
                   MOVE 'AUTH' TO WKS-COD-RAZON
               END-IF
           ELSE
               PERFORM 1303-BUSCA-GERENTE-POR-ID
               IF SW-ENCONTRADO
                   IF GER-CLAVE(WKS-IX-GERENTE) = MOV-TEXTO(1:12)
                       SET SW-ACEPTADO TO TRUE
                   ELSE
                       MOVE 'AUTH' TO WKS-COD-RAZON
                   END-IF
               ELSE
                   PERFORM 1302-BUSCA-OFICIAL-POR-ID
                   IF SW-ENCONTRADO
                       IF OFI-CLAVE(WKS-IX-OFICIAL) = MOV-TEXTO(1:12)
                           SET SW-ACEPTADO TO TRUE
                       ELSE
                           MOVE 'AUTH' TO WKS-COD-RAZON
                       END-IF
                   ELSE
                       MOVE 'NFND' TO WKS-COD-RAZON
                   END-IF
               END-IF
           END-IF.
       1510-VERIFICA-LOGIN-E. EXIT.

      ******************************************************************
      *    1520-CAMBIA-CLAVE - CODIGO CP (REQ-00070)                   *
      ******************************************************************
       1520-CAMBIA-CLAVE SECTION.
           SET SW-RECHAZADO TO TRUE
           MOVE ZERO TO WKS-LONG-CLAVE
           INSPECT MOV-TEXTO(1:12) TALLYING WKS-LONG-CLAVE
               FOR CHARACTERS BEFORE INITIAL SPACE
           IF WKS-LONG-CLAVE < 6
               MOVE 'PLEN' TO WKS-COD-RAZON
           ELSE
               MOVE MOV-USUARIO-ID TO WKS-LLAVE-BUSQUEDA
               PERFORM 1101-BUSCA-APLICANTE
               IF SW-ENCONTRADO
                   MOVE MOV-TEXTO(1:12) TO APA-CLAVE(WKS-IX-APLICANTE)
                   SET SW-ACEPTADO TO TRUE
               ELSE
                   PERFORM 1303-BUSCA-GERENTE-POR-ID
                   IF SW-ENCONTRADO
                       MOVE MOV-TEXTO(1:12) TO
                           GER-CLAVE(WKS-IX-GERENTE)
                       SET SW-ACEPTADO TO TRUE
                   ELSE
                       PERFORM 1302-BUSCA-OFICIAL-POR-ID
                       IF SW-ENCONTRADO
                           MOVE MOV-TEXTO(1:12) TO
                               OFI-CLAVE(WKS-IX-OFICIAL)
                           SET SW-ACEPTADO TO TRUE
                       ELSE
                           MOVE 'NFND' TO WKS-COD-RAZON
                       END-IF
                   END-IF
               END-IF
           END-IF.
       1520-CAMBIA-CLAVE-E. EXIT.

      ******************************************************************
      *    1530-CAMBIA-VISIBILIDAD - CODIGO VF (REQ-00081)             *
      ******************************************************************
       1530-CAMBIA-VISIBILIDAD SECTION.
           SET SW-RECHAZADO TO TRUE
           MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
           PERFORM 1102-BUSCA-PROYECTO
           IF NOT SW-ENCONTRADO
               MOVE 'NFND' TO WKS-COD-RAZON
           ELSE
               IF PRY-GERENTE-ID(WKS-IX-PROYECTO) NOT = MOV-USUARIO-ID
                   MOVE 'AUTH' TO WKS-COD-RAZON
               ELSE
                   MOVE MOV-BANDERA TO PRY-VISIBLE(WKS-IX-PROYECTO)
                   SET SW-ACEPTADO TO TRUE
               END-IF
           END-IF.
       1530-CAMBIA-VISIBILIDAD-E. EXIT.

      ******************************************************************
      *    1900-ESCRIBE-RESULTADO - UNA LINEA DE BITACORA POR MOVTO    *
      ******************************************************************
       1900-ESCRIBE-RESULTADO SECTION.
           MOVE MOV-CODIGO TO LIN-COD
           MOVE MOV-USUARIO-ID TO LIN-USUARIO
           MOVE MOV-LLAVE-1 TO LIN-LLAVE
           IF SW-ACEPTADO
               MOVE 'ACCEPTED' TO LIN-RESULTADO
               MOVE SPACES TO LIN-RAZON
               ADD 1 TO WKS-TOT-ACEPTADOS
           ELSE
               MOVE 'REJECTED' TO LIN-RESULTADO
               MOVE WKS-COD-RAZON TO LIN-RAZON
               ADD 1 TO WKS-TOT-RECHAZADOS
           END-IF
           WRITE LIN-BITACORA
           PERFORM 1905-ACTUALIZA-TOTAL-CODIGO.
       1900-ESCRIBE-RESULTADO-E. EXIT.

       1905-ACTUALIZA-TOTAL-CODIGO SECTION.
           SET SW-NO-ENCONTRADO TO TRUE
           SET WKS-IX-COD TO 1
           SEARCH WKS-COD-VALOR
               AT END CONTINUE
               WHEN WKS-COD-VALOR(WKS-IX-COD) = MOV-CODIGO
                   SET SW-ENCONTRADO TO TRUE
           END-SEARCH
           IF SW-ENCONTRADO
               IF SW-ACEPTADO
                   ADD 1 TO WKS-COD-ACEPT(WKS-IX-COD)
               ELSE
                   ADD 1 TO WKS-COD-RECH(WKS-IX-COD)
               END-IF
           END-IF.
       1905-ACTUALIZA-TOTAL-CODIGO-E. EXIT.

      ******************************************************************
      *    0050-ORDENA-SOLICITUDES - ORDENAMIENTO POR BURBUJA EN       *
      *    MEMORIA POR PROYECTO Y DENTRO DE PROYECTO POR APL-ID,       *
      *    REQUERIDO PARA LA RUPTURA DE CONTROL DEL REPORTE            *
      ******************************************************************
       0050-ORDENA-SOLICITUDES SECTION.
           IF WKS-CNT-SOLICITUDES > 1
               PERFORM 0051-PASADA-DE-BURBUJA
                   VARYING WKS-IX2 FROM 1 BY 1
                   UNTIL WKS-IX2 >= WKS-CNT-SOLICITUDES
           END-IF.
       0050-ORDENA-SOLICITUDES-E. EXIT.

       0051-PASADA-DE-BURBUJA SECTION.
           PERFORM VARYING WKS-IX3 FROM 1 BY 1
                   UNTIL WKS-IX3 > WKS-CNT-SOLICITUDES - WKS-IX2
               IF APL-PROYECTO-ID(WKS-IX3) >
                  APL-PROYECTO-ID(WKS-IX3 + 1) OR
                  (APL-PROYECTO-ID(WKS-IX3) =
                   APL-PROYECTO-ID(WKS-IX3 + 1) AND
                   APL-ID(WKS-IX3) > APL-ID(WKS-IX3 + 1))
                   MOVE WKS-FILA-SOLICITUD(WKS-IX3) TO
                       WKS-FILA-SOLICITUD-TMP
                   MOVE WKS-FILA-SOLICITUD(WKS-IX3 + 1) TO
                       WKS-FILA-SOLICITUD(WKS-IX3)
                   MOVE WKS-FILA-SOLICITUD-TMP TO
                       WKS-FILA-SOLICITUD(WKS-IX3 + 1)
               END-IF
           END-PERFORM.
       0051-PASADA-DE-BURBUJA-E. EXIT.

      ******************************************************************
      *    0060-REPORTE-RESERVAS - REPORTE DE 132 COLUMNAS CON         *
      *    RUPTURA DE CONTROL POR PROYECTO (REQ-00014/REQ-00171)       *
      ******************************************************************
       0060-REPORTE-RESERVAS SECTION.
           MOVE SPACES TO WKS-PRY-ACTUAL
           MOVE ZERO TO WKS-CONT-PROYECTO WKS-TOT-PRECIO-PROYECTO
                        WKS-CONT-GENERAL WKS-TOT-PRECIO-GENERAL
                        WKS-CONT-PENDIENTE WKS-CONT-EXITOSA
                        WKS-CONT-RECHAZADA WKS-CONT-RETIRO-PEND
                        WKS-CONT-RETIRADA
           MOVE 1 TO WKS-NUM-PAGINA
           PERFORM 0061-ENCABEZADO
           IF WKS-CNT-SOLICITUDES > 0
               PERFORM 0062-IMPRIME-DETALLE
                   VARYING WKS-IX-SOLICITUD FROM 1 BY 1
                   UNTIL WKS-IX-SOLICITUD > WKS-CNT-SOLICITUDES
               IF WKS-PRY-ACTUAL NOT = SPACES
                   PERFORM 0063-RUPTURA-PROYECTO
               END-IF
           END-IF
           PERFORM 0064-TOTALES-REPORTE.
       0060-REPORTE-RESERVAS-E. EXIT.

       0061-ENCABEZADO SECTION.
           MOVE WKS-FECHA-PROCESO TO ENC-FECHA
           MOVE WKS-NUM-PAGINA TO ENC-PAGINA
           WRITE LIN-REPORTE FROM LIN-ENCABEZADO-1
               AFTER ADVANCING PAGE
           WRITE LIN-REPORTE FROM LIN-ENCABEZADO-2
               AFTER ADVANCING 2 LINES
           MOVE ZERO TO WKS-LIN-PAGINA
           ADD 1 TO WKS-NUM-PAGINA.
       0061-ENCABEZADO-E. EXIT.

       0062-IMPRIME-DETALLE SECTION.
           IF WKS-PRY-ACTUAL NOT = SPACES AND
              APL-PROYECTO-ID(WKS-IX-SOLICITUD) NOT = WKS-PRY-ACTUAL
               PERFORM 0063-RUPTURA-PROYECTO
           END-IF
           IF WKS-LIN-PAGINA NOT < 50
               PERFORM 0061-ENCABEZADO
           END-IF
           MOVE APL-PROYECTO-ID(WKS-IX-SOLICITUD) TO WKS-PRY-ACTUAL
           MOVE WKS-LLAVE-BUSQUEDA TO WKS-LLAVE-BUSQUEDA
           MOVE APL-PROYECTO-ID(WKS-IX-SOLICITUD) TO
               WKS-LLAVE-BUSQUEDA
           PERFORM 1102-BUSCA-PROYECTO
           IF SW-ENCONTRADO
               MOVE PRY-NOMBRE(WKS-IX-PROYECTO) TO
                   WKS-PRY-NOMBRE-ACTUAL
               MOVE PRY-BARRIO(WKS-IX-PROYECTO) TO
                   WKS-PRY-BARRIO-ACTUAL
               IF APL-TIPO-UNIDAD(WKS-IX-SOLICITUD) =
                  PRY-TIPO-2HAB(WKS-IX-PROYECTO)
                   MOVE PRY-PRECIO-2HAB(WKS-IX-PROYECTO) TO
                       WKS-PRECIO-APLICACION
               ELSE
                   MOVE PRY-PRECIO-3HAB(WKS-IX-PROYECTO) TO
                       WKS-PRECIO-APLICACION
               END-IF
           ELSE
               MOVE SPACES TO WKS-PRY-NOMBRE-ACTUAL
                               WKS-PRY-BARRIO-ACTUAL
               MOVE ZERO TO WKS-PRECIO-APLICACION
           END-IF
           MOVE APL-ID(WKS-IX-SOLICITUD) TO LIN-APL-ID
           MOVE APL-SOLICITANTE-ID(WKS-IX-SOLICITUD) TO
               LIN-APLICANTE-ID
           EVALUATE APL-TIPO-UNIDAD(WKS-IX-SOLICITUD)
               WHEN '2' MOVE '2-ROOM' TO LIN-TIPO-UNIDAD
               WHEN '3' MOVE '3-ROOM' TO LIN-TIPO-UNIDAD
               WHEN OTHER MOVE SPACES TO LIN-TIPO-UNIDAD
           END-EVALUATE
           EVALUATE TRUE
               WHEN APL-PENDIENTE(WKS-IX-SOLICITUD)
                   MOVE 'PENDING' TO LIN-ESTADO
                   ADD 1 TO WKS-CONT-PENDIENTE
               WHEN APL-EXITOSA(WKS-IX-SOLICITUD)
                   MOVE 'SUCCESS' TO LIN-ESTADO
                   ADD 1 TO WKS-CONT-EXITOSA
               WHEN APL-RECHAZADA(WKS-IX-SOLICITUD)
                   MOVE 'REJECTED' TO LIN-ESTADO
                   ADD 1 TO WKS-CONT-RECHAZADA
               WHEN APL-RETIRO-PENDIENTE(WKS-IX-SOLICITUD)
                   MOVE 'WITHDRAW-PENDING' TO LIN-ESTADO
                   ADD 1 TO WKS-CONT-RETIRO-PEND
               WHEN APL-RETIRO-APROBADO(WKS-IX-SOLICITUD)
                   MOVE 'WITHDRAWN' TO LIN-ESTADO
                   ADD 1 TO WKS-CONT-RETIRADA
           END-EVALUATE
           MOVE WKS-PRY-NOMBRE-ACTUAL TO LIN-PROYECTO-NOMBRE
           MOVE WKS-PRY-BARRIO-ACTUAL TO LIN-BARRIO
           MOVE WKS-PRECIO-APLICACION TO LIN-PRECIO
           WRITE LIN-REPORTE
           ADD 1 TO WKS-LIN-PAGINA
           ADD 1 TO WKS-CONT-PROYECTO WKS-CONT-GENERAL
           ADD WKS-PRECIO-APLICACION TO WKS-TOT-PRECIO-PROYECTO
                                         WKS-TOT-PRECIO-GENERAL.
       0062-IMPRIME-DETALLE-E. EXIT.

       0063-RUPTURA-PROYECTO SECTION.
           MOVE WKS-PRY-ACTUAL TO RUP-PROYECTO
           MOVE WKS-CONT-PROYECTO TO RUP-CONTADOR
           MOVE WKS-TOT-PRECIO-PROYECTO TO RUP-TOTAL
           WRITE LIN-REPORTE FROM LIN-RUPTURA-PROYECTO
               AFTER ADVANCING 2 LINES
           MOVE ZERO TO WKS-CONT-PROYECTO WKS-TOT-PRECIO-PROYECTO.
       0063-RUPTURA-PROYECTO-E. EXIT.

       0064-TOTALES-REPORTE SECTION.
           MOVE WKS-CONT-GENERAL TO TOT-CONTADOR
           MOVE WKS-TOT-PRECIO-GENERAL TO TOT-TOTAL
           WRITE LIN-REPORTE FROM LIN-TOTAL-REPORTE
               AFTER ADVANCING 2 LINES
           MOVE WKS-CONT-PENDIENTE TO TOT-PE
           MOVE WKS-CONT-EXITOSA TO TOT-SU
           MOVE WKS-CONT-RECHAZADA TO TOT-RE
           MOVE WKS-CONT-RETIRO-PEND TO TOT-WP
           MOVE WKS-CONT-RETIRADA TO TOT-WA
           WRITE LIN-REPORTE FROM LIN-TOTAL-POR-ESTADO
               AFTER ADVANCING 1 LINES.
       0064-TOTALES-REPORTE-E. EXIT.

      ******************************************************************
      *    0070-TOTALES-CONTROL - TRAILER DE LA BITACORA DE RESULTADO *
      *    (REQ-00118)                                                 *
      ******************************************************************
       0070-TOTALES-CONTROL SECTION.
           MOVE WKS-TOT-LEIDOS TO BIT-LEIDOS
           MOVE WKS-TOT-ACEPTADOS TO BIT-ACEPTADOS
           MOVE WKS-TOT-RECHAZADOS TO BIT-RECHAZADOS
           WRITE LIN-BITACORA FROM LIN-TOTAL-BITACORA
           PERFORM 0071-TOTALES-POR-CODIGO
               VARYING WKS-IX-COD FROM 1 BY 1
               UNTIL WKS-IX-COD > 13.
       0070-TOTALES-CONTROL-E. EXIT.

       0071-TOTALES-POR-CODIGO SECTION.
           MOVE WKS-COD-VALOR(WKS-IX-COD) TO TC-CODIGO
           MOVE WKS-COD-ACEPT(WKS-IX-COD) TO TC-ACEPT
           MOVE WKS-COD-RECH(WKS-IX-COD) TO TC-RECH
           WRITE LIN-BITACORA FROM LIN-TOTAL-CODIGO.
       0071-TOTALES-POR-CODIGO-E. EXIT.

      ******************************************************************
      *    0090-GRABA-MAESTROS - REGRABA LOS SEIS MAESTROS ACTUALIZADOS*
      ******************************************************************
       0090-GRABA-MAESTROS SECTION.
           OPEN OUTPUT APLICAN OFICIAL GERENTE PROYECTO SOLICITUD
                       CONSULTA
           PERFORM 0091-GRABA-APLICANTES
               VARYING WKS-IX-APLICANTE FROM 1 BY 1
               UNTIL WKS-IX-APLICANTE > WKS-CNT-APLICANTES
           PERFORM 0092-GRABA-OFICIALES
               VARYING WKS-IX-OFICIAL FROM 1 BY 1
               UNTIL WKS-IX-OFICIAL > WKS-CNT-OFICIALES
           PERFORM 0093-GRABA-GERENTES
               VARYING WKS-IX-GERENTE FROM 1 BY 1
               UNTIL WKS-IX-GERENTE > WKS-CNT-GERENTES
           PERFORM 0094-GRABA-PROYECTOS
               VARYING WKS-IX-PROYECTO FROM 1 BY 1
               UNTIL WKS-IX-PROYECTO > WKS-CNT-PROYECTOS
           PERFORM 0095-GRABA-SOLICITUDES
               VARYING WKS-IX-SOLICITUD FROM 1 BY 1
               UNTIL WKS-IX-SOLICITUD > WKS-CNT-SOLICITUDES
           PERFORM 0096-GRABA-CONSULTAS
               VARYING WKS-IX-CONSULTA FROM 1 BY 1
               UNTIL WKS-IX-CONSULTA > WKS-CNT-CONSULTAS
           CLOSE APLICAN OFICIAL GERENTE PROYECTO SOLICITUD CONSULTA.
       0090-GRABA-MAESTROS-E. EXIT.

       0091-GRABA-APLICANTES SECTION.
           MOVE WKS-FILA-APLICANTE(WKS-IX-APLICANTE) TO REG-APLICAN
           WRITE REG-APLICAN.
       0091-GRABA-APLICANTES-E. EXIT.

       0092-GRABA-OFICIALES SECTION.
           MOVE WKS-FILA-OFICIAL(WKS-IX-OFICIAL) TO REG-OFICIAL
           WRITE REG-OFICIAL.
       0092-GRABA-OFICIALES-E. EXIT.

       0093-GRABA-GERENTES SECTION.
           MOVE WKS-FILA-GERENTE(WKS-IX-GERENTE) TO REG-GERENTE
           WRITE REG-GERENTE.
       0093-GRABA-GERENTES-E. EXIT.

       0094-GRABA-PROYECTOS SECTION.
           MOVE WKS-FILA-PROYECTO(WKS-IX-PROYECTO) TO REG-PROYECTO
           WRITE REG-PROYECTO.
       0094-GRABA-PROYECTOS-E. EXIT.

       0095-GRABA-SOLICITUDES SECTION.
           MOVE WKS-FILA-SOLICITUD(WKS-IX-SOLICITUD) TO REG-SOLICITUD
           WRITE REG-SOLICITUD.
       0095-GRABA-SOLICITUDES-E. EXIT.

       0096-GRABA-CONSULTAS SECTION.
           MOVE WKS-FILA-CONSULTA(WKS-IX-CONSULTA) TO REG-CONSULTA
           WRITE REG-CONSULTA.
       0096-GRABA-CONSULTAS-E. EXIT.

      ******************************************************************
      *    0099-CIERRA-ARCHIVOS - CIERRE FINAL DE MOVTOS/BITACORA/REPTE*
      ******************************************************************
       0099-CIERRA-ARCHIVOS SECTION.
           CLOSE MOVTOS BITACORA REPORTE.
       0099-CIERRA-ARCHIVOS-E. EXIT.
