*****************************************************************
*              C O P Y    H B E N Q 0 1                         *
*                                                                *
* APLICACION  : VIVIENDA BTO                                    *
* PROGRAMA    : HSGBTO1                                         *
* MIEMBRO     : HBENQ01                                         *
* DESCRIPCION : TABLA EN MEMORIA DE CONSULTAS. TEXTO LIBRE DE   *
*             : UN SOLICITANTE SOBRE UN PROYECTO, CON SU        *
*             : RESPUESTA OPCIONAL DE UN OFICIAL ASIGNADO.      *
*             : CUPO 500 CONSULTAS (COTA SEGURA DE LA           *
*             : ESPECIFICACION FUNCIONAL).                       *
* AUTOR       : E. RAMIREZ (PEDR)                                *
*****************************************************************
 05  WKS-CNT-CONSULTAS           PIC S9(04) COMP VALUE ZERO.
 05  WKS-FILA-CONSULTA OCCURS 500 TIMES
                        INDEXED BY WKS-IX-CONSULTA.
*        NUMERO DE CONSULTA, GENERADO SECUENCIAL - LLAVE PRIMARIA
     10  CNS-ID                   PIC X(08).
*        LLAVE DEL SOLICITANTE PROPIETARIO DE LA CONSULTA
     10  CNS-SOLICITANTE-ID       PIC X(09).
*        LLAVE DEL PROYECTO SOBRE EL QUE SE CONSULTA
     10  CNS-PROYECTO-ID          PIC X(05).
*        TEXTO DE LA PREGUNTA
     10  CNS-MENSAJE              PIC X(60).
*        TEXTO DE LA RESPUESTA - ESPACIOS = AUN SIN RESPONDER
     10  CNS-RESPUESTA            PIC X(60).
         88  CNS-SIN-RESPUESTA             VALUE SPACES.
*
*    FILA = 8+9+5+60+60 = 142 POSICIONES, IGUAL AL REGISTRO
*    FISICO DEL ARCHIVO CONSULTA.
