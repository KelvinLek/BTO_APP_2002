*****************************************************************
*              C O P Y    H B T X N 0 1                         *
*                                                                *
* APLICACION  : VIVIENDA BTO                                    *
* PROGRAMA    : HSGBTO1                                         *
* MIEMBRO     : HBTXN01                                         *
* DESCRIPCION : REGISTRO DE MOVIMIENTO DE ENTRADA AL LOTE. UN   *
*             : REGISTRO POR SOLICITUD DE PROCESO; MOV-CODIGO   *
*             : DETERMINA A QUE RUTINA DE REGLAS SE DESPACHA.   *
* AUTOR       : E. RAMIREZ (PEDR)                                *
*****************************************************************
 01  REG-MOVIMIENTO.
*    CODIGO DE MOVIMIENTO - VER TABLA DE CODIGOS EN HSGBTO1
     05  MOV-CODIGO               PIC X(02).
         88  MOV-ES-SOLICITUD-APL          VALUE 'AP'.
         88  MOV-ES-SOLIC-RETIRO           VALUE 'WR'.
         88  MOV-ES-PROCESA-APL            VALUE 'PA'.
         88  MOV-ES-PROCESA-RETIRO         VALUE 'PW'.
         88  MOV-ES-REGISTRO-OFICIAL       VALUE 'RG'.
         88  MOV-ES-ASIGNA-OFICIAL         VALUE 'AS'.
         88  MOV-ES-CREA-CONSULTA          VALUE 'SE'.
         88  MOV-ES-EDITA-CONSULTA         VALUE 'EE'.
         88  MOV-ES-ELIMINA-CONSULTA       VALUE 'DE'.
         88  MOV-ES-RESPONDE-CONSULTA      VALUE 'RP'.
         88  MOV-ES-CAMBIA-CLAVE           VALUE 'CP'.
         88  MOV-ES-CAMBIA-VISIBLE         VALUE 'VF'.
         88  MOV-ES-LOGIN                  VALUE 'LG'.
         88  MOV-ES-TARJETA-FECHA          VALUE 'DT'.
*    USUARIO QUE EJECUTA LA ACCION
     05  MOV-USUARIO-ID           PIC X(09).
*    LLAVE PRINCIPAL DEL DESTINO (PROYECTO, SOLICITUD O CONSULTA)
     05  MOV-LLAVE-1              PIC X(08).
*    LLAVE SECUNDARIA (EJ. OFICIAL A ASIGNAR)
     05  MOV-LLAVE-2              PIC X(09).
*    BANDERA SI/NO DE APROBACION, O NUEVA VISIBILIDAD
     05  MOV-BANDERA              PIC X(01).
         88  MOV-BANDERA-SI                VALUE 'Y'.
         88  MOV-BANDERA-NO                VALUE 'N'.
*    TEXTO LIBRE - MENSAJE, RESPUESTA O CLAVE NUEVA
     05  MOV-TEXTO                PIC X(60).
*
*    REGISTRO = 2+9+8+9+1+60 = 89 POSICIONES.
*    CUANDO MOV-CODIGO = 'DT' (TARJETA DE FECHA DE PROCESO, SOLO
*    PERMITIDA COMO PRIMER REGISTRO DEL LOTE) LA FECHA AAAAMMDD
*    VIENE EN LOS PRIMEROS 8 BYTES DE MOV-TEXTO.
