*****************************************************************
*              C O P Y    H B U S R 0 1                         *
*                                                                *
* APLICACION  : VIVIENDA BTO                                    *
* PROGRAMA    : HSGBTO1                                         *
* MIEMBRO     : HBUSR01                                         *
* DESCRIPCION : TABLA EN MEMORIA DE USUARIOS. EL MISMO FORMATO  *
*             : DE 52 POSICIONES SE USA PARA LOS TRES PAPELES   *
*             : (SOLICITANTES, OFICIALES, GERENTES); CADA UNO   *
*             : SE INSTANCIA CON SU PROPIO CONTADOR, SU PROPIA  *
*             : TABLA Y SU PROPIO PREFIJO DE CAMPO MEDIANTE     *
*             : COPY ... REPLACING EN HSGBTO1.                  *
*             : CUPO 300 REGISTROS POR PAPEL (COTA SEGURA DE    *
*             : LA ESPECIFICACION FUNCIONAL).                   *
* AUTOR       : E. RAMIREZ (PEDR)                                *
*****************************************************************
 05  WKS-CNT-USR                 PIC S9(04) COMP VALUE ZERO.
 05  WKS-FILA-USR OCCURS 300 TIMES
                   INDEXED BY WKS-IX-USR.
*        NOMBRE COMPLETO DEL USUARIO
     10  USR-NOMBRE               PIC X(20).
*        CEDULA / DOCUMENTO NACIONAL - LLAVE PRIMARIA
     10  USR-ID                   PIC X(09).
*        FECHA DE NACIMIENTO AAAAMMDD (CERO = NO INFORMADA)
     10  USR-FENAC                PIC 9(08).
*        DESGLOSE DE LA FECHA DE NACIMIENTO PARA CALCULO DE EDAD
     10  USR-FENAC-R REDEFINES USR-FENAC.
         15  USR-FENAC-AAAA       PIC 9(04).
         15  USR-FENAC-MM         PIC 9(02).
         15  USR-FENAC-DD         PIC 9(02).
*        ESTADO CIVIL - S SOLTERO, M CASADO
     10  USR-ECIVIL               PIC X(01).
         88  USR-ES-SOLTERO                VALUE 'S'.
         88  USR-ES-CASADO                 VALUE 'M'.
*        CLAVE DE ACCESO EN TEXTO PLANO (HEREDADO DEL SISTEMA
*        FUENTE - VER BITACORA DE CAMBIOS, NO SE CIFRA AQUI)
     10  USR-CLAVE                PIC X(12).
*        PAPEL DEL USUARIO - A SOLICITANTE, O OFICIAL, G GERENTE
     10  USR-ROL                  PIC X(01).
         88  USR-ES-SOLICITANTE            VALUE 'A'.
         88  USR-ES-OFICIAL                VALUE 'O'.
         88  USR-ES-GERENTE                VALUE 'G'.
*        ESTADO DEL OFICIAL - SOLO APLICA CUANDO USR-ROL = 'O'
*        V DISPONIBLE, P PENDIENTE DE ASIGNACION, A ASIGNADO
     10  USR-ESTOFI                PIC X(01).
         88  USR-OFICIAL-DISPONIBLE        VALUE 'V'.
         88  USR-OFICIAL-PENDIENTE         VALUE 'P'.
         88  USR-OFICIAL-ASIGNADO          VALUE 'A'.
*
*    FILA = 20+9+8+1+12+1+1 = 52 POSICIONES, IGUAL AL REGISTRO
*    FISICO DE LOS ARCHIVOS APLICAN / OFICIAL / GERENTE.
