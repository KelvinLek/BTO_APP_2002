*****************************************************************
*              C O P Y    H B A P L 0 1                         *
*                                                                *
* APLICACION  : VIVIENDA BTO                                    *
* PROGRAMA    : HSGBTO1                                         *
* MIEMBRO     : HBAPL01                                         *
* DESCRIPCION : TABLA EN MEMORIA DE SOLICITUDES DE VIVIENDA.    *
*             : UNA FILA POR APLICACION DE UN SOLICITANTE       *
*             : CONTRA UN PROYECTO. EL ESTADO SIGUE UN CICLO    *
*             : FIJO - VER TABLA DE VALORES DE APL-ESTADO.      *
*             : CUPO 500 SOLICITUDES (COTA SEGURA DE LA         *
*             : ESPECIFICACION FUNCIONAL).                       *
* AUTOR       : E. RAMIREZ (PEDR)                                *
*****************************************************************
 05  WKS-CNT-SOLICITUDES         PIC S9(04) COMP VALUE ZERO.
 05  WKS-FILA-SOLICITUD OCCURS 500 TIMES
                         INDEXED BY WKS-IX-SOLICITUD.
*        NUMERO DE SOLICITUD, GENERADO SECUENCIAL - LLAVE PRIMARIA
     10  APL-ID                   PIC X(08).
*        ESTADO DE LA SOLICITUD
     10  APL-ESTADO               PIC X(02).
         88  APL-PENDIENTE                 VALUE 'PE'.
         88  APL-EXITOSA                   VALUE 'SU'.
         88  APL-RECHAZADA                 VALUE 'RE'.
         88  APL-RETIRO-PENDIENTE          VALUE 'WP'.
         88  APL-RETIRO-APROBADO           VALUE 'WA'.
*            UNA SOLICITUD ESTA ACTIVA SI ESTA PENDIENTE O
*            EXITOSA - ES LA QUE IMPIDE UNA SEGUNDA SOLICITUD
*            DEL MISMO SOLICITANTE
         88  APL-ESTA-ACTIVA               VALUE 'PE' 'SU'.
*        LLAVE DEL SOLICITANTE QUE PRESENTA LA SOLICITUD
     10  APL-SOLICITANTE-ID       PIC X(09).
*        LLAVE DEL PROYECTO SOLICITADO
     10  APL-PROYECTO-ID          PIC X(05).
*        TIPO DE UNIDAD OTORGADO - '2' O '3'
     10  APL-TIPO-UNIDAD          PIC X(01).
*
*    FILA = 8+2+9+5+1 = 25 POSICIONES, IGUAL AL REGISTRO FISICO
*    DEL ARCHIVO SOLICITUD.
