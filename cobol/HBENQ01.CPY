000100*****************************************************************
000200*              C O P Y    H B E N Q 0 1                         *
000300*                                                                *
000400* APLICACION  : VIVIENDA BTO                                    *
000500* PROGRAMA    : HSGBTO1                                         *
000600* MIEMBRO     : HBENQ01                                         *
000700* DESCRIPCION : TABLA EN MEMORIA DE CONSULTAS. TEXTO LIBRE DE   *
000800*             : UN SOLICITANTE SOBRE UN PROYECTO, CON SU        *
000900*             : RESPUESTA OPCIONAL DE UN OFICIAL ASIGNADO.      *
001000*             : CUPO 500 CONSULTAS (COTA SEGURA DE LA           *
001100*             : ESPECIFICACION FUNCIONAL).                       *
001200* AUTOR       : E. RAMIREZ (PEDR)                                *
001300*****************************************************************
001400 05  WKS-CNT-CONSULTAS           PIC S9(04) COMP VALUE ZERO.
001500 05  WKS-FILA-CONSULTA OCCURS 500 TIMES
001600                        INDEXED BY WKS-IX-CONSULTA.
001700*        NUMERO DE CONSULTA, GENERADO SECUENCIAL - LLAVE PRIMARIA
001800     10  CNS-ID                   PIC X(08).
001900*        LLAVE DEL SOLICITANTE PROPIETARIO DE LA CONSULTA
002000     10  CNS-SOLICITANTE-ID       PIC X(09).
002100*        LLAVE DEL PROYECTO SOBRE EL QUE SE CONSULTA
002200     10  CNS-PROYECTO-ID          PIC X(05).
002300*        TEXTO DE LA PREGUNTA
002400     10  CNS-MENSAJE              PIC X(60).
002500*        TEXTO DE LA RESPUESTA - ESPACIOS = AUN SIN RESPONDER
002600     10  CNS-RESPUESTA            PIC X(58).
002700         88  CNS-SIN-RESPUESTA             VALUE SPACES.
002750*        RESERVADO PARA USO FUTURO (REQ-00241)
002760     10  FILLER                   PIC X(02).
002800*
002900*    FILA = 8+9+5+60+58+2 = 142 POSICIONES, IGUAL AL REGISTRO
003000*    FISICO DEL ARCHIVO CONSULTA.
