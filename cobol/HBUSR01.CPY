000100*****************************************************************
000200*              C O P Y    H B U S R 0 1                         *
000300*                                                                *
000400* APLICACION  : VIVIENDA BTO                                    *
000500* PROGRAMA    : HSGBTO1                                         *
000600* MIEMBRO     : HBUSR01                                         *
000700* DESCRIPCION : TABLA EN MEMORIA DE USUARIOS. EL MISMO FORMATO  *
000800*             : DE 52 POSICIONES SE USA PARA LOS TRES PAPELES   *
000900*             : (SOLICITANTES, OFICIALES, GERENTES); CADA UNO   *
001000*             : SE INSTANCIA CON SU PROPIO CONTADOR, SU PROPIA  *
001100*             : TABLA Y SU PROPIO PREFIJO DE CAMPO MEDIANTE     *
001200*             : COPY ... REPLACING EN HSGBTO1.                  *
001300*             : CUPO 300 REGISTROS POR PAPEL (COTA SEGURA DE    *
001400*             : LA ESPECIFICACION FUNCIONAL).                   *
001500* AUTOR       : E. RAMIREZ (PEDR)                                *
001600*****************************************************************
001700 05  WKS-CNT-USR                 PIC S9(04) COMP VALUE ZERO.
001800 05  WKS-FILA-USR OCCURS 300 TIMES
001900                   INDEXED BY WKS-IX-USR.
002000*        NOMBRE COMPLETO DEL USUARIO
002100     10  USR-NOMBRE               PIC X(18).
002110*        RESERVADO PARA USO FUTURO (REQ-00241)
002120     10  FILLER                   PIC X(02).
002200*        CEDULA / DOCUMENTO NACIONAL - LLAVE PRIMARIA
002300     10  USR-ID                   PIC X(09).
002400*        FECHA DE NACIMIENTO AAAAMMDD (CERO = NO INFORMADA)
002500     10  USR-FENAC                PIC 9(08).
002600*        DESGLOSE DE LA FECHA DE NACIMIENTO PARA CALCULO DE EDAD
002700     10  USR-FENAC-R REDEFINES USR-FENAC.
002800         15  USR-FENAC-AAAA       PIC 9(04).
002900         15  USR-FENAC-MM         PIC 9(02).
003000         15  USR-FENAC-DD         PIC 9(02).
003100*        ESTADO CIVIL - S SOLTERO, M CASADO
003200     10  USR-ECIVIL               PIC X(01).
003300         88  USR-ES-SOLTERO                VALUE 'S'.
003400         88  USR-ES-CASADO                 VALUE 'M'.
003500*        CLAVE DE ACCESO EN TEXTO PLANO - POLITICA DEL DEPTO.
003600*        DE SISTEMAS PARA ESTE LOTE; NO SE CIFRA EN ESTA TABLA.
003700     10  USR-CLAVE                PIC X(12).
003800*        PAPEL DEL USUARIO - A SOLICITANTE, O OFICIAL, G GERENTE
003900     10  USR-ROL                  PIC X(01).
004000         88  USR-ES-SOLICITANTE            VALUE 'A'.
004100         88  USR-ES-OFICIAL                VALUE 'O'.
004200         88  USR-ES-GERENTE                VALUE 'G'.
004300*        ESTADO DEL OFICIAL - SOLO APLICA CUANDO USR-ROL = 'O'
004400*        V DISPONIBLE, P PENDIENTE DE ASIGNACION, A ASIGNADO
004500     10  USR-ESTOFI                PIC X(01).
004600         88  USR-OFICIAL-DISPONIBLE        VALUE 'V'.
004700         88  USR-OFICIAL-PENDIENTE         VALUE 'P'.
004800         88  USR-OFICIAL-ASIGNADO          VALUE 'A'.
004900*
005000*    FILA = 18+2+9+8+1+12+1+1 = 52 POSICIONES, IGUAL AL REGISTRO
005100*    FISICO DE LOS ARCHIVOS APLICAN / OFICIAL / GERENTE.
