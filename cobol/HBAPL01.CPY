000100*****************************************************************
000200*              C O P Y    H B A P L 0 1                         *
000300*                                                                *
000400* APLICACION  : VIVIENDA BTO                                    *
000500* PROGRAMA    : HSGBTO1                                         *
000600* MIEMBRO     : HBAPL01                                         *
000700* DESCRIPCION : TABLA EN MEMORIA DE SOLICITUDES DE VIVIENDA.    *
000800*             : UNA FILA POR APLICACION DE UN SOLICITANTE       *
000900*             : CONTRA UN PROYECTO. EL ESTADO SIGUE UN CICLO    *
001000*             : FIJO - VER TABLA DE VALORES DE APL-ESTADO.      *
001100*             : CUPO 500 SOLICITUDES (COTA SEGURA DE LA         *
001200*             : ESPECIFICACION FUNCIONAL).                       *
001300* AUTOR       : E. RAMIREZ (PEDR)                                *
001400*****************************************************************
001500 05  WKS-CNT-SOLICITUDES         PIC S9(04) COMP VALUE ZERO.
001600 05  WKS-FILA-SOLICITUD OCCURS 500 TIMES
001700                         INDEXED BY WKS-IX-SOLICITUD.
001800*        NUMERO DE SOLICITUD, GENERADO SECUENCIAL - LLAVE PRIMARIA
001900     10  APL-ID                   PIC X(08).
002000*        ESTADO DE LA SOLICITUD
002100     10  APL-ESTADO               PIC X(02).
002200         88  APL-PENDIENTE                 VALUE 'PE'.
002300         88  APL-EXITOSA                   VALUE 'SU'.
002400         88  APL-RECHAZADA                 VALUE 'RE'.
002500         88  APL-RETIRO-PENDIENTE          VALUE 'WP'.
002600         88  APL-RETIRO-APROBADO           VALUE 'WA'.
002700*            UNA SOLICITUD ESTA ACTIVA SI ESTA PENDIENTE O
002800*            EXITOSA - ES LA QUE IMPIDE UNA SEGUNDA SOLICITUD
002900*            DEL MISMO SOLICITANTE
003000         88  APL-ESTA-ACTIVA               VALUE 'PE' 'SU'.
003100*        LLAVE DEL SOLICITANTE QUE PRESENTA LA SOLICITUD
003200     10  APL-SOLICITANTE-ID       PIC X(09).
003300*        LLAVE DEL PROYECTO SOLICITADO
003400     10  APL-PROYECTO-ID          PIC X(05).
003500*        TIPO DE UNIDAD OTORGADO - '2' O '3'
003600     10  APL-TIPO-UNIDAD          PIC X(01).
003650*        RESERVADO PARA USO FUTURO (REQ-00241)
003660     10  FILLER                   PIC X(01).
003700*
003800*    FILA = 8+2+9+5+1+1 = 26 POSICIONES, IGUAL AL REGISTRO FISICO
003900*    DEL ARCHIVO SOLICITUD.
