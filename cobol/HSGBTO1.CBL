000100******************************************************************
000200* FECHA       : 10/04/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : VIVIENDA BTO                                     *
000500* PROGRAMA    : HSGBTO1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE REGLAS DE POSTULACION DE VIVIENDA BTO.  *
000800*             : CARGA LOS MAESTROS DE SOLICITANTES, OFICIALES,   *
000900*             : GERENTES, PROYECTOS, SOLICITUDES Y CONSULTAS EN  *
001000*             : MEMORIA; PROCESA EL ARCHIVO DE MOVIMIENTOS DEL   *
001100*             : LOTE APLICANDO LAS REGLAS DE ELEGIBILIDAD, CICLO *
001200*             : DE VIDA DE LA SOLICITUD, CUPO DE OFICIALES Y     *
001300*             : CONSULTAS; REGRABA LOS MAESTROS ACTUALIZADOS Y   *
001400*             : EMITE LA BITACORA DE RESULTADOS Y EL REPORTE DE  *
001500*             : RESERVAS.                                        *
001600* ARCHIVOS    : APLICAN=A,OFICIAL=A,GERENTE=A,PROYECTO=A,        *
001700*             : SOLICITUD=A,CONSULTA=A,MOVTOS=C,BITACORA=A,      *
001800*             : REPORTE=A                                        *
001900* ACCION (ES) : A=ACTUALIZA, R=REPORTE, C=CONSULTAR              *
002000* INSTALADO   : 10/04/1989                                       *
002100* BPM/RATIONAL: 239110                                           *
002200* NOMBRE      : MOTOR DE REGLAS POSTULACION BTO                  *
002300* DESCRIPCION : PROCESO BATCH PRINCIPAL                          *
002400******************************************************************
002500*---------------------------------------------------------------*
002600* BITACORA DE CAMBIOS                                           *
002700*---------------------------------------------------------------*
002800* 10/04/1989 PEDR REQ-00001 VERSION ORIGINAL DEL MOTOR DE        *
002900*                 REGLAS. CARGA DE MAESTROS, DESPACHO POR        *
003000*                 CODIGO DE MOVIMIENTO Y BITACORA DE RESULTADO.  *
003100* 22/09/1989 PEDR REQ-00014 SE AGREGA EL REPORTE DE RESERVAS CON *
003200*                 RUPTURA DE CONTROL POR PROYECTO.               *
003300* 14/02/1990 ELRC REQ-00033 SE AGREGA EL CICLO DE RETIRO DE      *
003400*                 SOLICITUD (WR/PW) Y SU AUTORIZACION.           *
003500* 03/07/1990 ELRC REQ-00041 CORRECCION: LA BUSQUEDA DE PROYECTO  *
003600*                 NO REINICIABA EL INDICE ANTES DEL SEARCH.      *
003700* 19/11/1991 JMHG REQ-00058 SE AGREGA REGISTRO Y ASIGNACION DE   *
003800*                 OFICIALES CON CONTROL DE CUPO.                *
003900* 25/05/1992 JMHG REQ-00062 SE AGREGA EL MODULO DE CONSULTAS     *
004000*                 (ALTA, EDICION, BAJA Y RESPUESTA).             *
004100* 08/01/1993 SMVQ REQ-00070 SE AGREGA LOGIN Y CAMBIO DE CLAVE.   *
004200* 30/08/1994 SMVQ REQ-00081 SE AGREGA EL CAMBIO DE VISIBILIDAD   *
004300*                 DE PROYECTO (VF) A SOLICITUD DEL GERENTE.      *
004400* 12/03/1995 PEDR REQ-00090 AJUSTE DE LA TARJETA DE FECHA DE     *
004500*                 PROCESO (DT) COMO PRIMER REGISTRO OPCIONAL.    *
004600* 17/10/1996 ELRC REQ-00103 CORRECCION: LA ELEGIBILIDAD NO       *
004700*                 CONSIDERABA EL CUPO DE 3 HABITACIONES CUANDO   *
004800*                 EL DE 2 NO ERA OFRECIDO POR EL PROYECTO.       *
004900* 04/06/1997 JMHG REQ-00118 SE AGREGAN LOS TOTALES DE CONTROL    *
005000*                 POR CODIGO DE MOVIMIENTO EN LA BITACORA.       *
005100* 21/09/1998 SMVQ REQ-00129 AJUSTE DEL MANEJO DE FECHAS PARA EL  *
005200*                 CAMBIO DE SIGLO (Y2K) - LAS FECHAS AAAAMMDD DE *
005300*                 4 DIGITOS DE ANO YA NO REQUIEREN VENTANA DE    *
005400*                 SIGLO; SE REVISAN TODAS LAS COMPARACIONES.     *
005500* 15/01/1999 SMVQ REQ-00130 PRUEBAS ADICIONALES DE REGRESION Y2K *
005600*                 SOBRE EL CALCULO DE EDAD Y LA VENTANA DE       *
005700*                 SOLICITUD. SIN HALLAZGOS.                      *
005800* 09/11/2001 ELRC REQ-00145 SE AGREGA EL DESPLAZAMIENTO DE LA    *
005900*                 TABLA DE CONSULTAS AL ELIMINAR (DE).           *
006000* 28/04/2003 JMHG REQ-00158 CORRECCION: LA RESPUESTA A UNA       *
006100*                 CONSULTA PERMITIA UN OFICIAL NO ASIGNADO AL    *
006200*                 PROYECTO.                                      *
006300* 11/02/2005 PEDR REQ-00171 SE AGREGA EL PRECIO POR PRECIO DE    *
006400*                 UNIDAD AL TOTAL DEL REPORTE DE RESERVAS.       *
006410* 19/09/2006 ELRC REQ-00233 SE AGREGA LA TARJETA RC DE CONTROL   *
006420*                 DEL REPORTE DE RESERVAS PARA FILTRAR POR       *
006430*                 ESTADO Y/O PROYECTO, A SOLICITUD DE GERENCIA.   *
006440* 02/03/2007 ELRC REQ-00233 CORRECCION: EL REGISTRO FISICO DEL   *
006450*                 REPORTE DE RESERVAS QUEDABA EN 131 COLUMNAS,   *
006460*                 UN BYTE CORTO DE LAS 132 DEFINIDAS.             *
006470* 20/07/2007 ELRC REQ-00233 CORRECCION: 0031-DETERMINA-FILTRO-   *
006480*                 REPORTE NO LEIA UN REGISTRO NUEVO CUANDO LA    *
006490*                 TARJETA DT DEJABA EL BUFFER PENDIENTE EN FALSO, *
006500*                 POR LO QUE LA TARJETA RC SE PERDIA SIN LEERSE   *
006510*                 Y SE CONTABA COMO MOVIMIENTO RECHAZADO CODX.    *
006520* 20/07/2007 ELRC REQ-00233 SE ELIMINA LA CLASE LETRAS DE        *
006530*                 SPECIAL-NAMES, SIN USO, Y SE CONECTA EL         *
006540*                 INTERRUPTOR UPSI-0 A UNA TRAZA DE DEPURACION    *
006550*                 EN 1520-CAMBIA-CLAVE.                           *
006552* 03/09/2007 PEDR REQ-00241 AUDITORIA DE ESTANDARES - SE          *
006554*                 RESERVAN BYTES FILLER EN HBUSR01, HBPRY01,      *
006556*                 HBAPL01, HBENQ01 Y HBTXN01 PARA USO FUTURO;      *
006558*                 EL REGISTRO DE SOLICITUD PASA DE 25 A 26        *
006559*                 POSICIONES.                                     *
006562* 03/09/2007 PEDR REQ-00241 SE REESCRIBE LA GRABACION DE          *
006564*                 MAESTROS (0090/0091..0096) CON PERFORM...THRU    *
006566*                 Y LAZOS GO TO, AL ESTILO DE LOS PROGRAMAS DE     *
006568*                 LOTE MAS ANTIGUOS DEL DEPARTAMENTO.              *
006569* 03/09/2007 PEDR REQ-00241 SE AGREGAN CAMPOS DE NIVEL 77 PARA EL *
006571*                 CUADRE DE LEIDOS CONTRA ACEPTADOS+RECHAZADOS Y   *
006573*                 LA EDICION DE CONSOLA AL CIERRE DEL LOTE.        *
006575*---------------------------------------------------------------*
006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID. HSGBTO1.
006800 AUTHOR. ERICK RAMIREZ.
006900 INSTALLATION. VIVIENDA BTO.
007000 DATE-WRITTEN. 10/04/1989.
007100 DATE-COMPILED.
007200 SECURITY. USO INTERNO - SOLO PERSONAL DE BATCH AUTORIZADO.
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007800     UPSI-0 ON STATUS IS WKS-UPSI-DEPURA.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT APLICAN   ASSIGN TO APLICAN
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS  IS FS-APLICAN.
008400
008500     SELECT OFICIAL   ASSIGN TO OFICIAL
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS  IS FS-OFICIAL.
008800
008900     SELECT GERENTE   ASSIGN TO GERENTE
009000            ORGANIZATION IS SEQUENTIAL
009100            FILE STATUS  IS FS-GERENTE.
009200
009300     SELECT PROYECTO  ASSIGN TO PROYECTO
009400            ORGANIZATION IS SEQUENTIAL
009500            FILE STATUS  IS FS-PROYECTO.
009600
009700     SELECT SOLICITUD ASSIGN TO SOLICITUD
009800            ORGANIZATION IS SEQUENTIAL
009900            FILE STATUS  IS FS-SOLICITUD.
010000
010100     SELECT CONSULTA  ASSIGN TO CONSULTA
010200            ORGANIZATION IS SEQUENTIAL
010300            FILE STATUS  IS FS-CONSULTA.
010400
010500     SELECT MOVTOS    ASSIGN TO MOVTOS
010600            ORGANIZATION IS SEQUENTIAL
010700            FILE STATUS  IS FS-MOVTOS.
010800
010900     SELECT BITACORA  ASSIGN TO BITACORA
011000            ORGANIZATION IS SEQUENTIAL
011100            FILE STATUS  IS FS-BITACORA.
011200
011300     SELECT REPORTE   ASSIGN TO REPORTE
011400            ORGANIZATION IS SEQUENTIAL
011500            FILE STATUS  IS FS-REPORTE.
011600
011700 DATA DIVISION.
011800 FILE SECTION.
011900******************************************************************
012000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
012100******************************************************************
012200*   MAESTRO DE SOLICITANTES - FORMATO COMUN DE USUARIO
012300 FD APLICAN.
012400 01 REG-APLICAN                   PIC X(52).
012500*   MAESTRO DE OFICIALES - FORMATO COMUN DE USUARIO
012600 FD OFICIAL.
012700 01 REG-OFICIAL                   PIC X(52).
012800*   MAESTRO DE GERENTES - FORMATO COMUN DE USUARIO
012900 FD GERENTE.
013000 01 REG-GERENTE                   PIC X(52).
013100*   MAESTRO DE PROYECTOS DE VIVIENDA
013200 FD PROYECTO.
013300 01 REG-PROYECTO                  PIC X(151).
013400*   MAESTRO DE SOLICITUDES DE VIVIENDA
013500 FD SOLICITUD.
013600 01 REG-SOLICITUD                 PIC X(25).
013700*   MAESTRO DE CONSULTAS DE SOLICITANTES
013800 FD CONSULTA.
013900 01 REG-CONSULTA                  PIC X(142).
014000*   MOVIMIENTOS DE ENTRADA AL LOTE
014100 FD MOVTOS.
014200     COPY HBTXN01.
014300*   BITACORA DE RESULTADO POR MOVIMIENTO PROCESADO
014400 FD BITACORA.
014500 01 LIN-BITACORA.
014600     05 LIN-COD                   PIC X(02).
014700     05 FILLER                    PIC X(01).
014800     05 LIN-USUARIO                PIC X(09).
014900     05 FILLER                    PIC X(01).
015000     05 LIN-LLAVE                 PIC X(08).
015100     05 FILLER                    PIC X(01).
015200     05 LIN-RESULTADO             PIC X(08).
015300     05 FILLER                    PIC X(01).
015400     05 LIN-RAZON                 PIC X(04).
015500     05 FILLER                    PIC X(45).
015600*   REPORTE DE RESERVAS - 132 COLUMNAS
015700 FD REPORTE.
015800 01 LIN-REPORTE.
015900     05 LIN-APL-ID                PIC X(08).
016000     05 FILLER                    PIC X(02).
016100     05 LIN-APLICANTE-ID          PIC X(09).
016200     05 FILLER                    PIC X(02).
016300     05 LIN-TIPO-UNIDAD           PIC X(06).
016400     05 FILLER                    PIC X(02).
016500     05 LIN-ESTADO                PIC X(16).
016600     05 FILLER                    PIC X(02).
016700     05 LIN-PROYECTO-NOMBRE       PIC X(20).
016800     05 FILLER                    PIC X(02).
016900     05 LIN-BARRIO                PIC X(15).
017000     05 FILLER                    PIC X(02).
017100     05 LIN-PRECIO                PIC Z,ZZZ,ZZ9.99.
017200     05 FILLER                    PIC X(34).
017210*    LINEA = 8+2+9+2+6+2+16+2+20+2+15+2+12+34 = 132 COLUMNAS.
017300
017400 WORKING-STORAGE SECTION.
017500******************************************************************
017600*           RECURSOS DE FILE-STATUS DE LOS NUEVE ARCHIVOS        *
017700******************************************************************
017800 01 WKS-FS-STATUS.
017900     05 FS-APLICAN                PIC X(02) VALUE '00'.
018000     05 FS-OFICIAL                PIC X(02) VALUE '00'.
018100     05 FS-GERENTE                PIC X(02) VALUE '00'.
018200     05 FS-PROYECTO                PIC X(02) VALUE '00'.
018300     05 FS-SOLICITUD              PIC X(02) VALUE '00'.
018400     05 FS-CONSULTA                PIC X(02) VALUE '00'.
018500     05 FS-MOVTOS                 PIC X(02) VALUE '00'.
018600     05 FS-BITACORA                PIC X(02) VALUE '00'.
018700     05 FS-REPORTE                PIC X(02) VALUE '00'.
018701     05 FILLER                    PIC X(02) VALUE SPACES.
018800
018900******************************************************************
019000*           INTERRUPTOR DE DEPURACION (UPSI-0)                   *
019100******************************************************************
019200 01 WKS-UPSI-DEPURA               PIC X(01) VALUE 'N'.
019300     88 WKS-HAY-DEPURACION                VALUE 'Y'.
019400
019500******************************************************************
019600*           TABLAS DE USUARIOS - SOLICITANTES / OFICIALES /      *
019700*           GERENTES. TRES INSTANCIAS DE LA MISMA COPY, CADA     *
019800*           UNA CON SU PROPIO CONTADOR, INDICE Y PREFIJO DE      *
019900*           CAMPO (VER HBUSR01).                                 *
020000******************************************************************
020100 01 WKS-TABLA-APLICANTES.
020200     COPY HBUSR01 REPLACING
020300         ==WKS-CNT-USR==  BY ==WKS-CNT-APLICANTES==
020400         ==WKS-FILA-USR== BY ==WKS-FILA-APLICANTE==
020500         ==WKS-IX-USR==   BY ==WKS-IX-APLICANTE==
020600         ==USR-==         BY ==APA-==.
020700 01 WKS-TABLA-OFICIALES.
020800     COPY HBUSR01 REPLACING
020900         ==WKS-CNT-USR==  BY ==WKS-CNT-OFICIALES==
021000         ==WKS-FILA-USR== BY ==WKS-FILA-OFICIAL==
021100         ==WKS-IX-USR==   BY ==WKS-IX-OFICIAL==
021200         ==USR-==         BY ==OFI-==.
021300 01 WKS-TABLA-GERENTES.
021400     COPY HBUSR01 REPLACING
021500         ==WKS-CNT-USR==  BY ==WKS-CNT-GERENTES==
021600         ==WKS-FILA-USR== BY ==WKS-FILA-GERENTE==
021700         ==WKS-IX-USR==   BY ==WKS-IX-GERENTE==
021800         ==USR-==         BY ==GER-==.
021900
022000******************************************************************
022100*           TABLA DE PROYECTOS                                   *
022200******************************************************************
022300 01 WKS-TABLA-PROYECTOS.
022400     COPY HBPRY01.
022500
022600******************************************************************
022700*           TABLA DE SOLICITUDES                                 *
022800******************************************************************
022900 01 WKS-TABLA-SOLICITUDES.
023000     COPY HBAPL01.
023100*    AREA DE INTERCAMBIO PARA LA ORDENACION POR PROYECTO/APL-ID
023200 01 WKS-FILA-SOLICITUD-TMP.
023300     05 FILLER                    PIC X(25).
023400
023500******************************************************************
023600*           TABLA DE CONSULTAS                                   *
023700******************************************************************
023800 01 WKS-TABLA-CONSULTAS.
023900     COPY HBENQ01.
024000
024100******************************************************************
024200*           TABLA DE CODIGOS DE MOVIMIENTO - CONTROL DE TOTALES  *
024300*           POR CODIGO. LOS 13 VALORES SE CARGAN POR UNA SOLA    *
024400*           CONSTANTE Y SE LEEN POR REDEFINICION (MISMO RECURSO  *
024500*           QUE LA TABLA DE DIAS DEL MES DE OTROS PROGRAMAS).    *
024600******************************************************************
024700 01 WKS-TAB-COD-VALORES-LIT.
024800     05 FILLER                    PIC X(26)
024900                 VALUE 'APWRPAPWRGASSEEEDERPCPVFLG'.
025000 01 WKS-TAB-COD-VALORES-R REDEFINES WKS-TAB-COD-VALORES-LIT.
025100     05 WKS-COD-VALOR             PIC X(02)
025200                                   OCCURS 13 TIMES
025300                                   INDEXED BY WKS-IX-COD.
025400 01 WKS-TAB-COD-CONTADORES.
025500     05 WKS-COD-ACEPT             PIC S9(05) COMP
025600                                   OCCURS 13 TIMES
025700                                   VALUE ZERO.
025800     05 WKS-COD-RECH              PIC S9(05) COMP
025900                                   OCCURS 13 TIMES
026000                                   VALUE ZERO.
026100
026200******************************************************************
026300*           CONTADORES Y SUBINDICES DE TRABAJO                  *
026400******************************************************************
026500 01 WKS-CONTADORES.
026600     05 WKS-TOT-LEIDOS            PIC S9(07) COMP VALUE ZERO.
026700     05 WKS-TOT-ACEPTADOS         PIC S9(07) COMP VALUE ZERO.
026800     05 WKS-TOT-RECHAZADOS        PIC S9(07) COMP VALUE ZERO.
026900     05 WKS-SEQ-SOLICITUD         PIC S9(07) COMP VALUE ZERO.
027000     05 WKS-SEQ-CONSULTA          PIC S9(07) COMP VALUE ZERO.
027100     05 WKS-IX2                   PIC S9(04) COMP VALUE ZERO.
027200     05 WKS-IX3                   PIC S9(04) COMP VALUE ZERO.
027300     05 WKS-IX4                   PIC S9(04) COMP VALUE ZERO.
027400     05 WKS-LONG-CLAVE            PIC S9(04) COMP VALUE ZERO.
027500     05 WKS-LIN-PAGINA            PIC S9(04) COMP VALUE ZERO.
027600     05 WKS-NUM-PAGINA            PIC S9(04) COMP VALUE ZERO.
027700     05 WKS-EDIT-SEQ7             PIC 9(07).
027701     05 FILLER                    PIC X(02) VALUE SPACES.
027710
027720******************************************************************
027730*           CAMPOS SUELTOS DE NIVEL 77 - CUADRE DE TOTALES Y      *
027740*           EDICION DE CONSOLA DEL CIERRE DE LOTE (REQ-00241)     *
027750******************************************************************
027760 77  WKS77-TOT-CONTROL           PIC S9(07) COMP VALUE ZERO.
027770 77  WKS77-SW-DESBALANCE         PIC X(01) VALUE 'N'.
027780     88  WKS77-HAY-DESBALANCE           VALUE 'Y'.
027790 77  WKS77-EDIT-LEIDOS           PIC ZZZZZZ9.
027800 77  WKS77-EDIT-ACEPTADOS        PIC ZZZZZZ9.
027810
027900******************************************************************
028000*           AREA DE FECHA DE PROCESO ("HOY" DEL LOTE)            *
028100******************************************************************
028200 01 WKS-AREA-FECHA.
028300     05 WKS-FECHA-DEFECTO         PIC 9(08) VALUE 19950615.
028400     05 WKS-FECHA-PROCESO         PIC 9(08) VALUE ZERO.
028500     05 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
028600         10 WKS-ANO-PROCESO       PIC 9(04).
028700         10 WKS-MES-PROCESO       PIC 9(02).
028800         10 WKS-DIA-PROCESO       PIC 9(02).
028900     05 WKS-MMDD-PROCESO          PIC 9(04) VALUE ZERO.
028901     05 FILLER                    PIC X(02) VALUE SPACES.
029000
029100******************************************************************
029200*           AREA DE CALCULO DE EDAD Y ELEGIBILIDAD               *
029300******************************************************************
029400 01 WKS-AREA-ELEGIBILIDAD.
029500     05 WKS-CALC-FENAC            PIC 9(08).
029600     05 WKS-CALC-FENAC-R REDEFINES WKS-CALC-FENAC.
029700         10 WKS-CALC-FENAC-AAAA   PIC 9(04).
029800         10 WKS-CALC-FENAC-MM     PIC 9(02).
029900         10 WKS-CALC-FENAC-DD     PIC 9(02).
030000     05 WKS-MMDD-CALC-FENAC       PIC 9(04).
030100     05 WKS-CALC-EDAD             PIC S9(03) COMP.
030200     05 WKS-CALC-TIPO-UNIDAD      PIC X(01).
030300     05 WKS-CALC-ECIVIL           PIC X(01).
030400     05 WKS-CALC-ELEGIBLE         PIC X(01) VALUE 'N'.
030500         88 CALC-ES-ELEGIBLE              VALUE 'Y'.
030600         88 CALC-NO-ELEGIBLE               VALUE 'N'.
030700     05 WKS-TIPO-OTORGADO         PIC X(01).
030701     05 FILLER                    PIC X(02) VALUE SPACES.
030800
030900******************************************************************
031000*           LLAVES DE BUSQUEDA DE USO GENERAL                   *
031100******************************************************************
031200 01 WKS-AREA-LLAVES.
031300     05 WKS-LLAVE-BUSQUEDA        PIC X(09).
031400     05 WKS-LLAVE-OFICIAL         PIC X(09).
031401     05 FILLER                    PIC X(02) VALUE SPACES.
031500
031600******************************************************************
031700*           INTERRUPTORES DE CONTROL DEL LOTE                    *
031800******************************************************************
031900 01 WKS-INTERRUPTORES.
032000     05 WKS-FIN-MOVTOS            PIC 9(01) VALUE ZERO.
032100         88 SW-FIN-MOVTOS                  VALUE 1.
032200     05 WKS-MOVTO-PENDIENTE       PIC 9(01) VALUE ZERO.
032300         88 SW-MOVTO-PENDIENTE             VALUE 1.
032400     05 WKS-RESULTADO             PIC 9(01) VALUE ZERO.
032500         88 SW-ACEPTADO                    VALUE 1.
032600         88 SW-RECHAZADO                    VALUE ZERO.
032700     05 WKS-ENCONTRADO            PIC 9(01) VALUE ZERO.
032800         88 SW-ENCONTRADO                  VALUE 1.
032900         88 SW-NO-ENCONTRADO               VALUE ZERO.
033000     05 WKS-AUTORIZADO            PIC 9(01) VALUE ZERO.
033100         88 SW-AUTORIZADO                  VALUE 1.
033200         88 SW-NO-AUTORIZADO                VALUE ZERO.
033300     05 WKS-RANURA                PIC 9(01) VALUE ZERO.
033400         88 SW-RANURA-LIBRE                VALUE 1.
033500     05 WKS-FIN-PROYECTO          PIC 9(01) VALUE ZERO.
033600         88 SW-ULTIMO-DEL-PROYECTO          VALUE 1.
033700     05 WKS-COD-RAZON             PIC X(04) VALUE SPACES.
033701     05 FILLER                    PIC X(02) VALUE SPACES.
033800
033900******************************************************************
034000*           AREAS DEL REPORTE DE RESERVAS                        *
034100******************************************************************
034200 01 WKS-AREA-REPORTE.
034210*        FILTROS OPCIONALES DE LA TARJETA RC (REQ-00233) -
034220*        ESPACIOS EN UNO DE ELLOS SIGNIFICA "SIN FILTRAR POR ESTE"
034230     05 WKS-FILTRO-ESTADO         PIC X(02) VALUE SPACES.
034240     05 WKS-FILTRO-PROYECTO       PIC X(05) VALUE SPACES.
034300     05 WKS-PRY-ACTUAL            PIC X(05) VALUE SPACES.
034400     05 WKS-CONT-PROYECTO         PIC S9(05) COMP VALUE ZERO.
034500     05 WKS-TOT-PRECIO-PROYECTO   PIC S9(10)V99 VALUE ZERO.
034600     05 WKS-CONT-GENERAL          PIC S9(05) COMP VALUE ZERO.
034700     05 WKS-TOT-PRECIO-GENERAL    PIC S9(10)V99 VALUE ZERO.
034800     05 WKS-CONT-PENDIENTE        PIC S9(05) COMP VALUE ZERO.
034900     05 WKS-CONT-EXITOSA          PIC S9(05) COMP VALUE ZERO.
035000     05 WKS-CONT-RECHAZADA        PIC S9(05) COMP VALUE ZERO.
035100     05 WKS-CONT-RETIRO-PEND      PIC S9(05) COMP VALUE ZERO.
035200     05 WKS-CONT-RETIRADA         PIC S9(05) COMP VALUE ZERO.
035300     05 WKS-PRY-NOMBRE-ACTUAL     PIC X(20) VALUE SPACES.
035400     05 WKS-PRY-BARRIO-ACTUAL     PIC X(15) VALUE SPACES.
035500     05 WKS-PRECIO-APLICACION     PIC 9(07)V99 VALUE ZERO.
035501     05 FILLER                    PIC X(02) VALUE SPACES.
035600
035700 01 LIN-ENCABEZADO-1.
035800     05 FILLER                    PIC X(40)
035900                 VALUE 'VIVIENDA BTO - REPORTE DE RESERVAS'.
036000     05 FILLER                    PIC X(10) VALUE SPACES.
036100     05 ENC-FECHA                 PIC 9(08).
036200     05 FILLER                    PIC X(05) VALUE SPACES.
036300     05 FILLER                    PIC X(06) VALUE 'PAG. '.
036400     05 ENC-PAGINA                PIC ZZZ9.
036500     05 FILLER                    PIC X(59) VALUE SPACES.
036600
036700 01 LIN-ENCABEZADO-2.
036800     05 FILLER                    PIC X(08) VALUE 'APL-ID'.
036900     05 FILLER                    PIC X(03) VALUE SPACES.
037000     05 FILLER                    PIC X(09) VALUE 'SOLICIT.'.
037100     05 FILLER                    PIC X(02) VALUE SPACES.
037200     05 FILLER                    PIC X(06) VALUE 'UNIDAD'.
037300     05 FILLER                    PIC X(02) VALUE SPACES.
037400     05 FILLER                    PIC X(16) VALUE 'ESTADO'.
037500     05 FILLER                    PIC X(02) VALUE SPACES.
037600     05 FILLER                    PIC X(20) VALUE 'PROYECTO'.
037700     05 FILLER                    PIC X(02) VALUE SPACES.
037800     05 FILLER                    PIC X(15) VALUE 'BARRIO'.
037900     05 FILLER                    PIC X(02) VALUE SPACES.
038000     05 FILLER                    PIC X(13) VALUE 'PRECIO'.
038100     05 FILLER                    PIC X(32) VALUE SPACES.
038200
038300 01 LIN-RUPTURA-PROYECTO.
038400     05 FILLER                    PIC X(20)
038500                 VALUE 'TOTAL PROYECTO'.
038600     05 RUP-PROYECTO              PIC X(05).
038700     05 FILLER                    PIC X(05) VALUE SPACES.
038800     05 FILLER                    PIC X(18)
038900                 VALUE 'CANT. SOLICITUDES'.
039000     05 RUP-CONTADOR              PIC ZZZ9.
039100     05 FILLER                    PIC X(05) VALUE SPACES.
039200     05 FILLER                    PIC X(07) VALUE 'TOTAL $'.
039300     05 RUP-TOTAL                 PIC Z,ZZZ,ZZZ,ZZ9.99.
039400     05 FILLER                    PIC X(48) VALUE SPACES.
039500
039600 01 LIN-TOTAL-REPORTE.
039700     05 FILLER                    PIC X(20)
039800                 VALUE 'TOTAL GENERAL'.
039900     05 FILLER                    PIC X(18)
040000                 VALUE 'CANT. SOLICITUDES'.
040100     05 TOT-CONTADOR              PIC ZZZ9.
040200     05 FILLER                    PIC X(05) VALUE SPACES.
040300     05 FILLER                    PIC X(07) VALUE 'TOTAL $'.
040400     05 TOT-TOTAL                 PIC Z,ZZZ,ZZZ,ZZ9.99.
040500     05 FILLER                    PIC X(53) VALUE SPACES.
040600
040700 01 LIN-TOTAL-POR-ESTADO.
040800     05 FILLER                    PIC X(10) VALUE 'PE='.
040900     05 TOT-PE                    PIC ZZZ9.
041000     05 FILLER                    PIC X(04) VALUE SPACES.
041100     05 FILLER                    PIC X(10) VALUE 'SU='.
041200     05 TOT-SU                    PIC ZZZ9.
041300     05 FILLER                    PIC X(04) VALUE SPACES.
041400     05 FILLER                    PIC X(10) VALUE 'RE='.
041500     05 TOT-RE                    PIC ZZZ9.
041600     05 FILLER                    PIC X(04) VALUE SPACES.
041700     05 FILLER                    PIC X(10) VALUE 'WP='.
041800     05 TOT-WP                    PIC ZZZ9.
041900     05 FILLER                    PIC X(04) VALUE SPACES.
042000     05 FILLER                    PIC X(10) VALUE 'WA='.
042100     05 TOT-WA                    PIC ZZZ9.
042200     05 FILLER                    PIC X(59) VALUE SPACES.
042300
042400******************************************************************
042500*           LINEAS DE TOTALES DE CONTROL DE LA BITACORA          *
042600******************************************************************
042700 01 LIN-TOTAL-BITACORA.
042800     05 FILLER                    PIC X(16) VALUE 'TOT. LEIDOS   ='.
042900     05 BIT-LEIDOS                 PIC ZZZZZZ9.
043000     05 FILLER                    PIC X(05) VALUE SPACES.
043100     05 FILLER                    PIC X(16) VALUE 'TOT. ACEPTADOS='.
043200     05 BIT-ACEPTADOS             PIC ZZZZZZ9.
043300     05 FILLER                    PIC X(05) VALUE SPACES.
043400     05 FILLER                    PIC X(16) VALUE 'TOT. RECHAZADOS='.
043500     05 BIT-RECHAZADOS            PIC ZZZZZZ9.
043600     05 FILLER                    PIC X(17) VALUE SPACES.
043700
043800 01 LIN-TOTAL-CODIGO.
043900     05 FILLER                    PIC X(10) VALUE SPACES.
044000     05 TC-CODIGO                 PIC X(02).
044100     05 FILLER                    PIC X(03) VALUE SPACES.
044200     05 FILLER                    PIC X(09) VALUE 'ACEPT = '.
044300     05 TC-ACEPT                   PIC ZZZZ9.
044400     05 FILLER                    PIC X(03) VALUE SPACES.
044500     05 FILLER                    PIC X(09) VALUE 'RECH = '.
044600     05 TC-RECH                   PIC ZZZZ9.
044700     05 FILLER                    PIC X(41) VALUE SPACES.
044800
044900 PROCEDURE DIVISION.
045000******************************************************************
045100*    000-MAIN SECTION - ORQUESTACION DEL PROCESO BATCH           *
045200******************************************************************
045300 000-MAIN SECTION.
045400     PERFORM 0010-ABRE-ARCHIVOS
045500     PERFORM 0020-CARGA-MAESTROS
045600     PERFORM 0030-DETERMINA-FECHA-PROCESO
045650     PERFORM 0031-DETERMINA-FILTRO-REPORTE
045700     PERFORM 0041-PROCESA-UN-MOVIMIENTO
045800         UNTIL SW-FIN-MOVTOS
045900     PERFORM 0050-ORDENA-SOLICITUDES
046000     PERFORM 0060-REPORTE-RESERVAS
046100     PERFORM 0070-TOTALES-CONTROL
046200     PERFORM 0090-GRABA-MAESTROS
046300     PERFORM 0099-CIERRA-ARCHIVOS
046400     STOP RUN.
046500 000-MAIN-E. EXIT.
046600
046700******************************************************************
046800*    0010-ABRE-ARCHIVOS - APERTURA INICIAL DE TODOS LOS ARCHIVOS *
046900******************************************************************
047000 0010-ABRE-ARCHIVOS SECTION.
047100     OPEN INPUT  APLICAN OFICIAL GERENTE PROYECTO SOLICITUD
047200                 CONSULTA MOVTOS
047300          OUTPUT BITACORA REPORTE.
047400     IF FS-APLICAN NOT = '00' OR FS-OFICIAL NOT = '00' OR
047500        FS-GERENTE NOT = '00' OR FS-PROYECTO NOT = '00' OR
047600        FS-SOLICITUD NOT = '00' OR FS-CONSULTA NOT = '00' OR
047700        FS-MOVTOS NOT = '00' OR FS-BITACORA NOT = '00' OR
047800        FS-REPORTE NOT = '00'
047900         DISPLAY 'HSGBTO1 - ERROR EN APERTURA DE ARCHIVOS'
048000         STOP RUN
048100     END-IF.
048200 0010-ABRE-ARCHIVOS-E. EXIT.
048300
048400******************************************************************
048500*    0020-CARGA-MAESTROS - LECTURA DE LOS SEIS MAESTROS A TABLAS *
048600******************************************************************
048700 0020-CARGA-MAESTROS SECTION.
048800     PERFORM 0021-CARGA-APLICANTES
048900     PERFORM 0022-CARGA-OFICIALES
049000     PERFORM 0023-CARGA-GERENTES
049100     PERFORM 0024-CARGA-PROYECTOS
049200     PERFORM 0025-CARGA-SOLICITUDES
049300     PERFORM 0026-CARGA-CONSULTAS
049400     CLOSE APLICAN OFICIAL GERENTE PROYECTO SOLICITUD CONSULTA.
049500 0020-CARGA-MAESTROS-E. EXIT.
049600
049700 0021-CARGA-APLICANTES SECTION.
049800     SET WKS-IX-APLICANTE TO 1.
049900     PERFORM 0021A-LEE-UN-APLICANTE UNTIL FS-APLICAN = '10'.
050900 0021-CARGA-APLICANTES-E. EXIT.
050901
050902 0021A-LEE-UN-APLICANTE SECTION.
050903     READ APLICAN
050904         AT END MOVE '10' TO FS-APLICAN
050905         NOT AT END
050906             ADD 1 TO WKS-CNT-APLICANTES
050907             MOVE REG-APLICAN TO
050908                 WKS-FILA-APLICANTE(WKS-IX-APLICANTE)
050909             SET WKS-IX-APLICANTE UP BY 1
050910     END-READ.
050911 0021A-LEE-UN-APLICANTE-E. EXIT.
051000
051100 0022-CARGA-OFICIALES SECTION.
051200     SET WKS-IX-OFICIAL TO 1.
051300     PERFORM 0022A-LEE-UN-OFICIAL UNTIL FS-OFICIAL = '10'.
052300 0022-CARGA-OFICIALES-E. EXIT.
052301
052302 0022A-LEE-UN-OFICIAL SECTION.
052303     READ OFICIAL
052304         AT END MOVE '10' TO FS-OFICIAL
052305         NOT AT END
052306             ADD 1 TO WKS-CNT-OFICIALES
052307             MOVE REG-OFICIAL TO
052308                 WKS-FILA-OFICIAL(WKS-IX-OFICIAL)
052309             SET WKS-IX-OFICIAL UP BY 1
052310     END-READ.
052311 0022A-LEE-UN-OFICIAL-E. EXIT.
052400
052500 0023-CARGA-GERENTES SECTION.
052600     SET WKS-IX-GERENTE TO 1.
052700     PERFORM 0023A-LEE-UN-GERENTE UNTIL FS-GERENTE = '10'.
053700 0023-CARGA-GERENTES-E. EXIT.
053701
053702 0023A-LEE-UN-GERENTE SECTION.
053703     READ GERENTE
053704         AT END MOVE '10' TO FS-GERENTE
053705         NOT AT END
053706             ADD 1 TO WKS-CNT-GERENTES
053707             MOVE REG-GERENTE TO
053708                 WKS-FILA-GERENTE(WKS-IX-GERENTE)
053709             SET WKS-IX-GERENTE UP BY 1
053710     END-READ.
053711 0023A-LEE-UN-GERENTE-E. EXIT.
053800
053900 0024-CARGA-PROYECTOS SECTION.
054000     SET WKS-IX-PROYECTO TO 1.
054100     PERFORM 0024A-LEE-UN-PROYECTO UNTIL FS-PROYECTO = '10'.
055100 0024-CARGA-PROYECTOS-E. EXIT.
055101
055102 0024A-LEE-UN-PROYECTO SECTION.
055103     READ PROYECTO
055104         AT END MOVE '10' TO FS-PROYECTO
055105         NOT AT END
055106             ADD 1 TO WKS-CNT-PROYECTOS
055107             MOVE REG-PROYECTO TO
055108                 WKS-FILA-PROYECTO(WKS-IX-PROYECTO)
055109             SET WKS-IX-PROYECTO UP BY 1
055110     END-READ.
055111 0024A-LEE-UN-PROYECTO-E. EXIT.
055200
055300 0025-CARGA-SOLICITUDES SECTION.
055400     SET WKS-IX-SOLICITUD TO 1.
055500     PERFORM 0025A-LEE-UNA-SOLICITUD UNTIL FS-SOLICITUD = '10'.
056500 0025-CARGA-SOLICITUDES-E. EXIT.
056501
056502 0025A-LEE-UNA-SOLICITUD SECTION.
056503     READ SOLICITUD
056504         AT END MOVE '10' TO FS-SOLICITUD
056505         NOT AT END
056506             ADD 1 TO WKS-CNT-SOLICITUDES
056507             MOVE REG-SOLICITUD TO
056508                 WKS-FILA-SOLICITUD(WKS-IX-SOLICITUD)
056509             SET WKS-IX-SOLICITUD UP BY 1
056510     END-READ.
056511 0025A-LEE-UNA-SOLICITUD-E. EXIT.
056600
056700 0026-CARGA-CONSULTAS SECTION.
056800     SET WKS-IX-CONSULTA TO 1.
056900     PERFORM 0026A-LEE-UNA-CONSULTA UNTIL FS-CONSULTA = '10'.
057900 0026-CARGA-CONSULTAS-E. EXIT.
057901
057902 0026A-LEE-UNA-CONSULTA SECTION.
057903     READ CONSULTA
057904         AT END MOVE '10' TO FS-CONSULTA
057905         NOT AT END
057906             ADD 1 TO WKS-CNT-CONSULTAS
057907             MOVE REG-CONSULTA TO
057908                 WKS-FILA-CONSULTA(WKS-IX-CONSULTA)
057909             SET WKS-IX-CONSULTA UP BY 1
057910     END-READ.
057911 0026A-LEE-UNA-CONSULTA-E. EXIT.
058000
058100******************************************************************
058200*    0030-DETERMINA-FECHA-PROCESO - TARJETA DT OPCIONAL COMO     *
058300*    PRIMER REGISTRO DEL LOTE DE MOVIMIENTOS (REQ-00090)         *
058400******************************************************************
058500 0030-DETERMINA-FECHA-PROCESO SECTION.
058600     MOVE WKS-FECHA-DEFECTO TO WKS-FECHA-PROCESO
058700     READ MOVTOS
058800         AT END SET SW-FIN-MOVTOS TO TRUE
058900         NOT AT END SET SW-MOVTO-PENDIENTE TO TRUE
059000     END-READ
059100     IF NOT SW-FIN-MOVTOS AND MOV-ES-TARJETA-FECHA
059200         MOVE MOV-TEXTO(1:8) TO WKS-FECHA-PROCESO
059300         SET SW-MOVTO-PENDIENTE TO FALSE
059400     END-IF
059500     COMPUTE WKS-MMDD-PROCESO =
059600         WKS-MES-PROCESO * 100 + WKS-DIA-PROCESO.
059700 0030-DETERMINA-FECHA-PROCESO-E. EXIT.
059710
059720******************************************************************
059730*    0031-DETERMINA-FILTRO-REPORTE - TARJETA RC OPCIONAL, LLEGA   *
059740*    EN EL SIGUIENTE REGISTRO PENDIENTE DESPUES DE LA DT (SI      *
059750*    LA HUBO) - FILTRA EL REPORTE DE RESERVAS POR ESTADO Y/O      *
059760*    PROYECTO (REQ-00233)                                        *
059770******************************************************************
059780 0031-DETERMINA-FILTRO-REPORTE SECTION.
059781     IF NOT SW-MOVTO-PENDIENTE
059782         READ MOVTOS
059783             AT END SET SW-FIN-MOVTOS TO TRUE
059784             NOT AT END SET SW-MOVTO-PENDIENTE TO TRUE
059785         END-READ
059786     END-IF
059790     IF NOT SW-FIN-MOVTOS AND MOV-ES-CONTROL-REPORTE
059800         MOVE MOV-LLAVE-1(1:5) TO WKS-FILTRO-PROYECTO
059810         MOVE MOV-TEXTO(1:2) TO WKS-FILTRO-ESTADO
059820         SET SW-MOVTO-PENDIENTE TO FALSE
059830     END-IF.
059840 0031-DETERMINA-FILTRO-REPORTE-E. EXIT.
059850
059900******************************************************************
060000*    0041-PROCESA-UN-MOVIMIENTO - UN MOVIMIENTO POR PASADA       *
060100******************************************************************
060200 0041-PROCESA-UN-MOVIMIENTO SECTION.
060300     IF NOT SW-MOVTO-PENDIENTE
060400         READ MOVTOS
060500             AT END SET SW-FIN-MOVTOS TO TRUE
060600             NOT AT END SET SW-MOVTO-PENDIENTE TO TRUE
060700         END-READ
060800     END-IF
060900     IF NOT SW-FIN-MOVTOS
061000         ADD 1 TO WKS-TOT-LEIDOS
061100         PERFORM 0045-DESPACHA-MOVIMIENTO
061200         PERFORM 1900-ESCRIBE-RESULTADO
061300         SET SW-MOVTO-PENDIENTE TO FALSE
061400     END-IF.
061500 0041-PROCESA-UN-MOVIMIENTO-E. EXIT.
061600
061700******************************************************************
061800*    0045-DESPACHA-MOVIMIENTO - EVALUATE POR CODIGO DE MOVTO     *
061900******************************************************************
062000 0045-DESPACHA-MOVIMIENTO SECTION.
062100     MOVE SPACES TO WKS-COD-RAZON
062200     SET SW-ACEPTADO TO TRUE
062300     EVALUATE TRUE
062400         WHEN MOV-ES-SOLICITUD-APL
062500             PERFORM 1100-SOLICITUD-APLICACION
062600         WHEN MOV-ES-SOLIC-RETIRO
062700             PERFORM 1210-SOLICITUD-RETIRO
062800         WHEN MOV-ES-PROCESA-APL
062900             PERFORM 1220-PROCESA-APLICACION
063000         WHEN MOV-ES-PROCESA-RETIRO
063100             PERFORM 1230-PROCESA-RETIRO
063200         WHEN MOV-ES-REGISTRO-OFICIAL
063300             PERFORM 1310-REGISTRO-OFICIAL
063400         WHEN MOV-ES-ASIGNA-OFICIAL
063500             PERFORM 1320-ASIGNA-OFICIAL
063600         WHEN MOV-ES-CREA-CONSULTA
063700             PERFORM 1410-CREA-CONSULTA
063800         WHEN MOV-ES-EDITA-CONSULTA
063900             PERFORM 1420-EDITA-CONSULTA
064000         WHEN MOV-ES-ELIMINA-CONSULTA
064100             PERFORM 1430-ELIMINA-CONSULTA
064200         WHEN MOV-ES-RESPONDE-CONSULTA
064300             PERFORM 1440-RESPONDE-CONSULTA
064400         WHEN MOV-ES-CAMBIA-CLAVE
064500             PERFORM 1520-CAMBIA-CLAVE
064600         WHEN MOV-ES-CAMBIA-VISIBLE
064700             PERFORM 1530-CAMBIA-VISIBILIDAD
064800         WHEN MOV-ES-LOGIN
064900             PERFORM 1510-VERIFICA-LOGIN
065000         WHEN OTHER
065100             SET SW-RECHAZADO TO TRUE
065200             MOVE 'CODX' TO WKS-COD-RAZON
065300     END-EVALUATE.
065400 0045-DESPACHA-MOVIMIENTO-E. EXIT.
065500
065600******************************************************************
065700*    1060-CALCULA-EDAD - EDAD EN ANOS CUMPLIDOS A LA FECHA DE    *
065800*    PROCESO. ENTRA EN WKS-CALC-FENAC, SALE EN WKS-CALC-EDAD.    *
065900******************************************************************
066000 1060-CALCULA-EDAD SECTION.
066100     IF WKS-CALC-FENAC = ZERO
066200         MOVE -1 TO WKS-CALC-EDAD
066300     ELSE
066400         COMPUTE WKS-CALC-EDAD =
066500             WKS-ANO-PROCESO - WKS-CALC-FENAC-AAAA
066600         COMPUTE WKS-MMDD-CALC-FENAC =
066700             WKS-CALC-FENAC-MM * 100 + WKS-CALC-FENAC-DD
066800         IF WKS-MMDD-PROCESO < WKS-MMDD-CALC-FENAC
066900             SUBTRACT 1 FROM WKS-CALC-EDAD
067000         END-IF
067100     END-IF.
067200 1060-CALCULA-EDAD-E. EXIT.
067300
067400******************************************************************
067500*    1065-VERIFICA-ELEGIBILIDAD - REGLA DE EDAD/ESTADO CIVIL     *
067600*    POR TIPO DE UNIDAD (ENTRA: WKS-CALC-EDAD, WKS-CALC-ECIVIL,  *
067700*    WKS-CALC-TIPO-UNIDAD - SALE: WKS-CALC-ELEGIBLE)             *
067800******************************************************************
067900 1065-VERIFICA-ELEGIBILIDAD SECTION.
068000     SET CALC-NO-ELEGIBLE TO TRUE
068100     EVALUATE WKS-CALC-ECIVIL
068200         WHEN 'S'
068300             IF WKS-CALC-EDAD NOT < 35 AND
068400                WKS-CALC-TIPO-UNIDAD = '2'
068500                 SET CALC-ES-ELEGIBLE TO TRUE
068600             END-IF
068700         WHEN 'M'
068800             IF WKS-CALC-EDAD NOT < 21 AND
068900                (WKS-CALC-TIPO-UNIDAD = '2' OR
069000                 WKS-CALC-TIPO-UNIDAD = '3')
069100                 SET CALC-ES-ELEGIBLE TO TRUE
069200             END-IF
069300         WHEN OTHER
069400             CONTINUE
069500     END-EVALUATE.
069600 1065-VERIFICA-ELEGIBILIDAD-E. EXIT.
069700
069800******************************************************************
069900*    PARRAFOS DE BUSQUEDA EN TABLA POR LLAVE UNICA               *
070000******************************************************************
070100 1101-BUSCA-APLICANTE SECTION.
070200     SET SW-NO-ENCONTRADO TO TRUE
070300     IF WKS-CNT-APLICANTES > 0
070400         SET WKS-IX-APLICANTE TO 1
070500         SEARCH WKS-FILA-APLICANTE
070600             AT END CONTINUE
070700             WHEN APA-ID(WKS-IX-APLICANTE) = WKS-LLAVE-BUSQUEDA
070800                 SET SW-ENCONTRADO TO TRUE
070900         END-SEARCH
071000     END-IF.
071100 1101-BUSCA-APLICANTE-E. EXIT.
071200
071300 1102-BUSCA-PROYECTO SECTION.
071400     SET SW-NO-ENCONTRADO TO TRUE
071500     IF WKS-CNT-PROYECTOS > 0
071600         SET WKS-IX-PROYECTO TO 1
071700         SEARCH WKS-FILA-PROYECTO
071800             AT END CONTINUE
071900             WHEN PRY-ID(WKS-IX-PROYECTO) = WKS-LLAVE-BUSQUEDA
072000                 SET SW-ENCONTRADO TO TRUE
072100         END-SEARCH
072200     END-IF.
072300 1102-BUSCA-PROYECTO-E. EXIT.
072400
072500 1201-BUSCA-SOLICITUD SECTION.
072600     SET SW-NO-ENCONTRADO TO TRUE
072700     IF WKS-CNT-SOLICITUDES > 0
072800         SET WKS-IX-SOLICITUD TO 1
072900         SEARCH WKS-FILA-SOLICITUD
073000             AT END CONTINUE
073100             WHEN APL-ID(WKS-IX-SOLICITUD) = WKS-LLAVE-BUSQUEDA
073200                 SET SW-ENCONTRADO TO TRUE
073300         END-SEARCH
073400     END-IF.
073500 1201-BUSCA-SOLICITUD-E. EXIT.
073600
073700 1104-BUSCA-SOLICITUD-ACTIVA SECTION.
073800     SET SW-NO-ENCONTRADO TO TRUE
073900     IF WKS-CNT-SOLICITUDES > 0
074000         SET WKS-IX-SOLICITUD TO 1
074100         SEARCH WKS-FILA-SOLICITUD
074200             AT END CONTINUE
074300             WHEN APL-SOLICITANTE-ID(WKS-IX-SOLICITUD) =
074400                       MOV-USUARIO-ID
074500                  AND APL-ESTA-ACTIVA(WKS-IX-SOLICITUD)
074600                 SET SW-ENCONTRADO TO TRUE
074700         END-SEARCH
074800     END-IF.
074900 1104-BUSCA-SOLICITUD-ACTIVA-E. EXIT.
075000
075100 1302-BUSCA-OFICIAL-POR-ID SECTION.
075200     SET SW-NO-ENCONTRADO TO TRUE
075300     IF WKS-CNT-OFICIALES > 0
075400         SET WKS-IX-OFICIAL TO 1
075500         SEARCH WKS-FILA-OFICIAL
075600             AT END CONTINUE
075700             WHEN OFI-ID(WKS-IX-OFICIAL) = WKS-LLAVE-BUSQUEDA
075800                 SET SW-ENCONTRADO TO TRUE
075900         END-SEARCH
076000     END-IF.
076100 1302-BUSCA-OFICIAL-POR-ID-E. EXIT.
076200
076300 1303-BUSCA-GERENTE-POR-ID SECTION.
076400     SET SW-NO-ENCONTRADO TO TRUE
076500     IF WKS-CNT-GERENTES > 0
076600         SET WKS-IX-GERENTE TO 1
076700         SEARCH WKS-FILA-GERENTE
076800             AT END CONTINUE
076900             WHEN GER-ID(WKS-IX-GERENTE) = WKS-LLAVE-BUSQUEDA
077000                 SET SW-ENCONTRADO TO TRUE
077100         END-SEARCH
077200     END-IF.
077300 1303-BUSCA-GERENTE-POR-ID-E. EXIT.
077400
077500 1401-BUSCA-CONSULTA SECTION.
077600     SET SW-NO-ENCONTRADO TO TRUE
077700     IF WKS-CNT-CONSULTAS > 0
077800         SET WKS-IX-CONSULTA TO 1
077900         SEARCH WKS-FILA-CONSULTA
078000             AT END CONTINUE
078100             WHEN CNS-ID(WKS-IX-CONSULTA) = WKS-LLAVE-BUSQUEDA
078200                 SET SW-ENCONTRADO TO TRUE
078300         END-SEARCH
078400     END-IF.
078500 1401-BUSCA-CONSULTA-E. EXIT.
078600
078700******************************************************************
078800*    1200-VERIFICA-AUTORIDAD - GERENTE PROPIETARIO U OFICIAL     *
078900*    REGISTRADO/ASIGNADO AL PROYECTO EN WKS-IX-PROYECTO          *
079000******************************************************************
079100 1200-VERIFICA-AUTORIDAD SECTION.
079200     SET SW-NO-AUTORIZADO TO TRUE
079300     IF PRY-GERENTE-ID(WKS-IX-PROYECTO) = MOV-USUARIO-ID
079400         SET SW-AUTORIZADO TO TRUE
079500     ELSE
079600         PERFORM 1205-COMPARA-OFICIAL-AUTORIDAD
079700             VARYING PRY-IX-OFICIAL FROM 1 BY 1
079800             UNTIL PRY-IX-OFICIAL > 5 OR SW-AUTORIZADO
080400     END-IF.
080500 1200-VERIFICA-AUTORIDAD-E. EXIT.
080501
080502 1205-COMPARA-OFICIAL-AUTORIDAD SECTION.
080503     IF PRY-OFICIAL-ID(WKS-IX-PROYECTO, PRY-IX-OFICIAL)
080504             = MOV-USUARIO-ID
080505         SET SW-AUTORIZADO TO TRUE
080506     END-IF.
080507 1205-COMPARA-OFICIAL-AUTORIDAD-E. EXIT.
080600
080700******************************************************************
080800*    1306/1307 - BUSQUEDA Y ALTA DE OFICIAL EN LA LISTA DE UN    *
080900*    PROYECTO (WKS-IX-PROYECTO YA LOCALIZADO, LLAVE EN           *
081000*    WKS-LLAVE-OFICIAL)                                          *
081100******************************************************************
081200 1306-BUSCA-OFICIAL-EN-PROYECTO SECTION.
081300     SET SW-NO-ENCONTRADO TO TRUE
081400     PERFORM 1306A-COMPARA-OFICIAL-PROYECTO
081500         VARYING PRY-IX-OFICIAL FROM 1 BY 1
081600         UNTIL PRY-IX-OFICIAL > 5 OR SW-ENCONTRADO.
082200 1306-BUSCA-OFICIAL-EN-PROYECTO-E. EXIT.
082201
082202 1306A-COMPARA-OFICIAL-PROYECTO SECTION.
082203     IF PRY-OFICIAL-ID(WKS-IX-PROYECTO, PRY-IX-OFICIAL)
082204             = WKS-LLAVE-OFICIAL
082205         SET SW-ENCONTRADO TO TRUE
082206     END-IF.
082207 1306A-COMPARA-OFICIAL-PROYECTO-E. EXIT.
082300
082400 1307-AGREGA-OFICIAL-A-PROYECTO SECTION.
082500     SET WKS-RANURA TO ZERO
082600     PERFORM 1307A-PRUEBA-RANURA-LIBRE
082700         VARYING PRY-IX-OFICIAL FROM 1 BY 1
082800         UNTIL PRY-IX-OFICIAL > 5 OR SW-RANURA-LIBRE
083600     ADD 1 TO PRY-CNT-OFICIALES(WKS-IX-PROYECTO).
083700 1307-AGREGA-OFICIAL-A-PROYECTO-E. EXIT.
083701
083702 1307A-PRUEBA-RANURA-LIBRE SECTION.
083703     IF PRY-OFICIAL-ID(WKS-IX-PROYECTO, PRY-IX-OFICIAL)
083704             = SPACES
083705         MOVE WKS-LLAVE-OFICIAL TO
083706             PRY-OFICIAL-ID(WKS-IX-PROYECTO, PRY-IX-OFICIAL)
083707         SET SW-RANURA-LIBRE TO TRUE
083708     END-IF.
083709 1307A-PRUEBA-RANURA-LIBRE-E. EXIT.
083800
083900******************************************************************
084000*    1100-SOLICITUD-APLICACION - CODIGO AP                       *
084100******************************************************************
084200 1100-SOLICITUD-APLICACION SECTION.
084300     SET SW-RECHAZADO TO TRUE
084400     MOVE MOV-USUARIO-ID TO WKS-LLAVE-BUSQUEDA
084500     PERFORM 1101-BUSCA-APLICANTE
084600     IF NOT SW-ENCONTRADO
084700         MOVE 'AUTH' TO WKS-COD-RAZON
084800     ELSE
084900         MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
085000         PERFORM 1102-BUSCA-PROYECTO
085100         IF NOT SW-ENCONTRADO
085200             MOVE 'NFND' TO WKS-COD-RAZON
085300         ELSE
085400             PERFORM 1103-EXPLORA-ELEGIBILIDAD-PROYECTO
085500             IF NOT CALC-ES-ELEGIBLE
085600                 MOVE 'INEL' TO WKS-COD-RAZON
085700             ELSE
085800                 IF PRY-NO-ES-VISIBLE(WKS-IX-PROYECTO) OR
085900                    WKS-FECHA-PROCESO <
086000                        PRY-FEC-APERTURA(WKS-IX-PROYECTO) OR
086100                    WKS-FECHA-PROCESO >
086200                        PRY-FEC-CIERRE(WKS-IX-PROYECTO)
086300                     MOVE 'CLSD' TO WKS-COD-RAZON
086400                 ELSE
086500                     PERFORM 1104-BUSCA-SOLICITUD-ACTIVA
086600                     IF SW-ENCONTRADO
086700                         MOVE 'DUPA' TO WKS-COD-RAZON
086800                     ELSE
086900                         PERFORM 1105-CREA-SOLICITUD
087000                         SET SW-ACEPTADO TO TRUE
087100                     END-IF
087200                 END-IF
087300             END-IF
087400         END-IF
087500     END-IF.
087600 1100-SOLICITUD-APLICACION-E. EXIT.
087700
087800******************************************************************
087900*    1103-EXPLORA-ELEGIBILIDAD-PROYECTO - 2 HAB. ANTES DE 3 HAB. *
088000*    (WKS-IX-PROYECTO Y WKS-IX-APLICANTE YA LOCALIZADOS)         *
088100******************************************************************
088200 1103-EXPLORA-ELEGIBILIDAD-PROYECTO SECTION.
088300     MOVE APA-FENAC(WKS-IX-APLICANTE) TO WKS-CALC-FENAC
088400     PERFORM 1060-CALCULA-EDAD
088500     MOVE APA-ECIVIL(WKS-IX-APLICANTE) TO WKS-CALC-ECIVIL
088600     MOVE SPACE TO WKS-TIPO-OTORGADO
088700     IF PRY-TIPO-2HAB(WKS-IX-PROYECTO) NOT = SPACE
088800         MOVE PRY-TIPO-2HAB(WKS-IX-PROYECTO) TO
088900             WKS-CALC-TIPO-UNIDAD
089000         PERFORM 1065-VERIFICA-ELEGIBILIDAD
089100         IF CALC-ES-ELEGIBLE
089200             MOVE PRY-TIPO-2HAB(WKS-IX-PROYECTO) TO
089300                 WKS-TIPO-OTORGADO
089400         END-IF
089500     END-IF
089600     IF WKS-TIPO-OTORGADO = SPACE AND
089700        PRY-TIPO-3HAB(WKS-IX-PROYECTO) NOT = SPACE
089800         MOVE PRY-TIPO-3HAB(WKS-IX-PROYECTO) TO
089900             WKS-CALC-TIPO-UNIDAD
090000         PERFORM 1065-VERIFICA-ELEGIBILIDAD
090100         IF CALC-ES-ELEGIBLE
090200             MOVE PRY-TIPO-3HAB(WKS-IX-PROYECTO) TO
090300                 WKS-TIPO-OTORGADO
090400         END-IF
090500     END-IF
090600     IF WKS-TIPO-OTORGADO NOT = SPACE
090700         SET CALC-ES-ELEGIBLE TO TRUE
090800     ELSE
090900         SET CALC-NO-ELEGIBLE TO TRUE
091000     END-IF.
091100 1103-EXPLORA-ELEGIBILIDAD-PROYECTO-E. EXIT.
091200
091300******************************************************************
091400*    1105-CREA-SOLICITUD - ALTA DE LA SOLICITUD EN LA TABLA      *
091500******************************************************************
091600 1105-CREA-SOLICITUD SECTION.
091700     ADD 1 TO WKS-CNT-SOLICITUDES
091800     SET WKS-IX-SOLICITUD TO WKS-CNT-SOLICITUDES
091900     ADD 1 TO WKS-SEQ-SOLICITUD
092000     MOVE WKS-SEQ-SOLICITUD TO WKS-EDIT-SEQ7
092100     MOVE SPACES TO APL-ID(WKS-IX-SOLICITUD)
092200     MOVE 'A' TO APL-ID(WKS-IX-SOLICITUD)(1:1)
092300     MOVE WKS-EDIT-SEQ7 TO APL-ID(WKS-IX-SOLICITUD)(2:7)
092400     SET APL-PENDIENTE(WKS-IX-SOLICITUD) TO TRUE
092500     MOVE APA-ID(WKS-IX-APLICANTE) TO
092600         APL-SOLICITANTE-ID(WKS-IX-SOLICITUD)
092700     MOVE PRY-ID(WKS-IX-PROYECTO) TO
092800         APL-PROYECTO-ID(WKS-IX-SOLICITUD)
092900     MOVE WKS-TIPO-OTORGADO TO
093000         APL-TIPO-UNIDAD(WKS-IX-SOLICITUD).
093100 1105-CREA-SOLICITUD-E. EXIT.
093200
093300******************************************************************
093400*    1210-SOLICITUD-RETIRO - CODIGO WR                           *
093500******************************************************************
093600 1210-SOLICITUD-RETIRO SECTION.
093700     SET SW-RECHAZADO TO TRUE
093800     MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
093900     PERFORM 1201-BUSCA-SOLICITUD
094000     IF NOT SW-ENCONTRADO
094100         MOVE 'NFND' TO WKS-COD-RAZON
094200     ELSE
094300         IF APL-SOLICITANTE-ID(WKS-IX-SOLICITUD)
094400                 NOT = MOV-USUARIO-ID
094500             MOVE 'AUTH' TO WKS-COD-RAZON
094600         ELSE
094700             IF APL-RETIRO-APROBADO(WKS-IX-SOLICITUD) OR
094800                APL-RECHAZADA(WKS-IX-SOLICITUD)
094900                 MOVE 'STAT' TO WKS-COD-RAZON
095000             ELSE
095100                 IF NOT APL-RETIRO-PENDIENTE(WKS-IX-SOLICITUD)
095200                     SET APL-RETIRO-PENDIENTE(WKS-IX-SOLICITUD)
095300                         TO TRUE
095400                 END-IF
095500                 SET SW-ACEPTADO TO TRUE
095600             END-IF
095700         END-IF
095800     END-IF.
095900 1210-SOLICITUD-RETIRO-E. EXIT.
096000
096100******************************************************************
096200*    1220-PROCESA-APLICACION - CODIGO PA                         *
096300******************************************************************
096400 1220-PROCESA-APLICACION SECTION.
096500     SET SW-RECHAZADO TO TRUE
096600     MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
096700     PERFORM 1201-BUSCA-SOLICITUD
096800     IF NOT SW-ENCONTRADO
096900         MOVE 'NFND' TO WKS-COD-RAZON
097000     ELSE
097100         MOVE APL-PROYECTO-ID(WKS-IX-SOLICITUD) TO
097200             WKS-LLAVE-BUSQUEDA
097300         PERFORM 1102-BUSCA-PROYECTO
097400         IF NOT SW-ENCONTRADO
097500             MOVE 'NFND' TO WKS-COD-RAZON
097600         ELSE
097700             PERFORM 1200-VERIFICA-AUTORIDAD
097800             IF NOT SW-AUTORIZADO
097900                 MOVE 'AUTH' TO WKS-COD-RAZON
098000             ELSE
098100                 IF NOT APL-PENDIENTE(WKS-IX-SOLICITUD)
098200                     MOVE 'STAT' TO WKS-COD-RAZON
098300                 ELSE
098400                     IF MOV-BANDERA-SI
098500                         SET APL-EXITOSA(WKS-IX-SOLICITUD)
098600                             TO TRUE
098700                     ELSE
098800                         SET APL-RECHAZADA(WKS-IX-SOLICITUD)
098900                             TO TRUE
099000                     END-IF
099100                     SET SW-ACEPTADO TO TRUE
099200                 END-IF
099300             END-IF
099400         END-IF
099500     END-IF.
099600 1220-PROCESA-APLICACION-E. EXIT.
099700
099800******************************************************************
099900*    1230-PROCESA-RETIRO - CODIGO PW                             *
100000******************************************************************
100100 1230-PROCESA-RETIRO SECTION.
100200     SET SW-RECHAZADO TO TRUE
100300     MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
100400     PERFORM 1201-BUSCA-SOLICITUD
100500     IF NOT SW-ENCONTRADO
100600         MOVE 'NFND' TO WKS-COD-RAZON
100700     ELSE
100800         MOVE APL-PROYECTO-ID(WKS-IX-SOLICITUD) TO
100900             WKS-LLAVE-BUSQUEDA
101000         PERFORM 1102-BUSCA-PROYECTO
101100         IF NOT SW-ENCONTRADO
101200             MOVE 'NFND' TO WKS-COD-RAZON
101300         ELSE
101400             PERFORM 1200-VERIFICA-AUTORIDAD
101500             IF NOT SW-AUTORIZADO
101600                 MOVE 'AUTH' TO WKS-COD-RAZON
101700             ELSE
101800                 IF NOT APL-RETIRO-PENDIENTE(WKS-IX-SOLICITUD)
101900                     MOVE 'STAT' TO WKS-COD-RAZON
102000                 ELSE
102100                     IF MOV-BANDERA-SI
102200                         SET APL-RETIRO-APROBADO(WKS-IX-SOLICITUD)
102300                             TO TRUE
102400                     ELSE
102500                         SET APL-PENDIENTE(WKS-IX-SOLICITUD)
102600                             TO TRUE
102700                     END-IF
102800                     SET SW-ACEPTADO TO TRUE
102900                 END-IF
103000             END-IF
103100         END-IF
103200     END-IF.
103300 1230-PROCESA-RETIRO-E. EXIT.
103400
103500******************************************************************
103600*    1310-REGISTRO-OFICIAL - CODIGO RG (AUTORREGISTRO)           *
103700******************************************************************
103800 1310-REGISTRO-OFICIAL SECTION.
103900     SET SW-RECHAZADO TO TRUE
104000     MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
104100     PERFORM 1102-BUSCA-PROYECTO
104200     IF NOT SW-ENCONTRADO
104300         MOVE 'NFND' TO WKS-COD-RAZON
104400     ELSE
104500         MOVE MOV-USUARIO-ID TO WKS-LLAVE-OFICIAL
104600         PERFORM 1306-BUSCA-OFICIAL-EN-PROYECTO
104700         IF SW-ENCONTRADO
104800             SET SW-ACEPTADO TO TRUE
104900         ELSE
105000             IF PRY-CNT-OFICIALES(WKS-IX-PROYECTO) NOT <
105100                PRY-CUPO-OFICIALES(WKS-IX-PROYECTO)
105200                 MOVE 'SLOT' TO WKS-COD-RAZON
105300             ELSE
105400                 PERFORM 1307-AGREGA-OFICIAL-A-PROYECTO
105500                 MOVE MOV-USUARIO-ID TO WKS-LLAVE-BUSQUEDA
105600                 PERFORM 1302-BUSCA-OFICIAL-POR-ID
105700                 IF SW-ENCONTRADO
105800                     SET OFI-OFICIAL-PENDIENTE(WKS-IX-OFICIAL)
105900                         TO TRUE
106000                 END-IF
106100                 SET SW-ACEPTADO TO TRUE
106200             END-IF
106300         END-IF
106400     END-IF.
106500 1310-REGISTRO-OFICIAL-E. EXIT.
106600
106700******************************************************************
106800*    1320-ASIGNA-OFICIAL - CODIGO AS (ASIGNACION POR GERENTE)    *
106900******************************************************************
107000 1320-ASIGNA-OFICIAL SECTION.
107100     SET SW-RECHAZADO TO TRUE
107200     MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
107300     PERFORM 1102-BUSCA-PROYECTO
107400     IF NOT SW-ENCONTRADO
107500         MOVE 'NFND' TO WKS-COD-RAZON
107600     ELSE
107700         IF PRY-GERENTE-ID(WKS-IX-PROYECTO) NOT = MOV-USUARIO-ID
107800             MOVE 'AUTH' TO WKS-COD-RAZON
107900         ELSE
108000             MOVE MOV-LLAVE-2 TO WKS-LLAVE-BUSQUEDA
108100             PERFORM 1302-BUSCA-OFICIAL-POR-ID
108200             IF NOT SW-ENCONTRADO
108300                 MOVE 'NFND' TO WKS-COD-RAZON
108400             ELSE
108500                 MOVE MOV-LLAVE-2 TO WKS-LLAVE-OFICIAL
108600                 PERFORM 1306-BUSCA-OFICIAL-EN-PROYECTO
108700                 IF SW-ENCONTRADO
108800                     SET SW-ACEPTADO TO TRUE
108900                 ELSE
109000                     IF PRY-CNT-OFICIALES(WKS-IX-PROYECTO)
109100                        NOT < PRY-CUPO-OFICIALES(WKS-IX-PROYECTO)
109200                         MOVE 'SLOT' TO WKS-COD-RAZON
109300                     ELSE
109400                         PERFORM 1307-AGREGA-OFICIAL-A-PROYECTO
109500                         SET OFI-OFICIAL-ASIGNADO(WKS-IX-OFICIAL)
109600                             TO TRUE
109700                         SET SW-ACEPTADO TO TRUE
109800                     END-IF
109900                 END-IF
110000             END-IF
110100         END-IF
110200     END-IF.
110300 1320-ASIGNA-OFICIAL-E. EXIT.
110400
110500******************************************************************
110600*    1410-CREA-CONSULTA - CODIGO SE                              *
110700******************************************************************
110800 1410-CREA-CONSULTA SECTION.
110900     SET SW-RECHAZADO TO TRUE
111000     IF MOV-TEXTO = SPACES
111100         MOVE 'BLNK' TO WKS-COD-RAZON
111200     ELSE
111300         MOVE MOV-USUARIO-ID TO WKS-LLAVE-BUSQUEDA
111400         PERFORM 1101-BUSCA-APLICANTE
111500         IF NOT SW-ENCONTRADO
111600             MOVE 'AUTH' TO WKS-COD-RAZON
111700         ELSE
111800             MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
111900             PERFORM 1102-BUSCA-PROYECTO
112000             IF NOT SW-ENCONTRADO
112100                 MOVE 'NFND' TO WKS-COD-RAZON
112200             ELSE
112300                 PERFORM 1411-AGREGA-CONSULTA
112400                 SET SW-ACEPTADO TO TRUE
112500             END-IF
112600         END-IF
112700     END-IF.
112800 1410-CREA-CONSULTA-E. EXIT.
112900
113000 1411-AGREGA-CONSULTA SECTION.
113100     ADD 1 TO WKS-CNT-CONSULTAS
113200     SET WKS-IX-CONSULTA TO WKS-CNT-CONSULTAS
113300     ADD 1 TO WKS-SEQ-CONSULTA
113400     MOVE WKS-SEQ-CONSULTA TO WKS-EDIT-SEQ7
113500     MOVE SPACES TO CNS-ID(WKS-IX-CONSULTA)
113600     MOVE 'E' TO CNS-ID(WKS-IX-CONSULTA)(1:1)
113700     MOVE WKS-EDIT-SEQ7 TO CNS-ID(WKS-IX-CONSULTA)(2:7)
113800     MOVE MOV-USUARIO-ID TO
113900         CNS-SOLICITANTE-ID(WKS-IX-CONSULTA)
114000     MOVE MOV-LLAVE-1 TO CNS-PROYECTO-ID(WKS-IX-CONSULTA)
114100     MOVE MOV-TEXTO TO CNS-MENSAJE(WKS-IX-CONSULTA)
114200     MOVE SPACES TO CNS-RESPUESTA(WKS-IX-CONSULTA).
114300 1411-AGREGA-CONSULTA-E. EXIT.
114400
114500******************************************************************
114600*    1420-EDITA-CONSULTA - CODIGO EE                             *
114700******************************************************************
114800 1420-EDITA-CONSULTA SECTION.
114900     SET SW-RECHAZADO TO TRUE
115000     MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
115100     PERFORM 1401-BUSCA-CONSULTA
115200     IF NOT SW-ENCONTRADO
115300         MOVE 'NFND' TO WKS-COD-RAZON
115400     ELSE
115500         IF MOV-TEXTO = SPACES
115600             MOVE 'BLNK' TO WKS-COD-RAZON
115700         ELSE
115800             IF CNS-SOLICITANTE-ID(WKS-IX-CONSULTA)
115900                     NOT = MOV-USUARIO-ID
116000                 MOVE 'AUTH' TO WKS-COD-RAZON
116100             ELSE
116200                 MOVE MOV-TEXTO TO CNS-MENSAJE(WKS-IX-CONSULTA)
116300                 SET SW-ACEPTADO TO TRUE
116400             END-IF
116500         END-IF
116600     END-IF.
116700 1420-EDITA-CONSULTA-E. EXIT.
116800
116900******************************************************************
117000*    1430-ELIMINA-CONSULTA - CODIGO DE                           *
117100******************************************************************
117200 1430-ELIMINA-CONSULTA SECTION.
117300     SET SW-RECHAZADO TO TRUE
117400     MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
117500     PERFORM 1401-BUSCA-CONSULTA
117600     IF NOT SW-ENCONTRADO
117700         MOVE 'NFND' TO WKS-COD-RAZON
117800     ELSE
117900         IF CNS-SOLICITANTE-ID(WKS-IX-CONSULTA)
118000                 NOT = MOV-USUARIO-ID
118100             MOVE 'AUTH' TO WKS-COD-RAZON
118200         ELSE
118300             PERFORM 1431-DESPLAZA-CONSULTAS
118400             SET SW-ACEPTADO TO TRUE
118500         END-IF
118600     END-IF.
118700 1430-ELIMINA-CONSULTA-E. EXIT.
118800
118900******************************************************************
119000*    1431-DESPLAZA-CONSULTAS - BAJA FISICA POR DESPLAZAMIENTO    *
119100*    (REQ-00145) - WKS-IX-CONSULTA YA LOCALIZADA                 *
119200******************************************************************
119300 1431-DESPLAZA-CONSULTAS SECTION.
119400     SET WKS-IX2 TO WKS-IX-CONSULTA
119500     PERFORM 1431A-DESPLAZA-UNA-FILA
119600         VARYING WKS-IX2 FROM WKS-IX2 BY 1
119700         UNTIL WKS-IX2 >= WKS-CNT-CONSULTAS
120000     SUBTRACT 1 FROM WKS-CNT-CONSULTAS.
120100 1431-DESPLAZA-CONSULTAS-E. EXIT.
120101
120102 1431A-DESPLAZA-UNA-FILA SECTION.
120103     COMPUTE WKS-IX3 = WKS-IX2 + 1
120104     MOVE WKS-FILA-CONSULTA(WKS-IX3) TO
120105         WKS-FILA-CONSULTA(WKS-IX2).
120106 1431A-DESPLAZA-UNA-FILA-E. EXIT.
120300
120400******************************************************************
120500*    1440-RESPONDE-CONSULTA - CODIGO RP (REQ-00158)              *
120600******************************************************************
120700 1440-RESPONDE-CONSULTA SECTION.
120800     SET SW-RECHAZADO TO TRUE
120900     IF MOV-TEXTO = SPACES
121000         MOVE 'BLNK' TO WKS-COD-RAZON
121100     ELSE
121200         MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
121300         PERFORM 1401-BUSCA-CONSULTA
121400         IF NOT SW-ENCONTRADO
121500             MOVE 'NFND' TO WKS-COD-RAZON
121600         ELSE
121700             MOVE CNS-PROYECTO-ID(WKS-IX-CONSULTA) TO
121800                 WKS-LLAVE-BUSQUEDA
121900             PERFORM 1102-BUSCA-PROYECTO
122000             IF NOT SW-ENCONTRADO
122100                 MOVE 'NFND' TO WKS-COD-RAZON
122200             ELSE
122300                 MOVE MOV-USUARIO-ID TO WKS-LLAVE-OFICIAL
122400                 PERFORM 1306-BUSCA-OFICIAL-EN-PROYECTO
122500                 IF NOT SW-ENCONTRADO
122600                     MOVE 'AUTH' TO WKS-COD-RAZON
122700                 ELSE
122800                     MOVE MOV-TEXTO TO
122900                         CNS-RESPUESTA(WKS-IX-CONSULTA)
123000                     SET SW-ACEPTADO TO TRUE
123100                 END-IF
123200             END-IF
123300         END-IF
123400     END-IF.
123500 1440-RESPONDE-CONSULTA-E. EXIT.
123600
123700******************************************************************
123800*    1510-VERIFICA-LOGIN - CODIGO LG (REQ-00070)                 *
123900*    BUSCA EN SOLICITANTES, LUEGO GERENTES, LUEGO OFICIALES      *
124000******************************************************************
124100 1510-VERIFICA-LOGIN SECTION.
124200     SET SW-RECHAZADO TO TRUE
124300     MOVE MOV-USUARIO-ID TO WKS-LLAVE-BUSQUEDA
124400     PERFORM 1101-BUSCA-APLICANTE
124500     IF SW-ENCONTRADO
124600         IF APA-CLAVE(WKS-IX-APLICANTE) = MOV-TEXTO(1:12)
124700             SET SW-ACEPTADO TO TRUE
124800         ELSE
124900             MOVE 'AUTH' TO WKS-COD-RAZON
125000         END-IF
125100     ELSE
125200         PERFORM 1303-BUSCA-GERENTE-POR-ID
125300         IF SW-ENCONTRADO
125400             IF GER-CLAVE(WKS-IX-GERENTE) = MOV-TEXTO(1:12)
125500                 SET SW-ACEPTADO TO TRUE
125600             ELSE
125700                 MOVE 'AUTH' TO WKS-COD-RAZON
125800             END-IF
125900         ELSE
126000             PERFORM 1302-BUSCA-OFICIAL-POR-ID
126100             IF SW-ENCONTRADO
126200                 IF OFI-CLAVE(WKS-IX-OFICIAL) = MOV-TEXTO(1:12)
126300                     SET SW-ACEPTADO TO TRUE
126400                 ELSE
126500                     MOVE 'AUTH' TO WKS-COD-RAZON
126600                 END-IF
126700             ELSE
126800                 MOVE 'NFND' TO WKS-COD-RAZON
126900             END-IF
127000         END-IF
127100     END-IF.
127200 1510-VERIFICA-LOGIN-E. EXIT.
127300
127400******************************************************************
127500*    1520-CAMBIA-CLAVE - CODIGO CP (REQ-00070)                   *
127600******************************************************************
127700 1520-CAMBIA-CLAVE SECTION.
127800     SET SW-RECHAZADO TO TRUE
127900     MOVE ZERO TO WKS-LONG-CLAVE
128000     INSPECT MOV-TEXTO(1:12) TALLYING WKS-LONG-CLAVE
128100         FOR CHARACTERS BEFORE INITIAL SPACE
128110     IF WKS-HAY-DEPURACION
128120         DISPLAY 'HSGBTO1 DEPURA CP USR=' MOV-USUARIO-ID
128130             ' LONG-CLAVE=' WKS-LONG-CLAVE
128140     END-IF
128200     IF WKS-LONG-CLAVE < 6
128300         MOVE 'PLEN' TO WKS-COD-RAZON
128400     ELSE
128500         MOVE MOV-USUARIO-ID TO WKS-LLAVE-BUSQUEDA
128600         PERFORM 1101-BUSCA-APLICANTE
128700         IF SW-ENCONTRADO
128800             MOVE MOV-TEXTO(1:12) TO APA-CLAVE(WKS-IX-APLICANTE)
128900             SET SW-ACEPTADO TO TRUE
129000         ELSE
129100             PERFORM 1303-BUSCA-GERENTE-POR-ID
129200             IF SW-ENCONTRADO
129300                 MOVE MOV-TEXTO(1:12) TO
129400                     GER-CLAVE(WKS-IX-GERENTE)
129500                 SET SW-ACEPTADO TO TRUE
129600             ELSE
129700                 PERFORM 1302-BUSCA-OFICIAL-POR-ID
129800                 IF SW-ENCONTRADO
129900                     MOVE MOV-TEXTO(1:12) TO
130000                         OFI-CLAVE(WKS-IX-OFICIAL)
130100                     SET SW-ACEPTADO TO TRUE
130200                 ELSE
130300                     MOVE 'NFND' TO WKS-COD-RAZON
130400                 END-IF
130500             END-IF
130600         END-IF
130700     END-IF.
130800 1520-CAMBIA-CLAVE-E. EXIT.
130900
131000******************************************************************
131100*    1530-CAMBIA-VISIBILIDAD - CODIGO VF (REQ-00081)             *
131200******************************************************************
131300 1530-CAMBIA-VISIBILIDAD SECTION.
131400     SET SW-RECHAZADO TO TRUE
131500     MOVE MOV-LLAVE-1 TO WKS-LLAVE-BUSQUEDA
131600     PERFORM 1102-BUSCA-PROYECTO
131700     IF NOT SW-ENCONTRADO
131800         MOVE 'NFND' TO WKS-COD-RAZON
131900     ELSE
132000         IF PRY-GERENTE-ID(WKS-IX-PROYECTO) NOT = MOV-USUARIO-ID
132100             MOVE 'AUTH' TO WKS-COD-RAZON
132200         ELSE
132300             MOVE MOV-BANDERA TO PRY-VISIBLE(WKS-IX-PROYECTO)
132400             SET SW-ACEPTADO TO TRUE
132500         END-IF
132600     END-IF.
132700 1530-CAMBIA-VISIBILIDAD-E. EXIT.
132800
132900******************************************************************
133000*    1900-ESCRIBE-RESULTADO - UNA LINEA DE BITACORA POR MOVTO    *
133100******************************************************************
133200 1900-ESCRIBE-RESULTADO SECTION.
133300     MOVE MOV-CODIGO TO LIN-COD
133400     MOVE MOV-USUARIO-ID TO LIN-USUARIO
133500     MOVE MOV-LLAVE-1 TO LIN-LLAVE
133600     IF SW-ACEPTADO
133700         MOVE 'ACCEPTED' TO LIN-RESULTADO
133800         MOVE SPACES TO LIN-RAZON
133900         ADD 1 TO WKS-TOT-ACEPTADOS
134000     ELSE
134100         MOVE 'REJECTED' TO LIN-RESULTADO
134200         MOVE WKS-COD-RAZON TO LIN-RAZON
134300         ADD 1 TO WKS-TOT-RECHAZADOS
134400     END-IF
134500     WRITE LIN-BITACORA
134600     PERFORM 1905-ACTUALIZA-TOTAL-CODIGO.
134700 1900-ESCRIBE-RESULTADO-E. EXIT.
134800
134900 1905-ACTUALIZA-TOTAL-CODIGO SECTION.
135000     SET SW-NO-ENCONTRADO TO TRUE
135100     SET WKS-IX-COD TO 1
135200     SEARCH WKS-COD-VALOR
135300         AT END CONTINUE
135400         WHEN WKS-COD-VALOR(WKS-IX-COD) = MOV-CODIGO
135500             SET SW-ENCONTRADO TO TRUE
135600     END-SEARCH
135700     IF SW-ENCONTRADO
135800         IF SW-ACEPTADO
135900             ADD 1 TO WKS-COD-ACEPT(WKS-IX-COD)
136000         ELSE
136100             ADD 1 TO WKS-COD-RECH(WKS-IX-COD)
136200         END-IF
136300     END-IF.
136400 1905-ACTUALIZA-TOTAL-CODIGO-E. EXIT.
136500
136600******************************************************************
136700*    0050-ORDENA-SOLICITUDES - ORDENAMIENTO POR BURBUJA EN       *
136800*    MEMORIA POR PROYECTO Y DENTRO DE PROYECTO POR APL-ID,       *
136900*    REQUERIDO PARA LA RUPTURA DE CONTROL DEL REPORTE            *
137000******************************************************************
137100 0050-ORDENA-SOLICITUDES SECTION.
137200     IF WKS-CNT-SOLICITUDES > 1
137300         PERFORM 0051-PASADA-DE-BURBUJA
137400             VARYING WKS-IX2 FROM 1 BY 1
137500             UNTIL WKS-IX2 >= WKS-CNT-SOLICITUDES
137600     END-IF.
137700 0050-ORDENA-SOLICITUDES-E. EXIT.
137800
137900 0051-PASADA-DE-BURBUJA SECTION.
138000     PERFORM 0051A-COMPARA-E-INTERCAMBIA
138100         VARYING WKS-IX3 FROM 1 BY 1
138200         UNTIL WKS-IX3 > WKS-CNT-SOLICITUDES - WKS-IX2.
139300 0051-PASADA-DE-BURBUJA-E. EXIT.
139301
139302 0051A-COMPARA-E-INTERCAMBIA SECTION.
139303     IF APL-PROYECTO-ID(WKS-IX3) >
139304        APL-PROYECTO-ID(WKS-IX3 + 1) OR
139305        (APL-PROYECTO-ID(WKS-IX3) =
139306         APL-PROYECTO-ID(WKS-IX3 + 1) AND
139307         APL-ID(WKS-IX3) > APL-ID(WKS-IX3 + 1))
139308         MOVE WKS-FILA-SOLICITUD(WKS-IX3) TO
139309             WKS-FILA-SOLICITUD-TMP
139310         MOVE WKS-FILA-SOLICITUD(WKS-IX3 + 1) TO
139311             WKS-FILA-SOLICITUD(WKS-IX3)
139312         MOVE WKS-FILA-SOLICITUD-TMP TO
139313             WKS-FILA-SOLICITUD(WKS-IX3 + 1)
139314     END-IF.
139315 0051A-COMPARA-E-INTERCAMBIA-E. EXIT.
139600
139700******************************************************************
139800*    0060-REPORTE-RESERVAS - REPORTE DE 132 COLUMNAS CON         *
139900*    RUPTURA DE CONTROL POR PROYECTO (REQ-00014/REQ-00171)       *
140000******************************************************************
140100 0060-REPORTE-RESERVAS SECTION.
140200     MOVE SPACES TO WKS-PRY-ACTUAL
140300     MOVE ZERO TO WKS-CONT-PROYECTO WKS-TOT-PRECIO-PROYECTO
140400                  WKS-CONT-GENERAL WKS-TOT-PRECIO-GENERAL
140500                  WKS-CONT-PENDIENTE WKS-CONT-EXITOSA
140600                  WKS-CONT-RECHAZADA WKS-CONT-RETIRO-PEND
140700                  WKS-CONT-RETIRADA
140800     MOVE 1 TO WKS-NUM-PAGINA
140900     PERFORM 0061-ENCABEZADO
141000     IF WKS-CNT-SOLICITUDES > 0
141100         PERFORM 0062-IMPRIME-DETALLE
141200             VARYING WKS-IX-SOLICITUD FROM 1 BY 1
141300             UNTIL WKS-IX-SOLICITUD > WKS-CNT-SOLICITUDES
141400         IF WKS-PRY-ACTUAL NOT = SPACES
141500             PERFORM 0063-RUPTURA-PROYECTO
141600         END-IF
141700     END-IF
141800     PERFORM 0064-TOTALES-REPORTE.
141900 0060-REPORTE-RESERVAS-E. EXIT.
142000
142100 0061-ENCABEZADO SECTION.
142200     MOVE WKS-FECHA-PROCESO TO ENC-FECHA
142300     MOVE WKS-NUM-PAGINA TO ENC-PAGINA
142400     WRITE LIN-REPORTE FROM LIN-ENCABEZADO-1
142500         AFTER ADVANCING TOP-OF-FORM
142600     WRITE LIN-REPORTE FROM LIN-ENCABEZADO-2
142700         AFTER ADVANCING 2 LINES
142800     MOVE ZERO TO WKS-LIN-PAGINA
142900     ADD 1 TO WKS-NUM-PAGINA.
143000 0061-ENCABEZADO-E. EXIT.
143100
143200 0062-IMPRIME-DETALLE SECTION.
143210*    FILTROS DE LA TARJETA RC - FILA QUE NO CALIFIQUE NO CUENTA
143220*    NI SE IMPRIME, PERO TAMPOCO ALTERA WKS-PRY-ACTUAL (REQ-00233)
143230     IF (WKS-FILTRO-ESTADO = SPACES OR
143240        APL-ESTADO(WKS-IX-SOLICITUD) = WKS-FILTRO-ESTADO)
143250        AND (WKS-FILTRO-PROYECTO = SPACES OR
143260        APL-PROYECTO-ID(WKS-IX-SOLICITUD) = WKS-FILTRO-PROYECTO)
143300         IF WKS-PRY-ACTUAL NOT = SPACES AND
143400            APL-PROYECTO-ID(WKS-IX-SOLICITUD) NOT = WKS-PRY-ACTUAL
143500             PERFORM 0063-RUPTURA-PROYECTO
143600         END-IF
143700         IF WKS-LIN-PAGINA NOT < 50
143800             PERFORM 0061-ENCABEZADO
143900         END-IF
144000         MOVE APL-PROYECTO-ID(WKS-IX-SOLICITUD) TO WKS-PRY-ACTUAL
144200         MOVE APL-PROYECTO-ID(WKS-IX-SOLICITUD) TO
144300             WKS-LLAVE-BUSQUEDA
144400         PERFORM 1102-BUSCA-PROYECTO
144500         IF SW-ENCONTRADO
144600             MOVE PRY-NOMBRE(WKS-IX-PROYECTO) TO
144700                 WKS-PRY-NOMBRE-ACTUAL
144800             MOVE PRY-BARRIO(WKS-IX-PROYECTO) TO
144900                 WKS-PRY-BARRIO-ACTUAL
145000             IF APL-TIPO-UNIDAD(WKS-IX-SOLICITUD) =
145100                PRY-TIPO-2HAB(WKS-IX-PROYECTO)
145200                 MOVE PRY-PRECIO-2HAB(WKS-IX-PROYECTO) TO
145300                     WKS-PRECIO-APLICACION
145400             ELSE
145500                 MOVE PRY-PRECIO-3HAB(WKS-IX-PROYECTO) TO
145600                     WKS-PRECIO-APLICACION
145700             END-IF
145800         ELSE
145900             MOVE SPACES TO WKS-PRY-NOMBRE-ACTUAL
146000                             WKS-PRY-BARRIO-ACTUAL
146100             MOVE ZERO TO WKS-PRECIO-APLICACION
146200         END-IF
146300         MOVE APL-ID(WKS-IX-SOLICITUD) TO LIN-APL-ID
146400         MOVE APL-SOLICITANTE-ID(WKS-IX-SOLICITUD) TO
146500             LIN-APLICANTE-ID
146600         EVALUATE APL-TIPO-UNIDAD(WKS-IX-SOLICITUD)
146700             WHEN '2' MOVE '2-ROOM' TO LIN-TIPO-UNIDAD
146800             WHEN '3' MOVE '3-ROOM' TO LIN-TIPO-UNIDAD
146900             WHEN OTHER MOVE SPACES TO LIN-TIPO-UNIDAD
147000         END-EVALUATE
147100         EVALUATE TRUE
147200             WHEN APL-PENDIENTE(WKS-IX-SOLICITUD)
147300                 MOVE 'PENDING' TO LIN-ESTADO
147400                 ADD 1 TO WKS-CONT-PENDIENTE
147500             WHEN APL-EXITOSA(WKS-IX-SOLICITUD)
147600                 MOVE 'SUCCESS' TO LIN-ESTADO
147700                 ADD 1 TO WKS-CONT-EXITOSA
147800             WHEN APL-RECHAZADA(WKS-IX-SOLICITUD)
147900                 MOVE 'REJECTED' TO LIN-ESTADO
148000                 ADD 1 TO WKS-CONT-RECHAZADA
148100             WHEN APL-RETIRO-PENDIENTE(WKS-IX-SOLICITUD)
148200                 MOVE 'WITHDRAW-PENDING' TO LIN-ESTADO
148300                 ADD 1 TO WKS-CONT-RETIRO-PEND
148400             WHEN APL-RETIRO-APROBADO(WKS-IX-SOLICITUD)
148500                 MOVE 'WITHDRAWN' TO LIN-ESTADO
148600                 ADD 1 TO WKS-CONT-RETIRADA
148700         END-EVALUATE
148800         MOVE WKS-PRY-NOMBRE-ACTUAL TO LIN-PROYECTO-NOMBRE
148900         MOVE WKS-PRY-BARRIO-ACTUAL TO LIN-BARRIO
149000         MOVE WKS-PRECIO-APLICACION TO LIN-PRECIO
149100         WRITE LIN-REPORTE
149200         ADD 1 TO WKS-LIN-PAGINA
149300         ADD 1 TO WKS-CONT-PROYECTO WKS-CONT-GENERAL
149400         ADD WKS-PRECIO-APLICACION TO WKS-TOT-PRECIO-PROYECTO
149500                                       WKS-TOT-PRECIO-GENERAL
149550     END-IF.
149600 0062-IMPRIME-DETALLE-E. EXIT.
149700
149800 0063-RUPTURA-PROYECTO SECTION.
149900     MOVE WKS-PRY-ACTUAL TO RUP-PROYECTO
150000     MOVE WKS-CONT-PROYECTO TO RUP-CONTADOR
150100     MOVE WKS-TOT-PRECIO-PROYECTO TO RUP-TOTAL
150200     WRITE LIN-REPORTE FROM LIN-RUPTURA-PROYECTO
150300         AFTER ADVANCING 2 LINES
150400     MOVE ZERO TO WKS-CONT-PROYECTO WKS-TOT-PRECIO-PROYECTO.
150500 0063-RUPTURA-PROYECTO-E. EXIT.
150600
150700 0064-TOTALES-REPORTE SECTION.
150800     MOVE WKS-CONT-GENERAL TO TOT-CONTADOR
150900     MOVE WKS-TOT-PRECIO-GENERAL TO TOT-TOTAL
151000     WRITE LIN-REPORTE FROM LIN-TOTAL-REPORTE
151100         AFTER ADVANCING 2 LINES
151200     MOVE WKS-CONT-PENDIENTE TO TOT-PE
151300     MOVE WKS-CONT-EXITOSA TO TOT-SU
151400     MOVE WKS-CONT-RECHAZADA TO TOT-RE
151500     MOVE WKS-CONT-RETIRO-PEND TO TOT-WP
151600     MOVE WKS-CONT-RETIRADA TO TOT-WA
151700     WRITE LIN-REPORTE FROM LIN-TOTAL-POR-ESTADO
151800         AFTER ADVANCING 1 LINES.
151900 0064-TOTALES-REPORTE-E. EXIT.
152000
152100******************************************************************
152200*    0070-TOTALES-CONTROL - TRAILER DE LA BITACORA DE RESULTADO *
152300*    (REQ-00118)                                                 *
152400******************************************************************
152500 0070-TOTALES-CONTROL SECTION.
152600     MOVE WKS-TOT-LEIDOS TO BIT-LEIDOS
152700     MOVE WKS-TOT-ACEPTADOS TO BIT-ACEPTADOS
152800     MOVE WKS-TOT-RECHAZADOS TO BIT-RECHAZADOS
152900     WRITE LIN-BITACORA FROM LIN-TOTAL-BITACORA
153000     PERFORM 0071-TOTALES-POR-CODIGO
153100         VARYING WKS-IX-COD FROM 1 BY 1
153200         UNTIL WKS-IX-COD > 13
153210     COMPUTE WKS77-TOT-CONTROL =
153220         WKS-TOT-ACEPTADOS + WKS-TOT-RECHAZADOS
153230     IF WKS77-TOT-CONTROL NOT = WKS-TOT-LEIDOS
153240         SET WKS77-HAY-DESBALANCE TO TRUE
153250     END-IF
153260     MOVE WKS-TOT-LEIDOS TO WKS77-EDIT-LEIDOS
153270     MOVE WKS-TOT-ACEPTADOS TO WKS77-EDIT-ACEPTADOS
153280     DISPLAY 'HSGBTO1 LEIDOS=' WKS77-EDIT-LEIDOS
153290         ' ACEPTADOS=' WKS77-EDIT-ACEPTADOS
153291     IF WKS77-HAY-DESBALANCE
153292         DISPLAY 'HSGBTO1 AVISO - LEIDOS NO CUADRA CONTRA '
153293             'ACEPTADOS + RECHAZADOS'
153294     END-IF.
153300 0070-TOTALES-CONTROL-E. EXIT.
153400
153500 0071-TOTALES-POR-CODIGO SECTION.
153600     MOVE WKS-COD-VALOR(WKS-IX-COD) TO TC-CODIGO
153700     MOVE WKS-COD-ACEPT(WKS-IX-COD) TO TC-ACEPT
153800     MOVE WKS-COD-RECH(WKS-IX-COD) TO TC-RECH
153900     WRITE LIN-BITACORA FROM LIN-TOTAL-CODIGO.
154000 0071-TOTALES-POR-CODIGO-E. EXIT.
154100
154200******************************************************************
154300*    0090-GRABA-MAESTROS - REGRABA LOS SEIS MAESTROS ACTUALIZADOS*
154400******************************************************************
154500 0090-GRABA-MAESTROS SECTION.
154600     OPEN OUTPUT APLICAN OFICIAL GERENTE PROYECTO SOLICITUD
154700                 CONSULTA
154710     SET WKS-IX-APLICANTE WKS-IX-OFICIAL WKS-IX-GERENTE
154720         WKS-IX-PROYECTO WKS-IX-SOLICITUD WKS-IX-CONSULTA
154730         TO 1
154740*    RANGO PERFORM...THRU CLASICO SOBRE LOS SEIS PARRAFOS DE
154750*    GRABACION, CADA UNO CON SU PROPIO LAZO GO TO (REQ-00241)
154760     PERFORM 0091-GRABA-APLICANTES THRU 0096-GRABA-CONSULTAS-E
156600     CLOSE APLICAN OFICIAL GERENTE PROYECTO SOLICITUD CONSULTA.
156700 0090-GRABA-MAESTROS-E. EXIT.
156800
156900 0091-GRABA-APLICANTES SECTION.
156910 0091-GRABA-APLICANTES-LOOP.
156920     IF WKS-IX-APLICANTE > WKS-CNT-APLICANTES
156930         GO TO 0091-GRABA-APLICANTES-E
156940     END-IF
157000     MOVE WKS-FILA-APLICANTE(WKS-IX-APLICANTE) TO REG-APLICAN
157100     WRITE REG-APLICAN
157110     SET WKS-IX-APLICANTE UP BY 1
157120     GO TO 0091-GRABA-APLICANTES-LOOP.
157200 0091-GRABA-APLICANTES-E. EXIT.
157300
157400 0092-GRABA-OFICIALES SECTION.
157410 0092-GRABA-OFICIALES-LOOP.
157420     IF WKS-IX-OFICIAL > WKS-CNT-OFICIALES
157430         GO TO 0092-GRABA-OFICIALES-E
157440     END-IF
157500     MOVE WKS-FILA-OFICIAL(WKS-IX-OFICIAL) TO REG-OFICIAL
157600     WRITE REG-OFICIAL
157610     SET WKS-IX-OFICIAL UP BY 1
157620     GO TO 0092-GRABA-OFICIALES-LOOP.
157700 0092-GRABA-OFICIALES-E. EXIT.
157800
157900 0093-GRABA-GERENTES SECTION.
157910 0093-GRABA-GERENTES-LOOP.
157920     IF WKS-IX-GERENTE > WKS-CNT-GERENTES
157930         GO TO 0093-GRABA-GERENTES-E
157940     END-IF
158000     MOVE WKS-FILA-GERENTE(WKS-IX-GERENTE) TO REG-GERENTE
158100     WRITE REG-GERENTE
158110     SET WKS-IX-GERENTE UP BY 1
158120     GO TO 0093-GRABA-GERENTES-LOOP.
158200 0093-GRABA-GERENTES-E. EXIT.
158300
158400 0094-GRABA-PROYECTOS SECTION.
158410 0094-GRABA-PROYECTOS-LOOP.
158420     IF WKS-IX-PROYECTO > WKS-CNT-PROYECTOS
158430         GO TO 0094-GRABA-PROYECTOS-E
158440     END-IF
158500     MOVE WKS-FILA-PROYECTO(WKS-IX-PROYECTO) TO REG-PROYECTO
158600     WRITE REG-PROYECTO
158610     SET WKS-IX-PROYECTO UP BY 1
158620     GO TO 0094-GRABA-PROYECTOS-LOOP.
158700 0094-GRABA-PROYECTOS-E. EXIT.
158800
158900 0095-GRABA-SOLICITUDES SECTION.
158910 0095-GRABA-SOLICITUDES-LOOP.
158920     IF WKS-IX-SOLICITUD > WKS-CNT-SOLICITUDES
158930         GO TO 0095-GRABA-SOLICITUDES-E
158940     END-IF
159000     MOVE WKS-FILA-SOLICITUD(WKS-IX-SOLICITUD) TO REG-SOLICITUD
159100     WRITE REG-SOLICITUD
159110     SET WKS-IX-SOLICITUD UP BY 1
159120     GO TO 0095-GRABA-SOLICITUDES-LOOP.
159200 0095-GRABA-SOLICITUDES-E. EXIT.
159300
159400 0096-GRABA-CONSULTAS SECTION.
159410 0096-GRABA-CONSULTAS-LOOP.
159420     IF WKS-IX-CONSULTA > WKS-CNT-CONSULTAS
159430         GO TO 0096-GRABA-CONSULTAS-E
159440     END-IF
159500     MOVE WKS-FILA-CONSULTA(WKS-IX-CONSULTA) TO REG-CONSULTA
159600     WRITE REG-CONSULTA
159610     SET WKS-IX-CONSULTA UP BY 1
159620     GO TO 0096-GRABA-CONSULTAS-LOOP.
159700 0096-GRABA-CONSULTAS-E. EXIT.
159800
159900******************************************************************
160000*    0099-CIERRA-ARCHIVOS - CIERRE FINAL DE MOVTOS/BITACORA/REPTE*
160100******************************************************************
160200 0099-CIERRA-ARCHIVOS SECTION.
160300     CLOSE MOVTOS BITACORA REPORTE.
160400 0099-CIERRA-ARCHIVOS-E. EXIT.
