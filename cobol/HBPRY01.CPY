000100*****************************************************************
000200*              C O P Y    H B P R Y 0 1                         *
000300*                                                                *
000400* APLICACION  : VIVIENDA BTO                                    *
000500* PROGRAMA    : HSGBTO1                                         *
000600* MIEMBRO     : HBPRY01                                         *
000700* DESCRIPCION : TABLA EN MEMORIA DE PROYECTOS DE VIVIENDA.      *
000800*             : INCLUYE LA VENTANA DE SOLICITUD, EL CUPO DE     *
000900*             : OFICIALES ASIGNABLES Y LOS DOS CUPOS DE UNIDAD  *
001000*             : (2 Y 3 HABITACIONES) CON SU PRECIO Y SALDO.     *
001100*             : CUPO 100 PROYECTOS (COTA SEGURA DE LA           *
001200*             : ESPECIFICACION FUNCIONAL). BUSQUEDA POR         *
001300*             : PRY-ID MEDIANTE SEARCH SOBRE ESTA TABLA.        *
001400* AUTOR       : E. RAMIREZ (PEDR)                                *
001500*****************************************************************
001600 05  WKS-CNT-PROYECTOS           PIC S9(04) COMP VALUE ZERO.
001700 05  WKS-FILA-PROYECTO OCCURS 100 TIMES
001800                        INDEXED BY WKS-IX-PROYECTO.
001900*        CODIGO DE PROYECTO, EJ. P1001 - LLAVE PRIMARIA
002000     10  PRY-ID                   PIC X(05).
002100*        NOMBRE COMERCIAL DEL PROYECTO
002200     10  PRY-NOMBRE               PIC X(20).
002300*        VISIBLE AL SOLICITANTE - Y / N
002400     10  PRY-VISIBLE              PIC X(01).
002500         88  PRY-ES-VISIBLE                VALUE 'Y'.
002600         88  PRY-NO-ES-VISIBLE             VALUE 'N'.
002700*        BARRIO / SECTOR DONDE SE UBICA EL PROYECTO
002800     10  PRY-BARRIO               PIC X(13).
002850*        RESERVADO PARA USO FUTURO (REQ-00241)
002860     10  FILLER                   PIC X(02).
002900*        VENTANA DE SOLICITUD - APERTURA Y CIERRE, AAAAMMDD
003000     10  PRY-FEC-APERTURA         PIC 9(08).
003100     10  PRY-FEC-CIERRE           PIC 9(08).
003200*        LLAVE DEL GERENTE PROPIETARIO DEL PROYECTO
003300     10  PRY-GERENTE-ID           PIC X(09).
003400*        CUPO MAXIMO Y CANTIDAD ACTUAL DE OFICIALES ASIGNADOS
003500     10  PRY-CUPO-OFICIALES       PIC 9(02).
003600     10  PRY-CNT-OFICIALES        PIC 9(02).
003700*        LLAVES DE LOS OFICIALES REGISTRADOS/ASIGNADOS AL PROYECTO
003800     10  PRY-OFICIALES.
003900         15  PRY-OFICIAL-ID       PIC X(09)
004000                                   OCCURS 5 TIMES
004100                                   INDEXED BY PRY-IX-OFICIAL.
004200*        VISTA EN BLOQUE DE LAS LLAVES DE OFICIALES, UTIL PARA UN
004300*        MOVE O UNA COMPARACION UNICA EN LUGAR DE RECORRER LA TABLA
004400     10  PRY-OFICIALES-R REDEFINES PRY-OFICIALES.
004500         15  PRY-OFICIALES-BLOQUE PIC X(45).
004600*        CUPOS DE UNIDAD - EL PRIMERO DE 2 HABITACIONES, EL
004700*        SEGUNDO DE 3, EN ESE ORDEN FIJO (VER RUTINA 1065)
004800     10  PRY-UNIDADES.
004900         15  PRY-CUPO-UNIDAD      OCCURS 2 TIMES
005000                                   INDEXED BY PRY-IX-UNIDAD.
005100*            TIPO DE UNIDAD - '2' O '3', ESPACIO = NO SE OFRECE
005200             20  PRY-TIPO-UNIDAD      PIC X(01).
005300*            UNIDADES CONSTRUIDAS Y UNIDADES DISPONIBLES
005400             20  PRY-UNID-TOTAL       PIC 9(04).
005500             20  PRY-UNID-DISPONIBLE  PIC 9(04).
005600*            PRECIO POR UNIDAD, QUETZALES Y CENTAVOS
005700             20  PRY-PRECIO-UNIDAD    PIC 9(07)V99.
005800*        VISTA DIRECTA DE LOS CUPOS DE UNIDAD, SIN SUBINDICE, PARA
005900*        LOS PARRAFOS QUE YA SABEN SI TRABAJAN 2 O 3 HABITACIONES
006000     10  PRY-UNIDADES-R REDEFINES PRY-UNIDADES.
006100         15  PRY-CUPO-2HAB.
006200             20  PRY-TIPO-2HAB        PIC X(01).
006300             20  PRY-TOTAL-2HAB       PIC 9(04).
006400             20  PRY-DISP-2HAB        PIC 9(04).
006500             20  PRY-PRECIO-2HAB      PIC 9(07)V99.
006600         15  PRY-CUPO-3HAB.
006700             20  PRY-TIPO-3HAB        PIC X(01).
006800             20  PRY-TOTAL-3HAB       PIC 9(04).
006900             20  PRY-DISP-3HAB        PIC 9(04).
007000             20  PRY-PRECIO-3HAB      PIC 9(07)V99.
007100*
007200*    FILA = 5+20+1+13+2+8+8+9+2+2+45+2*(1+4+4+9) = 151 POSICIONES,
007300*    IGUAL AL REGISTRO FISICO DEL ARCHIVO PROYECTO.
