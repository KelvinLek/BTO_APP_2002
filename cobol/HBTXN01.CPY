000100*****************************************************************
000200*              C O P Y    H B T X N 0 1                         *
000300*                                                                *
000400* APLICACION  : VIVIENDA BTO                                    *
000500* PROGRAMA    : HSGBTO1                                         *
000600* MIEMBRO     : HBTXN01                                         *
000700* DESCRIPCION : REGISTRO DE MOVIMIENTO DE ENTRADA AL LOTE. UN   *
000800*             : REGISTRO POR SOLICITUD DE PROCESO; MOV-CODIGO   *
000900*             : DETERMINA A QUE RUTINA DE REGLAS SE DESPACHA.   *
001000* AUTOR       : E. RAMIREZ (PEDR)                                *
001100*****************************************************************
001200 01  REG-MOVIMIENTO.
001300*    CODIGO DE MOVIMIENTO - VER TABLA DE CODIGOS EN HSGBTO1
001400     05  MOV-CODIGO               PIC X(02).
001500         88  MOV-ES-SOLICITUD-APL          VALUE 'AP'.
001600         88  MOV-ES-SOLIC-RETIRO           VALUE 'WR'.
001700         88  MOV-ES-PROCESA-APL            VALUE 'PA'.
001800         88  MOV-ES-PROCESA-RETIRO         VALUE 'PW'.
001900         88  MOV-ES-REGISTRO-OFICIAL       VALUE 'RG'.
002000         88  MOV-ES-ASIGNA-OFICIAL         VALUE 'AS'.
002100         88  MOV-ES-CREA-CONSULTA          VALUE 'SE'.
002200         88  MOV-ES-EDITA-CONSULTA         VALUE 'EE'.
002300         88  MOV-ES-ELIMINA-CONSULTA       VALUE 'DE'.
002400         88  MOV-ES-RESPONDE-CONSULTA      VALUE 'RP'.
002500         88  MOV-ES-CAMBIA-CLAVE           VALUE 'CP'.
002600         88  MOV-ES-CAMBIA-VISIBLE         VALUE 'VF'.
002700         88  MOV-ES-LOGIN                  VALUE 'LG'.
002800         88  MOV-ES-TARJETA-FECHA          VALUE 'DT'.
002850         88  MOV-ES-CONTROL-REPORTE        VALUE 'RC'.
002900*    USUARIO QUE EJECUTA LA ACCION
003000     05  MOV-USUARIO-ID           PIC X(09).
003100*    LLAVE PRINCIPAL DEL DESTINO (PROYECTO, SOLICITUD O CONSULTA)
003200     05  MOV-LLAVE-1              PIC X(08).
003300*    LLAVE SECUNDARIA (EJ. OFICIAL A ASIGNAR)
003400     05  MOV-LLAVE-2              PIC X(09).
003500*    BANDERA SI/NO DE APROBACION, O NUEVA VISIBILIDAD
003600     05  MOV-BANDERA              PIC X(01).
003700         88  MOV-BANDERA-SI                VALUE 'Y'.
003800         88  MOV-BANDERA-NO                VALUE 'N'.
003900*    TEXTO LIBRE - MENSAJE, RESPUESTA O CLAVE NUEVA
004000     05  MOV-TEXTO                PIC X(58).
004050*    RESERVADO PARA USO FUTURO (REQ-00241)
004060     05  FILLER                   PIC X(02).
004100*
004200*    REGISTRO = 2+9+8+9+1+58+2 = 89 POSICIONES.
004300*    CUANDO MOV-CODIGO = 'DT' (TARJETA DE FECHA DE PROCESO, SOLO
004400*    PERMITIDA COMO PRIMER REGISTRO DEL LOTE) LA FECHA AAAAMMDD
004500*    VIENE EN LOS PRIMEROS 8 BYTES DE MOV-TEXTO.
004550*    CUANDO MOV-CODIGO = 'RC' (TARJETA DE CONTROL DEL REPORTE DE
004560*    RESERVAS, OPCIONAL, SOLO PERMITIDA INMEDIATAMENTE DESPUES DE
004570*    LA TARJETA DT SI ESTA VIENE) - MOV-LLAVE-1(1:5) TRAE EL
004580*    PRY-ID POR EL QUE SE FILTRA EL REPORTE (ESPACIOS = TODOS
004590*    LOS PROYECTOS) Y MOV-TEXTO(1:2) TRAE EL APL-ESTADO POR EL
004600*    QUE SE FILTRA (ESPACIOS = TODOS LOS ESTADOS). REQ-00233.
